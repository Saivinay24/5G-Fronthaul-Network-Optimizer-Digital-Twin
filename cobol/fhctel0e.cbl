000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.     FHCTEL0M.
001500 AUTHOR.         K. LOHMANN.
001600 INSTALLATION.   WSOFT RECHENZENTRUM ABT. NETZPLANUNG.
001700 DATE-WRITTEN.   22 SEP 1987.
001800 DATE-COMPILED.
001900 SECURITY.       NUR ZUR INTERNEN VERWENDUNG NETZPLANUNG.
002000
002100******************************************************************
002200* Letzte Aenderung :: 2025-09-08
002300* Letzte Version   :: A.02.04
002400* Kurzbeschreibung :: Telemetrie- und Topologieauswertung
002500*                     Fronthaul-Zellen (frueher: Auslastungs-
002600*                     hochrechnung Standleitungen, aus NPK0100
002700*                     ausgelagertes Unterprogramm NPK0110)
002800* Auftrag          :: FHCO-1 FHCO-6 FHCO-11 FHCO-14
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1987-09-22| hg  | Neuerstellung als NPK0110 --           *
003300*       |          |     | Verlusthochrechnung aus Zaehlerdatei   *
003400*A.01.00|1998-11-30| kl  | Jahr-2000-Umstellung Zeitstempelfelder *
003500*       |          |     | (JJJJMMTT durchgaengig, FHCO-19 spaeter*
003600*       |          |     | uebernommen)                           *
003700*A.00.00|2019-06-11| kl  | Fuer FHCO-1 neu aufgesetzt unter        *
003800*       |          |     | PROGRAM-ID FHCTEL0M -- wertet jetzt     *
003900*       |          |     | Paketverlust und Symbolraten der       *
004000*       |          |     | 5G-Fronthaul-Zellen aus; Skelett von    *
004100*       |          |     | NPK0110 uebernommen                    *
004200*A.00.01|2019-08-20| rh  | Korrelationsauswertung und Link-        *
004300*       |          |     | Topologieerkennung ergaenzt (FHCO-6)    *
004400*A.01.00|2020-02-14| kl  | Burststatistik (gleitendes 5-Slot-      *
004500*       |          |     | Fenster) ergaenzt (FHCO-11)             *
004600*A.02.00|2021-05-03| mb  | Slot-Aggregation auf MAX-SYMBOLE 2800   *
004700*       |          |     | erweitert (FHCO-22)                    *
004800*A.02.01|2020-02-14| jw  | Inline-PERFORMs in eigene Absaetze      *
004900*       |          |     | ausgelagert (Hausvorgabe FHCO-Revision) *
005000*A.02.02|2021-11-09| kl  | Burststatistik korrigiert -- lief bisher*
005100*       |          |     | auf Slotraten mit festem 5er-Fenster und*
005200*       |          |     | 1,5-fachem Zellenschnitt; laeuft jetzt  *
005300*       |          |     | wie in der Verfahrensvorschrift auf     *
005400*       |          |     | Symbolraten mit gleitendem 4er-Fenster  *
005500*       |          |     | und 2-fachem Fenstermittel (FHCO-11a)   *
005600*A.02.03|2025-06-19| mb  | C311-SLOT-BILDEN rechnete TP-S-RATE-    *
005700*       |          |     | GBPS um Faktor 1000 zu hoch (ueber-     *
005800*       |          |     | fluessiges *1000 am Ende der COMPUTE);  *
005900*       |          |     | K-SYMBOL-DAUER-US fehlte in eigenen     *
006000*       |          |     | KONSTANTE-FELDER und wurde bislang nur  *
006100*       |          |     | aus FHCDRV0O uebernommen (FHCO-41)      *
006200*A.02.04|2025-09-08| ts  | B100-VERARBEITUNG auf nummerierten       *
006300*       |          |     | Absatzbereich B100-01/B100-02 umgestellt*
006400*       |          |     | (PERFORM ... THRU), Durchlaufzaehler     *
006500*       |          |     | C4-PASS-CNT ergaenzt (FHCO-44)           *
006600*----------------------------------------------------------------*
006700*
006800* Programmbeschreibung
006900* --------------------
007000* Wird von FHCDRV0O einmal je Lauf gerufen, nachdem PS-ZELLTAB
007100* und TP-ZELLTAB (FHCLNKW) aus PKTSTAT/THRUPUT gefuellt sind.
007200* U1.1: effektiver Verlust und binaere Verlustserie je Zelle.
007300* U1.2: Pearson-Korrelation aller Zellenpaare, Zellen mit
007400*       Korrelation >= Schwellwert werden zu einem Link
007500*       zusammengefasst (Topologieerkennung).
007600* U1.3/U1.4: Symbol- zu Slot-Aggregation, PAPR und Burstanteil
007700*       je Zelle.
007800* U1.5: Slot-Verkehr je entdecktem Link (Summe der Mitglieder)
007900*       fuer die spaetere Synchronbursterkennung in FHCRES0M.
008000*
008100******************************************************************
008200
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     SWITCH-15 IS ANZEIGE-VERSION
008700         ON STATUS IS SHOW-VERSION
008800     CLASS NUMERISCH IS "0123456789".
008900
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 WORKING-STORAGE SECTION.
009700 77          C4-PASS-CNT         PIC S9(04) COMP VALUE ZERO.
009800*--------------------------------------------------------------------*
009900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
010000*--------------------------------------------------------------------*
010100 01          COMP-FELDER.
010200     05      C4-I1               PIC S9(04) COMP.
010300     05      C4-I2               PIC S9(04) COMP.
010400     05      C4-J1               PIC S9(04) COMP.
010500     05      C4-CELL-CNT         PIC S9(04) COMP.
010600     05      C4-SAMPLE-CNT       PIC S9(04) COMP.
010700     05      C4-SYMBOL-CNT       PIC S9(04) COMP.
010800     05      C4-SLOT-IX          PIC S9(04) COMP.
010900     05      C4-SLOT-CNT         PIC S9(04) COMP.
011000     05      C4-SLOT-SYM-CNT     PIC S9(04) COMP.
011100     05      C4-SYM-IX           PIC S9(04) COMP.
011200     05      C4-BURST-WIN        PIC S9(04) COMP VALUE 4.
011300     05      C4-WIN-START        PIC S9(04) COMP.
011400     05      C4-WIN-COUNT        PIC S9(04) COMP.
011500     05      C4-WURZEL-ITER      PIC S9(04) COMP VALUE 10.
011600     05      C4-MEMBER-IX        PIC S9(04) COMP.
011700
011800     05      C4-X.
011900      10                         PIC X VALUE LOW-VALUE.
012000      10     C4-X2               PIC X.
012100     05      C4-NUM REDEFINES C4-X
012200                                 PIC S9(04) COMP.
012300
012400     05      C9-BIT-SUM          PIC S9(15) COMP.
012500     05      C18-SLOT-BITS       PIC S9(18) COMP.
012600
012700*--------------------------------------------------------------------*
012800* Display-Felder: Praefix D                                         *
012900*--------------------------------------------------------------------*
013000 01          DISPLAY-FELDER.
013100     05      D-NUM2              PIC  9(02).
013200     05      D-NUM4              PIC -9(04).
013300
013400*--------------------------------------------------------------------*
013500* Felder mit konstantem Inhalt: Praefix K                            *
013600*--------------------------------------------------------------------*
013700 01          KONSTANTE-FELDER.
013800     05      K-MODUL             PIC X(08)      VALUE "FHCTEL0M".
013900     05      K-KORR-SCHWELLE     PIC 9V9(04)     VALUE 0.7000.
014000     05      K-SYMBOL-DAUER-US   PIC 9V9(03)     VALUE 35.700.
014100
014200*--------------------------------------------------------------------*
014300* Rechenfelder Korrelation (Praefix R -- gleitkommaaehnlich als      *
014400* gepackte Dezimalstellen in Zonen-DISPLAY, Haus verwendet keine     *
014500* COMP-3 fuer Prozent-/Kennzahlfelder)                               *
014600*--------------------------------------------------------------------*
014700 01          KORR-FELDER.
014800     05      R-SUM-X             PIC S9(07)V9(04).
014900     05      R-SUM-Y             PIC S9(07)V9(04).
015000     05      R-SUM-XY            PIC S9(09)V9(04).
015100     05      R-SUM-X2            PIC S9(09)V9(04).
015200     05      R-SUM-Y2            PIC S9(09)V9(04).
015300     05      R-N                 PIC S9(05).
015400     05      R-XBAR              PIC S9(05)V9(04).
015500     05      R-YBAR              PIC S9(05)V9(04).
015600     05      R-COV               PIC S9(09)V9(04).
015700     05      R-VARX              PIC S9(09)V9(04).
015800     05      R-VARY              PIC S9(09)V9(04).
015900     05      R-DENOM             PIC S9(09)V9(04).
016000     05      R-KORR              PIC S9V9(04).
016100     05      R-FENSTER-SUMME     PIC S9(05)V9(04).
016200     05      R-ROLL-MITTEL       PIC S9(04)V9(04).
016300
016400*--------------------------------------------------------------------*
016500* Conditional-Felder                                                *
016600*--------------------------------------------------------------------*
016700 01          SCHALTER.
016800     05      PRG-STATUS          PIC 9.
016900          88 PRG-OK                          VALUE ZERO.
017000          88 PRG-ABBRUCH                     VALUE 2.
017100     05      PRG-STATUS-X REDEFINES PRG-STATUS
017200                                 PIC X.
017300     05      BEREITS-ZUGEORDNET  PIC X(01)   VALUE "N".
017400          88 ZELLE-ZUGEORDNET        VALUE "J".
017500          88 ZELLE-FREI              VALUE "N".
017600     05      MEMBER-ZUGEORDNET   PIC X(01)   VALUE "N"
017700                                  OCCURS 24.
017800          88 IST-MEMBER              VALUE "J".
017900
018000*--------------------------------------------------------------------*
018100* weitere Arbeitsfelder                                             *
018200*--------------------------------------------------------------------*
018300 01          WORK-FELDER.
018400     05      W-DUMMY             PIC X(02).
018500     05      W-CELL-MASK         PIC X(01) VALUE "N"
018600                                 OCCURS 24.
018700          88 CELL-IN-LINK             VALUE "J".
018800
018900*--------------------------------------------------------------------*
019000* Datum-Uhrzeitfelder (fuer TAL-Routine)                            *
019100*--------------------------------------------------------------------*
019200 01          TAL-TIME.
019300     05      TAL-JHJJMMTT.
019400      10     TAL-JHJJ            PIC S9(04) COMP.
019500      10     TAL-MM              PIC S9(04) COMP.
019600      10     TAL-TT              PIC S9(04) COMP.
019700     05      TAL-HHMI.
019800      10     TAL-HH              PIC S9(04) COMP.
019900      10     TAL-MI              PIC S9(04) COMP.
020000     05      TAL-SS              PIC S9(04) COMP.
020100     05      TAL-HS              PIC S9(04) COMP.
020200     05      TAL-MS              PIC S9(04) COMP.
020300
020400 01          TAL-TIME-D.
020500     05      TAL-JHJJMMTT-D.
020600        10   TAL-JHJJ-D          PIC  9(04).
020700        10   TAL-MM-D            PIC  9(02).
020800        10   TAL-TT-D            PIC  9(02).
020900     05      TAL-HHMI-D.
021000        10   TAL-HH-D            PIC  9(02).
021100        10   TAL-MI-D            PIC  9(02).
021200     05      TAL-SS-D            PIC  9(02).
021300     05      TAL-HS-D            PIC  9(02).
021400     05      TAL-MS-D            PIC  9(02).
021500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
021600     05      TAL-TIME-N16        PIC  9(16).
021700     05      TAL-TIME-REST       PIC  9(02).
021800
021900*--------------------------------------------------------------------*
022000* Copybooks: Satzbeschreibungen und Arbeitstabellen des Jobs         *
022100*--------------------------------------------------------------------*
022200     COPY    FHCRECW OF "=FHCOLIB".
022300     COPY    FHCLNKW OF "=FHCOLIB".
022400
022500 LINKAGE SECTION.
022600 01     TEL-LINK-REC.
022700    05  TEL-LINK-HDR.
022800        10  TEL-RC              PIC S9(04) COMP.
022900        10  TEL-CELL-COUNT      PIC S9(04) COMP.
023000        10  TEL-SAMPLE-COUNT    PIC S9(04) COMP.
023100        10  TEL-SYMBOL-COUNT    PIC S9(04) COMP.
023200    05  FILLER                  PIC X(08).
023300
023400 PROCEDURE DIVISION USING TEL-LINK-REC.
023500
023600******************************************************************
023700* Steuerungs-Section
023800******************************************************************
023900 A100-STEUERUNG SECTION.
024000 A100-00.
024100     IF  SHOW-VERSION
024200         DISPLAY K-MODUL " -- Telemetrie/Topologie"
024300         STOP RUN
024400     END-IF
024500
024600     PERFORM B000-VORLAUF
024700     PERFORM B100-VERARBEITUNG
024800     PERFORM B090-ENDE
024900     EXIT PROGRAM
025000     .
025100 A100-99.
025200     EXIT.
025300
025400******************************************************************
025500* Vorlauf                                                          *
025600******************************************************************
025700 B000-VORLAUF SECTION.
025800 B000-00.
025900     PERFORM C000-INIT
026000     PERFORM U200-TIMESTAMP
026100     .
026200 B000-99.
026300     EXIT.
026400
026500******************************************************************
026600* Verarbeitung                                                     *
026700******************************************************************
026800 B100-VERARBEITUNG SECTION.
026900 B100-00.
027000     PERFORM B100-01 THRU B100-99
027100     .
027200 B100-01.
027300     PERFORM C100-LOSS-PASS
027400     ADD 1 TO C4-PASS-CNT
027500     PERFORM C200-TOPOLOGY
027600     ADD 1 TO C4-PASS-CNT
027700     PERFORM C300-SLOT-PASS
027800     ADD 1 TO C4-PASS-CNT
027900     PERFORM C400-BURST-STATS
028000     ADD 1 TO C4-PASS-CNT
028100     PERFORM C500-LINK-TRAFFIC
028200     ADD 1 TO C4-PASS-CNT
028300     .
028400 B100-02.
028500     IF  LT-ANZ = ZERO
028600         MOVE C4-PASS-CNT TO D-NUM2
028700         DISPLAY "FHCTEL0M: kein Link erkannt nach " D-NUM2
028800                 " Verarbeitungsschritten"
028900         MOVE 90 TO TEL-RC
029000     ELSE
029100         MOVE ZERO TO TEL-RC
029200     END-IF
029300     MOVE C4-CELL-CNT            TO TEL-CELL-COUNT
029400     MOVE C4-SAMPLE-CNT          TO TEL-SAMPLE-COUNT
029500     MOVE C4-SYMBOL-CNT          TO TEL-SYMBOL-COUNT
029600     .
029700 B100-99.
029800     EXIT.
029900
030000******************************************************************
030100* U1.1  Effektiver Verlust je Zelle -- bereits in FHCDRV0O je       *
030200* Satz berechnet (PS-T-LOSS/-EVENT); hier nur die Zellen zaehlen,   *
030300* die ueberhaupt Samples geliefert haben.                          *
030400******************************************************************
030500 C100-LOSS-PASS SECTION.
030600 C100-00.
030700     MOVE ZERO TO C4-CELL-CNT
030800     PERFORM C110-ZELLE-ZAEHLEN
030900             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > MAX-ZELLEN
031000     .
031100 C100-99.
031200     EXIT.
031300
031400 C110-ZELLE-ZAEHLEN SECTION.
031500 C110-00.
031600     IF  PS-SAMPLE-ANZ (C4-I1) > 0
031700         ADD 1 TO C4-CELL-CNT
031800     END-IF
031900     .
032000 C110-99.
032100     EXIT.
032200
032300******************************************************************
032400* U1.2  Pearson-Korrelation aller Zellenpaare mit Daten und         *
032500* Zusammenfassung zu Links (Zellen mit Korrelation >=               *
032600* K-KORR-SCHWELLE bilden gemeinsam einen Link)                      *
032700******************************************************************
032800 C200-TOPOLOGY SECTION.
032900 C200-00.
033000     MOVE ZERO TO LT-ANZ
033100     INITIALIZE W-CELL-MASK
033200
033300     PERFORM C210-ZEILE-KORRELIEREN
033400             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > MAX-ZELLEN
033500
033600     PERFORM C220-LINK-BILDEN
033700             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > MAX-ZELLEN
033800     .
033900 C200-99.
034000     EXIT.
034100
034200 C210-ZEILE-KORRELIEREN SECTION.
034300 C210-00.
034400     IF  PS-SAMPLE-ANZ (C4-I1) > 0
034500         PERFORM C211-SPALTE-KORRELIEREN
034600                 VARYING C4-J1 FROM 1 BY 1 UNTIL C4-J1 > MAX-ZELLEN
034700     END-IF
034800     .
034900 C210-99.
035000     EXIT.
035100
035200 C211-SPALTE-KORRELIEREN SECTION.
035300 C211-00.
035400     IF  C4-I1 = C4-J1
035500         MOVE 1.0000 TO KORR-SPALTE (C4-I1 C4-J1)
035600     ELSE
035700         IF  PS-SAMPLE-ANZ (C4-J1) > 0
035800             AND PS-SAMPLE-ANZ (C4-I1) = PS-SAMPLE-ANZ (C4-J1)
035900             PERFORM S100-CORRELATE
036000             MOVE R-KORR TO KORR-SPALTE (C4-I1 C4-J1)
036100         ELSE
036200             MOVE ZERO TO KORR-SPALTE (C4-I1 C4-J1)
036300         END-IF
036400     END-IF
036500     .
036600 C211-99.
036700     EXIT.
036800
036900******************************************************************
037000* Bildet ausgehend von Zelle C4-I1 (falls noch keinem Link          *
037100* zugeordnet) einen neuen Link mit allen Zellen, deren              *
037200* Korrelation zu C4-I1 den Schwellwert erreicht.                    *
037300******************************************************************
037400 C220-LINK-BILDEN SECTION.
037500 C220-00.
037600     IF  PS-SAMPLE-ANZ (C4-I1) > 0
037700         AND NOT CELL-IN-LINK (C4-I1)
037800         ADD 1 TO LT-ANZ
037900         MOVE ZERO TO LT-CELL-COUNT (LT-ANZ)
038000         MOVE LT-ANZ TO LT-LINK-ID (LT-ANZ)
038100         SET CELL-IN-LINK (C4-I1) TO TRUE
038200         ADD 1 TO LT-CELL-COUNT (LT-ANZ)
038300         MOVE C4-I1 TO LT-CELL-IDS (LT-ANZ LT-CELL-COUNT (LT-ANZ))
038400
038500         PERFORM C221-MITGLIED-PRUEFEN
038600                 VARYING C4-J1 FROM C4-I1 BY 1
038700                 UNTIL C4-J1 > MAX-ZELLEN
038800     END-IF
038900     .
039000 C220-99.
039100     EXIT.
039200
039300 C221-MITGLIED-PRUEFEN SECTION.
039400 C221-00.
039500     IF  C4-J1 NOT = C4-I1
039600         AND PS-SAMPLE-ANZ (C4-J1) > 0
039700         AND NOT CELL-IN-LINK (C4-J1)
039800         AND KORR-SPALTE (C4-I1 C4-J1) NOT < K-KORR-SCHWELLE
039900         SET CELL-IN-LINK (C4-J1) TO TRUE
040000         ADD 1 TO LT-CELL-COUNT (LT-ANZ)
040100         MOVE C4-J1 TO LT-CELL-IDS (LT-ANZ LT-CELL-COUNT (LT-ANZ))
040200     END-IF
040300     .
040400 C221-99.
040500     EXIT.
040600
040700******************************************************************
040800* Pearson-Korrelation der binaeren Verlust-Serien PS-T-LOSS-EVENT   *
040900* von Zelle C4-I1 und C4-J1 (je PS-SAMPLE-ANZ(C4-I1) Werte)         *
041000******************************************************************
041100 S100-CORRELATE SECTION.
041200 S100-00.
041300     MOVE ZERO TO R-SUM-X R-SUM-Y R-SUM-XY R-SUM-X2 R-SUM-Y2
041400     MOVE PS-SAMPLE-ANZ (C4-I1) TO R-N
041500
041600     PERFORM S110-SUMMEN-BILDEN
041700             VARYING C4-SLOT-IX FROM 1 BY 1
041800             UNTIL C4-SLOT-IX > R-N
041900
042000     PERFORM S120-WURZEL-DEVIATION
042100
042200     IF  R-DENOM = ZERO
042300         MOVE ZERO TO R-KORR
042400     ELSE
042500         COMPUTE R-KORR ROUNDED = R-COV / R-DENOM
042600     END-IF
042700     .
042800 S100-99.
042900     EXIT.
043000
043100 S110-SUMMEN-BILDEN SECTION.
043200 S110-00.
043300     ADD PS-T-LOSS-EVENT (C4-I1 C4-SLOT-IX)      TO R-SUM-X
043400     ADD PS-T-LOSS-EVENT (C4-J1 C4-SLOT-IX)      TO R-SUM-Y
043500     COMPUTE R-SUM-XY ROUNDED = R-SUM-XY +
043600             (PS-T-LOSS-EVENT (C4-I1 C4-SLOT-IX) *
043700              PS-T-LOSS-EVENT (C4-J1 C4-SLOT-IX))
043800     COMPUTE R-SUM-X2 ROUNDED = R-SUM-X2 +
043900             (PS-T-LOSS-EVENT (C4-I1 C4-SLOT-IX) *
044000              PS-T-LOSS-EVENT (C4-I1 C4-SLOT-IX))
044100     COMPUTE R-SUM-Y2 ROUNDED = R-SUM-Y2 +
044200             (PS-T-LOSS-EVENT (C4-J1 C4-SLOT-IX) *
044300              PS-T-LOSS-EVENT (C4-J1 C4-SLOT-IX))
044400     .
044500 S110-99.
044600     EXIT.
044700
044800******************************************************************
044900* Kovarianz/Varianz und Wurzel der Varianzprodukte -- das Haus      *
045000* hat keine FUNCTION SQRT zur Verfuegung (Vorgabe: keine            *
045100* intrinsischen Funktionen); Naeherung per Heron-Iteration ueber    *
045200* zehn Schritte, ausreichend genau fuer die 4 Nachkommastellen      *
045300* der Korrelation.                                                  *
045400******************************************************************
045500 S120-WURZEL-DEVIATION SECTION.
045600 S120-00.
045700     COMPUTE R-XBAR ROUNDED = R-SUM-X / R-N
045800     COMPUTE R-YBAR ROUNDED = R-SUM-Y / R-N
045900     COMPUTE R-COV  ROUNDED = (R-SUM-XY / R-N) - (R-XBAR * R-YBAR)
046000     COMPUTE R-VARX ROUNDED = (R-SUM-X2 / R-N) - (R-XBAR * R-XBAR)
046100     COMPUTE R-VARY ROUNDED = (R-SUM-Y2 / R-N) - (R-YBAR * R-YBAR)
046200     COMPUTE R-DENOM ROUNDED = R-VARX * R-VARY
046300
046400*    ---> Heron-Wurzel von R-DENOM, Startwert R-DENOM selbst
046500     IF  R-DENOM > ZERO
046600         PERFORM S121-WURZEL-SCHRITT
046700                 VARYING C4-WIN-COUNT FROM 1 BY 1
046800                 UNTIL C4-WIN-COUNT > C4-WURZEL-ITER
046900     END-IF
047000     .
047100 S120-99.
047200     EXIT.
047300
047400 S121-WURZEL-SCHRITT SECTION.
047500 S121-00.
047600     COMPUTE R-DENOM ROUNDED =
047700             (R-DENOM + ((R-VARX * R-VARY) / R-DENOM)) / 2
047800     .
047900 S121-99.
048000     EXIT.
048100
048200******************************************************************
048300* U1.3  Symbolrate je Symbol bereits in FHCDRV0O gebildet           *
048400* (TP-T-RATE-GBPS); hier Aggregation zu Slot-Raten (14 Symbole      *
048500* je Slot, BUSINESS RULES U1)                                       *
048600******************************************************************
048700 C300-SLOT-PASS SECTION.
048800 C300-00.
048900     MOVE ZERO TO C4-SAMPLE-CNT C4-SYMBOL-CNT
049000     PERFORM C310-ZELLE-SLOTTEN
049100             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > MAX-ZELLEN
049200     .
049300 C300-99.
049400     EXIT.
049500
049600 C310-ZELLE-SLOTTEN SECTION.
049700 C310-00.
049800     ADD PS-SAMPLE-ANZ (C4-I1) TO C4-SAMPLE-CNT
049900     ADD TP-SYMBOL-ANZ (C4-I1) TO C4-SYMBOL-CNT
050000     MOVE ZERO TO TP-SLOT-ANZ (C4-I1) C4-BURST-SUM (C4-I1)
050100                  ZM-SLOT-MITTEL (C4-I1)
050200     IF  TP-SYMBOL-ANZ (C4-I1) > 0
050300         PERFORM C311-SLOT-BILDEN
050400                 VARYING C4-SLOT-IX FROM 1 BY SYMBOLE-JE-SLOT
050500                 UNTIL C4-SLOT-IX > TP-SYMBOL-ANZ (C4-I1)
050600         COMPUTE ZM-SLOT-MITTEL (C4-I1) ROUNDED =
050700                 C4-BURST-SUM (C4-I1) / TP-SLOT-ANZ (C4-I1)
050800     END-IF
050900     .
051000 C310-99.
051100     EXIT.
051200
051300 C311-SLOT-BILDEN SECTION.
051400 C311-00.
051500     ADD 1 TO TP-SLOT-ANZ (C4-I1)
051600     MOVE TP-SLOT-ANZ (C4-I1) TO C4-SLOT-CNT
051700     MOVE ZERO TO C18-SLOT-BITS
051800     COMPUTE C4-SLOT-SYM-CNT = TP-SYMBOL-ANZ (C4-I1) - C4-SLOT-IX + 1
051900     IF  C4-SLOT-SYM-CNT > SYMBOLE-JE-SLOT
052000         MOVE SYMBOLE-JE-SLOT TO C4-SLOT-SYM-CNT
052100     END-IF
052200
052300     PERFORM C312-SYMBOL-SUMMIEREN
052400             VARYING C4-J1 FROM ZERO BY 1
052500             UNTIL C4-J1 > C4-SLOT-SYM-CNT - 1
052600
052700     MOVE C18-SLOT-BITS TO TP-S-BITS (C4-I1 C4-SLOT-CNT)
052800     COMPUTE TP-S-RATE-GBPS (C4-I1 C4-SLOT-CNT) ROUNDED =
052900             C18-SLOT-BITS / (K-SYMBOL-DAUER-US * SYMBOLE-JE-SLOT
053000             * 1000)
053100     ADD TP-S-RATE-GBPS (C4-I1 C4-SLOT-CNT) TO C4-BURST-SUM (C4-I1)
053200     .
053300 C311-99.
053400     EXIT.
053500
053600 C312-SYMBOL-SUMMIEREN SECTION.
053700 C312-00.
053800     ADD TP-T-BITS (C4-I1 C4-SLOT-IX + C4-J1) TO C18-SLOT-BITS
053900     .
054000 C312-99.
054100     EXIT.
054200
054300******************************************************************
054400* U1.4  Burststatistik je Zelle -- Spitzenrate, Mittelwert, PAPR    *
054500* der Symbolratenreihe, Burstanteil ueber gleitendes 4-Symbol-      *
054600* Fenster (am Reihenanfang entsprechend kuerzer, mindestens 1       *
054700* Symbol) gegen das 2-fache des Fenstermittels                      *
054800******************************************************************
054900 C400-BURST-STATS SECTION.
055000 C400-00.
055100     PERFORM C410-ZELLE-BURST
055200             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > MAX-ZELLEN
055300     .
055400 C400-99.
055500     EXIT.
055600
055700 C410-ZELLE-BURST SECTION.
055800 C410-00.
055900     MOVE ZERO TO BS-PEAK-GBPS (C4-I1) BS-AVG-GBPS (C4-I1)
056000                  BS-PAPR (C4-I1) BS-BURST-COUNT (C4-I1)
056100                  BS-BURST-RATIO (C4-I1) C4-BURST-SUM (C4-I1)
056200     IF  TP-SYMBOL-ANZ (C4-I1) > 0
056300         PERFORM C411-SYMBOL-MINMAX
056400                 VARYING C4-SYM-IX FROM 1 BY 1
056500                 UNTIL C4-SYM-IX > TP-SYMBOL-ANZ (C4-I1)
056600         COMPUTE BS-AVG-GBPS (C4-I1) ROUNDED =
056700                 C4-BURST-SUM (C4-I1) / TP-SYMBOL-ANZ (C4-I1)
056800         IF  BS-AVG-GBPS (C4-I1) > ZERO
056900             COMPUTE BS-PAPR (C4-I1) ROUNDED =
057000                     BS-PEAK-GBPS (C4-I1) / BS-AVG-GBPS (C4-I1)
057100         END-IF
057200
057300         PERFORM C412-FENSTER-PRUEFEN
057400                 VARYING C4-SYM-IX FROM 1 BY 1
057500                 UNTIL C4-SYM-IX > TP-SYMBOL-ANZ (C4-I1)
057600
057700         COMPUTE BS-BURST-RATIO (C4-I1) ROUNDED =
057800                 BS-BURST-COUNT (C4-I1) / TP-SYMBOL-ANZ (C4-I1)
057900     END-IF
058000     .
058100 C410-99.
058200     EXIT.
058300
058400******************************************************************
058500* Hilfsfeld: laufende Summe (Symbol- bzw. Slotraten, je nach        *
058600* Verwendungsphase) -- eigenes OCCURS-Feld, da weder BS-ZELLTAB     *
058700* noch LINK-TRAFFIC-TAB ein Summenfeld fuehren                      *
058800******************************************************************
058900 01          C4-BURST-SUM        PIC S9(09)V9(04) OCCURS 24
059000                                 VALUE ZERO.
059100*--------------------------------------------------------------------*
059200* Hilfsfeld: Mittelwert der Slotratenreihe je Zelle -- getrennt von  *
059300* BS-AVG-GBPS (Symbolmittel), wird nur fuer die Slot-Binarisierung   *
059400* in C512 (BUSINESS RULES U3, FHCRES0M) benoetigt                    *
059500*--------------------------------------------------------------------*
059600 01          ZM-SLOT-MITTEL      PIC 9(04)V9(04) OCCURS 24
059700                                 VALUE ZERO.
059800
059900 C411-SYMBOL-MINMAX SECTION.
060000 C411-00.
060100     ADD TP-T-RATE-GBPS (C4-I1 C4-SYM-IX) TO C4-BURST-SUM (C4-I1)
060200     IF  TP-T-RATE-GBPS (C4-I1 C4-SYM-IX) > BS-PEAK-GBPS (C4-I1)
060300         MOVE TP-T-RATE-GBPS (C4-I1 C4-SYM-IX)
060400                                       TO BS-PEAK-GBPS (C4-I1)
060500     END-IF
060600     .
060700 C411-99.
060800     EXIT.
060900******************************************************************
061000* Ein Symbol gilt als Burst, wenn seine Rate ueber dem 2-fachen     *
061100* Mittel seines gleitenden 4-Symbol-Fensters liegt (BUSINESS RULES  *
061200* U1, Vorgabe FHCO-11a)                                             *
061300******************************************************************
061400 C412-FENSTER-PRUEFEN SECTION.
061500 C412-00.
061600     COMPUTE C4-WIN-START = C4-SYM-IX - C4-BURST-WIN + 1
061700     IF  C4-WIN-START < 1
061800         MOVE 1 TO C4-WIN-START
061900     END-IF
062000     COMPUTE C4-WIN-COUNT = C4-SYM-IX - C4-WIN-START + 1
062100     MOVE ZERO TO R-FENSTER-SUMME
062200     PERFORM C413-FENSTER-SUMMIEREN
062300             VARYING C4-J1 FROM ZERO BY 1
062400             UNTIL C4-J1 > C4-WIN-COUNT - 1
062500
062600     COMPUTE R-ROLL-MITTEL ROUNDED = R-FENSTER-SUMME / C4-WIN-COUNT
062700     IF  TP-T-RATE-GBPS (C4-I1 C4-SYM-IX) > (R-ROLL-MITTEL * 2)
062800         ADD 1 TO BS-BURST-COUNT (C4-I1)
062900     END-IF
063000     .
063100 C412-99.
063200     EXIT.
063300
063400 C413-FENSTER-SUMMIEREN SECTION.
063500 C413-00.
063600     ADD TP-T-RATE-GBPS (C4-I1 C4-WIN-START + C4-J1) TO R-FENSTER-SUMME
063700     .
063800 C413-99.
063900     EXIT.
064000
064100******************************************************************
064200* U1.5  Slot-Verkehr je Link -- Summe der Slotraten aller           *
064300* Mitgliedszellen, plus binaere Burstmarkierung je Mitglied         *
064400* (fuer die Synchronbursterkennung in FHCRES0M, BUSINESS RULES U3)  *
064500******************************************************************
064600 C500-LINK-TRAFFIC SECTION.
064700 C500-00.
064800     PERFORM C510-LINK-SUMMIEREN
064900             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > LT-ANZ
065000     .
065100 C500-99.
065200     EXIT.
065300
065400 C510-LINK-SUMMIEREN SECTION.
065500 C510-00.
065600     MOVE ZERO TO LTT-SLOT-ANZ (C4-I1) LTT-PEAK-GBPS (C4-I1)
065700                  LTT-AVG-GBPS (C4-I1) LTT-PAPR (C4-I1)
065800                  C4-BURST-SUM (C4-I1)
065900     MOVE LT-CELL-IDS (C4-I1 1) TO C4-MEMBER-IX
066000     MOVE TP-SLOT-ANZ (C4-MEMBER-IX) TO LTT-SLOT-ANZ (C4-I1)
066100
066200     PERFORM C511-MITGLIED-ADDIEREN
066300             VARYING C4-J1 FROM 1 BY 1
066400             UNTIL C4-J1 > LT-CELL-COUNT (C4-I1)
066500
066600     IF  LTT-SLOT-ANZ (C4-I1) > 0
066700         COMPUTE LTT-AVG-GBPS (C4-I1) ROUNDED =
066800                 C4-BURST-SUM (C4-I1) / LTT-SLOT-ANZ (C4-I1)
066900         IF  LTT-AVG-GBPS (C4-I1) > ZERO
067000             COMPUTE LTT-PAPR (C4-I1) ROUNDED =
067100                     LTT-PEAK-GBPS (C4-I1) / LTT-AVG-GBPS (C4-I1)
067200         END-IF
067300     END-IF
067400     .
067500 C510-99.
067600     EXIT.
067700
067800 C511-MITGLIED-ADDIEREN SECTION.
067900 C511-00.
068000     MOVE LT-CELL-IDS (C4-I1 C4-J1) TO C4-MEMBER-IX
068100     PERFORM C512-SLOT-ADDIEREN
068200             VARYING C4-SLOT-IX FROM 1 BY 1
068300             UNTIL C4-SLOT-IX > LTT-SLOT-ANZ (C4-I1)
068400     .
068500 C511-99.
068600     EXIT.
068700
068800 C512-SLOT-ADDIEREN SECTION.
068900 C512-00.
069000     IF  C4-SLOT-IX NOT > TP-SLOT-ANZ (C4-MEMBER-IX)
069100         ADD TP-S-RATE-GBPS (C4-MEMBER-IX C4-SLOT-IX)
069200                                 TO C4-BURST-SUM (C4-I1)
069300         ADD TP-S-RATE-GBPS (C4-MEMBER-IX C4-SLOT-IX)
069400                                 TO LTT-SLOT-RATE (C4-I1 C4-SLOT-IX)
069500         IF  LTT-SLOT-RATE (C4-I1 C4-SLOT-IX) >
069600             LTT-PEAK-GBPS (C4-I1)
069700             MOVE LTT-SLOT-RATE (C4-I1 C4-SLOT-IX)
069800                                       TO LTT-PEAK-GBPS (C4-I1)
069900         END-IF
070000         IF  TP-S-RATE-GBPS (C4-MEMBER-IX C4-SLOT-IX) >
070100             (ZM-SLOT-MITTEL (C4-MEMBER-IX) * 2)
070200             MOVE 1 TO LTT-MEMBER-BURST-BIN (C4-I1 C4-J1 C4-SLOT-IX)
070300         ELSE
070400             MOVE ZERO TO LTT-MEMBER-BURST-BIN (C4-I1 C4-J1 C4-SLOT-IX)
070500         END-IF
070600     END-IF
070700     .
070800 C512-99.
070900     EXIT.
071000
071100******************************************************************
071200* Ende: Rueckmeldung an FHCDRV0O                                   *
071300******************************************************************
071400 B090-ENDE SECTION.
071500 B090-00.
071600     CONTINUE
071700     .
071800 B090-99.
071900     EXIT.
072000
072100******************************************************************
072200* Initialisierung von Feldern und Tabellen                         *
072300******************************************************************
072400 C000-INIT SECTION.
072500 C000-00.
072600     INITIALIZE SCHALTER
072700                BS-ZELLTAB
072800                KORR-MATRIX
072900                LINK-TOPO-TAB
073000                LINK-TRAFFIC-TAB
073100                C4-BURST-SUM
073200     .
073300 C000-99.
073400     EXIT.
073500
073600******************************************************************
073700* TIMESTAMP erstellen (fuer eventuelle Diagnoseausgaben)           *
073800******************************************************************
073900 U200-TIMESTAMP SECTION.
074000 U200-00.
074100     ENTER TAL "TIME" USING TAL-TIME
074200     MOVE CORR TAL-TIME TO TAL-TIME-D
074300     .
074400 U200-99.
074500     EXIT.
074600
074700******************************************************************
074800* ENDE Source-Programm
074900******************************************************************

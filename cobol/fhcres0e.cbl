000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     FHCRES0M.
001300 AUTHOR.         R. HABERMANN.
001400 INSTALLATION.   WSOFT RECHENZENTRUM ABT. NETZPLANUNG.
001500 DATE-WRITTEN.   14 MAR 1988.
001600 DATE-COMPILED.
001700 SECURITY.       NUR ZUR INTERNEN VERWENDUNG NETZPLANUNG.
001800
001900******************************************************************
002000* Letzte Aenderung :: 2025-09-08
002100* Letzte Version   :: A.00.02
002200* Kurzbeschreibung :: Ausfallsicherheits-/Risikopruefung je Link
002300*                     (Synchronbursts, Latenzbudget, Puffer-
002400*                     fehlkonfiguration)
002500* Auftrag          :: FHCO-3 FHCO-10
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1988-03-14| rh  | Neuerstellung als NPK0130 --           *
003000*       |          |     | Redundanzpruefung Standleitungsgruppe  *
003100*A.01.00|1998-11-30| kl  | Jahr-2000-Umstellung Zeitstempelfelder *
003200*A.00.00|2019-06-11| kl  | Fuer FHCO-3 neu aufgesetzt unter        *
003300*       |          |     | PROGRAM-ID FHCRES0M -- Synchronburst-,  *
003400*       |          |     | Latenzbudget- und Pufferpruefung fuer   *
003500*       |          |     | 5G-Fronthaul-Links; Skelett von         *
003600*       |          |     | NPK0130 uebernommen                    *
003700*A.00.01|2019-09-16| rh  | Gesamtrisiko und Ausfallzaehler         *
003800*       |          |     | ergaenzt (FHCO-10)                      *
003900*A.00.02|2025-09-08| ts  | Rang-Tabelle RISIKO-RANG-TAB wurde bei   *
004000*       |          |     | jedem Aufruf neu aufgebaut, obwohl sie   *
004100*       |          |     | konstant ist -- Schalter SW-RANGTAB-DA   *
004200*       |          |     | ergaenzt, Aufbau nur beim ersten Aufruf  *
004300*       |          |     | des Laufs (FHCO-44)                     *
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800* Wird von FHCDRV0O je entdecktem Link gerufen, nachdem FHCOPT0M
004900* Puffergroesse (RES-BUFFER-US) und maximale Pufferauslastung
005000* (RES-MAX-OCCUP-PCT) fuer den Link (RES-CUR-LINK-IX) ermittelt hat.
005100* U3.1: Synchronburst -- ab 2 Mitgliedszellen wird je Zelle die
005200*       eigene Slotserie am 2-fachen des eigenen Slotmittels
005300*       binarisiert (bereits von FHCTEL0M in LTT-MEMBER-BURST-BIN
005400*       vorbereitet); Pearson-Korrelation je Zellenpaar, ein Paar
005500*       mit r >= 0,70 loest HIGH aus.
005600* U3.2: Latenzbudget -- Puffer > 200 us loest CRITICAL aus.
005700* U3.3: Pufferfehlkonfiguration -- Auslastung/Puffergroesse gegen
005800*       feste Schwellwerte, mit Vorschlagswert.
005900* U3.4: Gesamtrisiko = Maximum der drei Teilrisiken, Ausfallzaehler
006000*       = Anzahl der ausgeloesten Teilbefunde.
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     CLASS NUMERISCH IS "0123456789".
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 WORKING-STORAGE SECTION.
007800 77          SW-RANGTAB-DA       PIC X(01)      VALUE "N".
007900     88      SW-RANGTAB-BEREITS-DA          VALUE "J".
008000*--------------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
008200*--------------------------------------------------------------------*
008300 01          COMP-FELDER.
008400     05      C4-I1               PIC S9(04) COMP.
008500     05      C4-I2               PIC S9(04) COMP.
008600     05      C4-J1               PIC S9(04) COMP.
008700     05      C4-SLOT-IX          PIC S9(04) COMP.
008800     05      C4-MEMBER-CNT       PIC S9(04) COMP.
008900     05      C4-CELL-A           PIC S9(04) COMP.
009000     05      C4-CELL-B           PIC S9(04) COMP.
009100     05      C4-PAAR-CNT         PIC S9(04) COMP.
009200     05      C4-HIGH-CNT         PIC S9(04) COMP.
009300     05      C4-WURZEL-ITER      PIC S9(04) COMP VALUE 10.
009400     05      C4-WURZEL-STEP      PIC S9(04) COMP.
009500
009600     05      C4-X.
009700      10                         PIC X VALUE LOW-VALUE.
009800      10     C4-X2               PIC X.
009900     05      C4-NUM REDEFINES C4-X
010000                                 PIC S9(04) COMP.
010100
010200*--------------------------------------------------------------------*
010300* Display-Felder: Praefix D                                         *
010400*--------------------------------------------------------------------*
010500 01          DISPLAY-FELDER.
010600     05      D-NUM3              PIC  9(03).
010700
010800*--------------------------------------------------------------------*
010900* Felder mit konstantem Inhalt: Praefix K                            *
011000*--------------------------------------------------------------------*
011100 01          KONSTANTE-FELDER.
011200     05      K-MODUL             PIC X(08)      VALUE "FHCRES0M".
011300     05      K-KORR-SCHWELLE     PIC 9V9(04)     VALUE 0.7000.
011400     05      K-LATENZ-BUDGET-US  PIC 9(03)       VALUE 200.
011500     05      K-OCCUP-TOO-SMALL   PIC 9(03)V9(01) VALUE 095.0.
011600     05      K-OCCUP-OVERSIZED   PIC 9(03)V9(01) VALUE 030.0.
011700     05      K-BUFFER-MIN        PIC 9(03)       VALUE 070.
011800     05      K-BUFFER-MAX        PIC 9(03)       VALUE 200.
011900
012000*--------------------------------------------------------------------*
012100* Rechenfelder Korrelation (Praefix R -- wie in FHCTEL0M, Haus        *
012200* verwendet keine COMP-3 fuer Prozent-/Kennzahlfelder)                *
012300*--------------------------------------------------------------------*
012400 01          KORR-FELDER.
012500     05      R-SUM-X             PIC S9(07)V9(04).
012600     05      R-SUM-Y             PIC S9(07)V9(04).
012700     05      R-SUM-XY            PIC S9(09)V9(04).
012800     05      R-SUM-X2            PIC S9(09)V9(04).
012900     05      R-SUM-Y2            PIC S9(09)V9(04).
013000     05      R-N                 PIC S9(05).
013100     05      R-XBAR              PIC S9(05)V9(04).
013200     05      R-YBAR              PIC S9(05)V9(04).
013300     05      R-COV               PIC S9(09)V9(04).
013400     05      R-VARX              PIC S9(09)V9(04).
013500     05      R-VARY              PIC S9(09)V9(04).
013600     05      R-DENOM             PIC S9(09)V9(04).
013700     05      R-KORR              PIC S9V9(04).
013800
013900*--------------------------------------------------------------------*
014000* Vorschlagsgroessen Pufferpruefung (Praefix V)                       *
014100*--------------------------------------------------------------------*
014200 01          VORSCHLAG-FELDER.
014300     05      V-FAKTOR            PIC S9(03)V9(02).
014400     05      V-NEU-US            PIC S9(05)V9(02).
014500
014600*--------------------------------------------------------------------*
014700* Risikorangfolge: NONE < LOW < MEDIUM < HIGH < CRITICAL, als Zahl   *
014800* fuer den Maximumsvergleich der drei Teilrisiken                    *
014900*--------------------------------------------------------------------*
015000 01          RISIKO-RANG-TAB.
015100     05      RR-EINTRAG          OCCURS 5.
015200         10  RR-TEXT             PIC X(08).
015300         10  RR-WERT             PIC 9(01) COMP.
015400 01          RISIKO-RANG-TAB-X REDEFINES RISIKO-RANG-TAB
015500                                 PIC X(45).
015600
015700 01          RANG-FELDER.
015800     05      RG-SYNC             PIC 9(01) COMP.
015900     05      RG-LATENZ           PIC 9(01) COMP.
016000     05      RG-BUFFER           PIC 9(01) COMP.
016100     05      RG-MAX              PIC 9(01) COMP.
016200
016300*--------------------------------------------------------------------*
016400* Conditional-Felder                                                *
016500*--------------------------------------------------------------------*
016600 01          SCHALTER.
016700     05      PRG-STATUS          PIC 9.
016800          88 PRG-OK                          VALUE ZERO.
016900          88 PRG-ABBRUCH                     VALUE 2.
017000     05      PRG-STATUS-X REDEFINES PRG-STATUS
017100                                 PIC X.
017200
017300*--------------------------------------------------------------------*
017400* weitere Arbeitsfelder                                             *
017500*--------------------------------------------------------------------*
017600 01          WORK-FELDER.
017700     05      W-DUMMY             PIC X(02).
017800
017900*--------------------------------------------------------------------*
018000* Datum-Uhrzeitfelder (fuer TAL-Routine)                            *
018100*--------------------------------------------------------------------*
018200 01          TAL-TIME.
018300     05      TAL-JHJJMMTT.
018400      10     TAL-JHJJ            PIC S9(04) COMP.
018500      10     TAL-MM              PIC S9(04) COMP.
018600      10     TAL-TT              PIC S9(04) COMP.
018700     05      TAL-HHMI.
018800      10     TAL-HH              PIC S9(04) COMP.
018900      10     TAL-MI              PIC S9(04) COMP.
019000     05      TAL-SS              PIC S9(04) COMP.
019100     05      TAL-HS              PIC S9(04) COMP.
019200     05      TAL-MS              PIC S9(04) COMP.
019300
019400 01          TAL-TIME-D.
019500     05      TAL-JHJJMMTT-D.
019600        10   TAL-JHJJ-D          PIC  9(04).
019700        10   TAL-MM-D            PIC  9(02).
019800        10   TAL-TT-D            PIC  9(02).
019900     05      TAL-HHMI-D.
020000        10   TAL-HH-D            PIC  9(02).
020100        10   TAL-MI-D            PIC  9(02).
020200     05      TAL-SS-D            PIC  9(02).
020300     05      TAL-HS-D            PIC  9(02).
020400     05      TAL-MS-D            PIC  9(02).
020500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
020600     05      TAL-TIME-N16        PIC  9(16).
020700     05      TAL-TIME-REST       PIC  9(02).
020800
020900*--------------------------------------------------------------------*
021000* Copybooks: Satzbeschreibungen und Arbeitstabellen des Jobs         *
021100*--------------------------------------------------------------------*
021200     COPY    FHCRECW OF "=FHCOLIB".
021300     COPY    FHCLNKW OF "=FHCOLIB".
021400
021500 LINKAGE SECTION.
021600 01     RES-LINK-REC.
021700    05  RES-LINK-HDR.
021800        10  RES-RC              PIC S9(04) COMP.
021900        10  RES-CUR-LINK-IX     PIC S9(04) COMP.
022000        10  RES-CELL-COUNT      PIC S9(04) COMP.
022100    05  RES-INPUT.
022200        10  RES-BUFFER-US           PIC 9(03).
022300        10  RES-MAX-OCCUP-PCT       PIC 9(03)V9(01).
022400    05  RES-RESULT.
022500        10  RES-SYNC-DETECTED       PIC X(01).
022600            88  RES-SYNC-YES            VALUE "J".
022700            88  RES-SYNC-NO             VALUE "N".
022800        10  RES-SYNC-RISK           PIC X(08).
022900        10  RES-LATENCY-DETECTED    PIC X(01).
023000            88  RES-LATENCY-YES         VALUE "J".
023100            88  RES-LATENCY-NO          VALUE "N".
023200        10  RES-LATENCY-RISK        PIC X(08).
023300        10  RES-BUFFER-DETECTED     PIC X(01).
023400            88  RES-BUFFER-YES          VALUE "J".
023500            88  RES-BUFFER-NO           VALUE "N".
023600        10  RES-BUFFER-ISSUE        PIC X(20).
023700        10  RES-BUFFER-RISK         PIC X(08).
023800        10  RES-BUFFER-SUGGEST-US   PIC 9(03).
023900        10  RES-OVERALL-RISK        PIC X(08).
024000        10  RES-DETECT-COUNT        PIC 9(01).
024100    05  FILLER                      PIC X(06).
024200
024300 PROCEDURE DIVISION USING RES-LINK-REC.
024400
024500******************************************************************
024600* Steuerungs-Section
024700******************************************************************
024800 A100-STEUERUNG SECTION.
024900 A100-00.
025000     IF  SHOW-VERSION
025100         DISPLAY K-MODUL " -- Ausfallsicherheit/Risiko"
025200         STOP RUN
025300     END-IF
025400
025500     PERFORM B000-VORLAUF
025600     PERFORM B100-VERARBEITUNG
025700     PERFORM B090-ENDE
025800     EXIT PROGRAM
025900     .
026000 A100-99.
026100     EXIT.
026200
026300******************************************************************
026400* Vorlauf                                                          *
026500******************************************************************
026600 B000-VORLAUF SECTION.
026700 B000-00.
026800     PERFORM C000-INIT
026900     .
027000 B000-99.
027100     EXIT.
027200
027300******************************************************************
027400* Verarbeitung                                                     *
027500******************************************************************
027600 B100-VERARBEITUNG SECTION.
027700 B100-00.
027800     MOVE ZERO TO RES-RC
027900     PERFORM C100-SYNC-BURST
028000     PERFORM C200-LATENZBUDGET
028100     PERFORM C300-PUFFER-CHECK
028200     PERFORM C400-GESAMTRISIKO
028300     .
028400 B100-99.
028500     EXIT.
028600
028700******************************************************************
028800* U3.1  Synchronburst -- ab 2 Mitgliedszellen: Pearson-Korrelation  *
028900* der binaeren Burstserien (LTT-MEMBER-BURST-BIN, von FHCTEL0M      *
029000* vorbereitet) jedes Zellenpaares; ein Paar mit r >= 0,70 loest     *
029100* HIGH aus                                                          *
029200******************************************************************
029300 C100-SYNC-BURST SECTION.
029400 C100-00.
029500     MOVE "N"        TO RES-SYNC-DETECTED
029600     MOVE "LOW"      TO RES-SYNC-RISK
029700     MOVE LT-CELL-COUNT (RES-CUR-LINK-IX) TO C4-MEMBER-CNT
029800
029900     IF  C4-MEMBER-CNT < 2
030000         MOVE "NONE" TO RES-SYNC-RISK
030100     ELSE
030200         MOVE ZERO TO C4-PAAR-CNT C4-HIGH-CNT
030300         PERFORM C110-ZEILE-PAARE
030400                 VARYING C4-CELL-A FROM 1 BY 1
030500                 UNTIL C4-CELL-A > C4-MEMBER-CNT - 1
030600
030700         IF  C4-HIGH-CNT > ZERO
030800             MOVE "J"    TO RES-SYNC-DETECTED
030900             MOVE "HIGH" TO RES-SYNC-RISK
031000         END-IF
031100     END-IF
031200     .
031300 C100-99.
031400     EXIT.
031500
031600 C110-ZEILE-PAARE SECTION.
031700 C110-00.
031800     PERFORM C111-SPALTE-PAARE
031900             VARYING C4-CELL-B FROM C4-CELL-A + 1 BY 1
032000             UNTIL C4-CELL-B > C4-MEMBER-CNT
032100     .
032200 C110-99.
032300     EXIT.
032400
032500 C111-SPALTE-PAARE SECTION.
032600 C111-00.
032700     ADD 1 TO C4-PAAR-CNT
032800     PERFORM S100-CORRELATE
032900     IF  R-KORR NOT < K-KORR-SCHWELLE
033000         ADD 1 TO C4-HIGH-CNT
033100     END-IF
033200     .
033300 C111-99.
033400     EXIT.
033500
033600******************************************************************
033700* Pearson-Korrelation der binaeren Burstserien zweier Mitglieds-    *
033800* zellen (C4-CELL-A/C4-CELL-B, Index in LT-CELL-IDS) des laufenden  *
033900* Links -- wie FHCTEL0M S100-CORRELATE, andere Eingangsserie        *
034000******************************************************************
034100 S100-CORRELATE SECTION.
034200 S100-00.
034300     MOVE ZERO TO R-SUM-X R-SUM-Y R-SUM-XY R-SUM-X2 R-SUM-Y2 R-KORR
034400     MOVE LTT-SLOT-ANZ (RES-CUR-LINK-IX) TO R-N
034500
034600     IF  R-N > ZERO
034700         PERFORM S110-SUMMEN-BILDEN
034800                 VARYING C4-SLOT-IX FROM 1 BY 1
034900                 UNTIL C4-SLOT-IX > LTT-SLOT-ANZ (RES-CUR-LINK-IX)
035000         PERFORM S120-WURZEL-DEVIATION
035100         IF  R-DENOM > ZERO
035200             COMPUTE R-KORR ROUNDED = R-COV / R-DENOM
035300         END-IF
035400     END-IF
035500     .
035600 S100-99.
035700     EXIT.
035800
035900 S110-SUMMEN-BILDEN SECTION.
036000 S110-00.
036100     ADD LTT-MEMBER-BURST-BIN (RES-CUR-LINK-IX C4-CELL-A C4-SLOT-IX)
036200                                                       TO R-SUM-X
036300     ADD LTT-MEMBER-BURST-BIN (RES-CUR-LINK-IX C4-CELL-B C4-SLOT-IX)
036400                                                       TO R-SUM-Y
036500     COMPUTE R-SUM-XY ROUNDED = R-SUM-XY +
036600         (LTT-MEMBER-BURST-BIN (RES-CUR-LINK-IX C4-CELL-A C4-SLOT-IX)
036700          * LTT-MEMBER-BURST-BIN (RES-CUR-LINK-IX C4-CELL-B C4-SLOT-IX))
036800     COMPUTE R-SUM-X2 ROUNDED = R-SUM-X2 +
036900         (LTT-MEMBER-BURST-BIN (RES-CUR-LINK-IX C4-CELL-A C4-SLOT-IX)
037000          * LTT-MEMBER-BURST-BIN (RES-CUR-LINK-IX C4-CELL-A C4-SLOT-IX))
037100     COMPUTE R-SUM-Y2 ROUNDED = R-SUM-Y2 +
037200         (LTT-MEMBER-BURST-BIN (RES-CUR-LINK-IX C4-CELL-B C4-SLOT-IX)
037300          * LTT-MEMBER-BURST-BIN (RES-CUR-LINK-IX C4-CELL-B C4-SLOT-IX))
037400     .
037500 S110-99.
037600     EXIT.
037700
037800******************************************************************
037900* Kovarianz/Varianz und Wurzel der Varianzprodukte -- Heron-        *
038000* Iteration ueber zehn Schritte (keine FUNCTION SQRT im Haus)       *
038100******************************************************************
038200 S120-WURZEL-DEVIATION SECTION.
038300 S120-00.
038400     COMPUTE R-XBAR ROUNDED = R-SUM-X / R-N
038500     COMPUTE R-YBAR ROUNDED = R-SUM-Y / R-N
038600     COMPUTE R-COV  ROUNDED = (R-SUM-XY / R-N) - (R-XBAR * R-YBAR)
038700     COMPUTE R-VARX ROUNDED = (R-SUM-X2 / R-N) - (R-XBAR * R-XBAR)
038800     COMPUTE R-VARY ROUNDED = (R-SUM-Y2 / R-N) - (R-YBAR * R-YBAR)
038900     COMPUTE R-DENOM ROUNDED = R-VARX * R-VARY
039000
039100     IF  R-DENOM > ZERO
039200         PERFORM S121-WURZEL-SCHRITT
039300                 VARYING C4-WURZEL-STEP FROM 1 BY 1
039400                 UNTIL C4-WURZEL-STEP > C4-WURZEL-ITER
039500     END-IF
039600     .
039700 S120-99.
039800     EXIT.
039900
040000 S121-WURZEL-SCHRITT SECTION.
040100 S121-00.
040200     COMPUTE R-DENOM ROUNDED =
040300             (R-DENOM + ((R-VARX * R-VARY) / R-DENOM)) / 2
040400     .
040500 S121-99.
040600     EXIT.
040700
040800******************************************************************
040900* U3.2  Latenzbudget -- Puffer > 200 us loest CRITICAL aus,         *
041000* sonst LOW (bei auf 200 us gedeckelten Puffern nur bei             *
041100* Fehlkonfiguration ausserhalb des zulaessigen Bereichs)            *
041200******************************************************************
041300 C200-LATENZBUDGET SECTION.
041400 C200-00.
041500     IF  RES-BUFFER-US > K-LATENZ-BUDGET-US
041600         MOVE "J"        TO RES-LATENCY-DETECTED
041700         MOVE "CRITICAL" TO RES-LATENCY-RISK
041800     ELSE
041900         MOVE "N"   TO RES-LATENCY-DETECTED
042000         MOVE "LOW" TO RES-LATENCY-RISK
042100     END-IF
042200     .
042300 C200-99.
042400     EXIT.
042500
042600******************************************************************
042700* U3.3  Pufferfehlkonfiguration: Auslastung > 95% -> zu klein       *
042800* (HIGH, Vorschlag = min(Puffer*1,5, 200)); Auslastung < 30% und    *
042900* Puffer > 70 -> ueberdimensioniert (LOW, Vorschlag =               *
043000* max(Puffer*0,7, 70)); Puffer < 70 oder > 200 -> ausserhalb        *
043100* zulaessigem Bereich (MEDIUM)                                      *
043200******************************************************************
043300 C300-PUFFER-CHECK SECTION.
043400 C300-00.
043500     MOVE "N" TO RES-BUFFER-DETECTED
043600     MOVE SPACES TO RES-BUFFER-ISSUE
043700     MOVE "NONE" TO RES-BUFFER-RISK
043800     MOVE ZERO TO RES-BUFFER-SUGGEST-US
043900
044000     IF  RES-MAX-OCCUP-PCT > K-OCCUP-TOO-SMALL
044100         MOVE "J"                TO RES-BUFFER-DETECTED
044200         MOVE "BUFFER-TOO-SMALL" TO RES-BUFFER-ISSUE
044300         MOVE "HIGH"             TO RES-BUFFER-RISK
044400         COMPUTE V-NEU-US ROUNDED = RES-BUFFER-US * 1.5
044500         IF  V-NEU-US > K-BUFFER-MAX
044600             MOVE K-BUFFER-MAX TO RES-BUFFER-SUGGEST-US
044700         ELSE
044800             MOVE V-NEU-US TO RES-BUFFER-SUGGEST-US
044900         END-IF
045000     ELSE
045100         IF  RES-MAX-OCCUP-PCT < K-OCCUP-OVERSIZED
045200             AND RES-BUFFER-US > K-BUFFER-MIN
045300             MOVE "J"              TO RES-BUFFER-DETECTED
045400             MOVE "BUFFER-OVERSIZED" TO RES-BUFFER-ISSUE
045500             MOVE "LOW"            TO RES-BUFFER-RISK
045600             COMPUTE V-NEU-US ROUNDED = RES-BUFFER-US * 0.7
045700             IF  V-NEU-US < K-BUFFER-MIN
045800                 MOVE K-BUFFER-MIN TO RES-BUFFER-SUGGEST-US
045900             ELSE
046000                 MOVE V-NEU-US TO RES-BUFFER-SUGGEST-US
046100             END-IF
046200         ELSE
046300             IF  RES-BUFFER-US < K-BUFFER-MIN
046400                 OR RES-BUFFER-US > K-BUFFER-MAX
046500                 MOVE "J"                  TO RES-BUFFER-DETECTED
046600                 MOVE "BUFFER-OUT-OF-RANGE" TO RES-BUFFER-ISSUE
046700                 MOVE "MEDIUM"             TO RES-BUFFER-RISK
046800             END-IF
046900         END-IF
047000     END-IF
047100     .
047200 C300-99.
047300     EXIT.
047400
047500******************************************************************
047600* U3.4  Gesamtrisiko = Maximum der drei Teilrisiken (Rangfolge      *
047700* CRITICAL(4) > HIGH(3) > MEDIUM(2) > LOW(1) > NONE(0));            *
047800* Ausfallzaehler = Anzahl der ausgeloesten Teilbefunde              *
047900******************************************************************
048000 C400-GESAMTRISIKO SECTION.
048100 C400-00.
048200     PERFORM C410-RANG-ERMITTELN
048300
048400     MOVE RG-SYNC   TO RG-MAX
048500     IF  RG-LATENZ > RG-MAX
048600         MOVE RG-LATENZ TO RG-MAX
048700     END-IF
048800     IF  RG-BUFFER > RG-MAX
048900         MOVE RG-BUFFER TO RG-MAX
049000     END-IF
049100
049200     PERFORM C420-RANG-ZU-TEXT
049300
049400     MOVE ZERO TO RES-DETECT-COUNT
049500     IF  RES-SYNC-YES
049600         ADD 1 TO RES-DETECT-COUNT
049700     END-IF
049800     IF  RES-LATENCY-YES
049900         ADD 1 TO RES-DETECT-COUNT
050000     END-IF
050100     IF  RES-BUFFER-YES
050200         ADD 1 TO RES-DETECT-COUNT
050300     END-IF
050400     .
050500 C400-99.
050600     EXIT.
050700
050800******************************************************************
050900* Textrisiko der drei Teilbefunde in numerischen Rang wandeln,      *
051000* ueber die Tabelle RISIKO-RANG-TAB (Aufbau in C000-INIT)           *
051100******************************************************************
051200 C410-RANG-ERMITTELN SECTION.
051300 C410-00.
051400     PERFORM C411-RANG-SUCHEN
051500             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 5
051600     .
051700 C410-99.
051800     EXIT.
051900
052000 C411-RANG-SUCHEN SECTION.
052100 C411-00.
052200     IF  RES-SYNC-RISK = RR-TEXT (C4-I1)
052300         MOVE RR-WERT (C4-I1) TO RG-SYNC
052400     END-IF
052500     IF  RES-LATENCY-RISK = RR-TEXT (C4-I1)
052600         MOVE RR-WERT (C4-I1) TO RG-LATENZ
052700     END-IF
052800     IF  RES-BUFFER-RISK = RR-TEXT (C4-I1)
052900         MOVE RR-WERT (C4-I1) TO RG-BUFFER
053000     END-IF
053100     .
053200 C411-99.
053300     EXIT.
053400
053500 C420-RANG-ZU-TEXT SECTION.
053600 C420-00.
053700     PERFORM C421-TEXT-SUCHEN
053800             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 5
053900     .
054000 C420-99.
054100     EXIT.
054200
054300 C421-TEXT-SUCHEN SECTION.
054400 C421-00.
054500     IF  RG-MAX = RR-WERT (C4-I1)
054600         MOVE RR-TEXT (C4-I1) TO RES-OVERALL-RISK
054700     END-IF
054800     .
054900 C421-99.
055000     EXIT.
055100
055200******************************************************************
055300* Ende: Rueckmeldung an FHCDRV0O                                   *
055400******************************************************************
055500 B090-ENDE SECTION.
055600 B090-00.
055700     CONTINUE
055800     .
055900 B090-99.
056000     EXIT.
056100
056200******************************************************************
056300* Initialisierung von Feldern und der Risikorangtabelle             *
056400******************************************************************
056500 C000-INIT SECTION.
056600 C000-00.
056700     INITIALIZE SCHALTER RES-RESULT KORR-FELDER RANG-FELDER
056800
056900     IF  NOT SW-RANGTAB-BEREITS-DA
057000         MOVE "NONE"     TO RR-TEXT (1)
057100         MOVE 0          TO RR-WERT (1)
057200         MOVE "LOW"      TO RR-TEXT (2)
057300         MOVE 1          TO RR-WERT (2)
057400         MOVE "MEDIUM"   TO RR-TEXT (3)
057500         MOVE 2          TO RR-WERT (3)
057600         MOVE "HIGH"     TO RR-TEXT (4)
057700         MOVE 3          TO RR-WERT (4)
057800         MOVE "CRITICAL" TO RR-TEXT (5)
057900         MOVE 4          TO RR-WERT (5)
058000         SET SW-RANGTAB-BEREITS-DA TO TRUE
058100     END-IF
058200     .
058300 C000-99.
058400     EXIT.
058500
058600******************************************************************
058700* TIMESTAMP erstellen (fuer eventuelle Diagnoseausgaben)           *
058800******************************************************************
058900 U200-TIMESTAMP SECTION.
059000 U200-00.
059100     ENTER TAL "TIME" USING TAL-TIME
059200     MOVE CORR TAL-TIME TO TAL-TIME-D
059300     .
059400 U200-99.
059500     EXIT.
059600
059700******************************************************************
059800* ENDE Source-Programm
059900******************************************************************

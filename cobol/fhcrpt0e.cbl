000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     FHCRPT0M.
001300 AUTHOR.         K. LOHMANN.
001400 INSTALLATION.   WSOFT RECHENZENTRUM ABT. NETZPLANUNG.
001500 DATE-WRITTEN.   26 NOV 1988.
001600 DATE-COMPILED.
001700 SECURITY.       NUR ZUR INTERNEN VERWENDUNG NETZPLANUNG.
001800
001900******************************************************************
002000* Letzte Aenderung :: 2025-09-08
002100* Letzte Version   :: A.01.01
002200* Kurzbeschreibung :: Betriebsbericht Kapazitaetsoptimierung
002300*                     Fronthaul-Strecken, zeilenweiser Aufruf
002400* Auftrag          :: FHCO-11
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*G.00.00|1988-11-26| kl  | Neuerstellung als NPK0170 --           *
002900*       |          |     | Sammelbericht Standleitungsgruppen,    *
003000*       |          |     | ein Bericht je Lauf auf RPTFILE        *
003100*G.01.00|1999-01-22| hg  | Jahr-2000-Umstellung Seitenkopf         *
003200*A.00.00|2019-06-11| kl  | Fuer FHCO-1 neu aufgesetzt unter        *
003300*       |          |     | PROGRAM-ID FHCRPT0M -- druckt jetzt     *
003400*       |          |     | den Betriebsbericht der 5G-Fronthaul-   *
003500*       |          |     | Kapazitaetsoptimierung; Skelett aus     *
003600*       |          |     | SRCCOMP (EVALUATE-Verzweigung je        *
003700*       |          |     | Funktion, STRING-Zeilenaufbau)          *
003800*       |          |     | uebernommen                             *
003900*A.01.00|2020-02-14| kl  | Auf Zeile-fuer-Zeile-Aufruf umgestellt  *
004000*       |          |     | (RPT-LINE-NO/RPT-FUNCTION) -- vorher    *
004100*       |          |     | wurde der ganze Blocktext ueber die     *
004200*       |          |     | LINKAGE SECTION uebergeben und lief     *
004300*       |          |     | bei langen Berichten ueber die 4K-      *
004400*       |          |     | Parametergrenze (FHCO-11)               *
004500*A.01.01|2025-09-08| ts  | Zaehler C4-ZEILEN-ERZEUGT ergaenzt --    *
004600*       |          |     | Gesamtzahl erzeugter Druckzeilen wird    *
004700*       |          |     | beim Abschluss der Summenzeilen als      *
004800*       |          |     | Diagnose ausgegeben (FHCO-44)            *
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300* Wird von FHCDRV0O je gewuenschter Druckzeile einmal aufgerufen
005400* (RPT-FUNCTION waehlt Kopf/Linkblock/Summen, RPT-LINE-NO zaehlt
005500* die Zeile innerhalb der Funktion hoch) und liefert eine fertige
005600* 132-Spalten-Druckzeile zurueck, bis RPT-NO-MORE-LINES gemeldet
005700* wird.  Erhaelt zusaetzlich die Ergebnisbloecke der Fachmodule
005800* (OPT/RES/DEC/SUS-LINK-REC) des gerade bearbeiteten Links sowie,
005900* fuer die Abschlusszeilen, die netzweiten Summen aus
006000* FHC-GESAMT-SUMMEN (EXTERNAL, in FHCLNKW).
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     C01 IS TOP-OF-FORM
007000     CLASS NUMERISCH IS "0123456789".
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 WORKING-STORAGE SECTION.
007900 77          C4-ZEILEN-ERZEUGT   PIC S9(04) COMP VALUE ZERO.
008000*--------------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
008200*--------------------------------------------------------------------*
008300 01          COMP-FELDER.
008400     05      C4-DUMMY            PIC S9(04) COMP.
008500
008600     05      C4-X.
008700      10                         PIC X VALUE LOW-VALUE.
008800      10     C4-X2               PIC X.
008900     05      C4-NUM REDEFINES C4-X
009000                                 PIC S9(04) COMP.
009100
009200*--------------------------------------------------------------------*
009300* Display-Felder: Praefix D -- Zeileneditierung                      *
009400*--------------------------------------------------------------------*
009500 01          DISPLAY-FELDER.
009600     05      D-LINK              PIC ZZ9.
009700     05      D-GBPS              PIC ZZZ9.99.
009800     05      D-GBPS2             PIC ZZZ9.99.
009900     05      D-PCT1              PIC -ZZ9.9.
010000     05      D-BUF               PIC ZZ9.
010100     05      D-KOSTEN            PIC $$$,$$$,$$9.
010200     05      D-KOSTEN2           PIC $$$,$$$,$$9.
010300     05      D-WATT              PIC ZZ9.9.
010400     05      D-KWH               PIC ZZZ,ZZ9.9.
010500     05      D-CO2KG             PIC ZZZ,ZZ9.9.
010600     05      D-CO2T              PIC ZZ9.999.
010700     05      D-ANZ               PIC ZZZ,ZZ9.
010800     05      D-ANZ2              PIC ZZZ,ZZ9.
010900     05      D-ANZ3              PIC ZZZ,ZZ9.
011000     05      D-ANZ4              PIC ZZZ,ZZ9.
011100
011200*--------------------------------------------------------------------*
011300* Felder mit konstantem Inhalt: Praefix K                            *
011400*--------------------------------------------------------------------*
011500 01          KONSTANTE-FELDER.
011600     05      K-MODUL             PIC X(08)      VALUE "FHCRPT0M".
011700
011800*--------------------------------------------------------------------*
011900* Conditional-Felder                                                *
012000*--------------------------------------------------------------------*
012100 01          SCHALTER.
012200     05      PRG-STATUS          PIC 9.
012300          88 PRG-OK                          VALUE ZERO.
012400          88 PRG-ABBRUCH                     VALUE 2.
012500     05      PRG-STATUS-X REDEFINES PRG-STATUS
012600                                 PIC X.
012700
012800*--------------------------------------------------------------------*
012900* weitere Arbeitsfelder                                             *
013000*--------------------------------------------------------------------*
013100 01          WORK-FELDER.
013200     05      W-BADGE             PIC X(20).
013300     05      W-NEXT-STEP         PIC X(60).
013400
013500*--------------------------------------------------------------------*
013600* Datum-Uhrzeitfelder (fuer TAL-Routine)                            *
013700*--------------------------------------------------------------------*
013800 01          TAL-TIME.
013900     05      TAL-JHJJMMTT.
014000      10     TAL-JHJJ            PIC S9(04) COMP.
014100      10     TAL-MM              PIC S9(04) COMP.
014200      10     TAL-TT              PIC S9(04) COMP.
014300     05      TAL-HHMI.
014400      10     TAL-HH              PIC S9(04) COMP.
014500      10     TAL-MI              PIC S9(04) COMP.
014600     05      TAL-SS              PIC S9(04) COMP.
014700     05      TAL-HS              PIC S9(04) COMP.
014800     05      TAL-MS              PIC S9(04) COMP.
014900
015000 01          TAL-TIME-D.
015100     05      TAL-JHJJMMTT-D.
015200        10   TAL-JHJJ-D          PIC  9(04).
015300        10   TAL-MM-D            PIC  9(02).
015400        10   TAL-TT-D            PIC  9(02).
015500     05      TAL-HHMI-D.
015600        10   TAL-HH-D            PIC  9(02).
015700        10   TAL-MI-D            PIC  9(02).
015800     05      TAL-SS-D            PIC  9(02).
015900     05      TAL-HS-D            PIC  9(02).
016000     05      TAL-MS-D            PIC  9(02).
016100 01          TAL-TIME-N REDEFINES TAL-TIME-D.
016200     05      TAL-TIME-N16        PIC  9(16).
016300     05      TAL-TIME-REST       PIC  9(02).
016400
016500*--------------------------------------------------------------------*
016600* Copybooks: Satzbeschreibungen des Jobs und Arbeitstabellen         *
016700*--------------------------------------------------------------------*
016800     COPY    FHCRECW OF "=FHCOLIB".
016900     COPY    FHCLNKW OF "=FHCOLIB".
017000
017100 LINKAGE SECTION.
017200 01  RPT-LINK-REC.
017300     05  RPT-LINK-HDR.
017400         10  RPT-RC              PIC S9(04) COMP.
017500             88  RPT-MORE-LINES      VALUE ZERO.
017600             88  RPT-NO-MORE-LINES   VALUE 99.
017700         10  RPT-FUNCTION        PIC X(01).
017800             88  RPT-FN-HEADER       VALUE "H".
017900             88  RPT-FN-LINK-BLOCK   VALUE "B".
018000             88  RPT-FN-TOTALS       VALUE "T".
018100         10  RPT-CUR-LINK-IX     PIC S9(04) COMP.
018200         10  RPT-LINE-NO         PIC S9(04) COMP.
018300     05  RPT-PRINT-LINE          PIC X(132).
018400     05  FILLER                  PIC X(06).
018500
018600 01  OPT-LINK-REC.
018700     05  OPT-LINK-HDR.
018800         10  OPT-RC              PIC S9(04) COMP.
018900         10  OPT-CUR-LINK-IX     PIC S9(04) COMP.
019000         10  OPT-SAMPLE-COUNT    PIC S9(04) COMP.
019100     05  OPT-RESULT.
019200         10  OPT-PEAK-CAP-GBPS       PIC 9(04)V9(04).
019300         10  OPT-OPTIMAL-CAP-GBPS    PIC 9(04)V9(04).
019400         10  OPT-REDUCTION-PCT       PIC 9(03)V9(01).
019500         10  OPT-SHAPING-MODE        PIC X(10).
019600         10  OPT-BUFFER-US           PIC 9(03).
019700         10  OPT-LOSS-RATIO          PIC 9V9(06).
019800         10  OPT-MAX-OCCUP-PCT       PIC 9(03)V9(01).
019900         10  OPT-OVERFLOW-EVENTS     PIC 9(07).
020000     05  FILLER                      PIC X(10).
020100
020200 01  RES-LINK-REC.
020300     05  RES-LINK-HDR.
020400         10  RES-RC              PIC S9(04) COMP.
020500         10  RES-CUR-LINK-IX     PIC S9(04) COMP.
020600         10  RES-CELL-COUNT      PIC S9(04) COMP.
020700     05  RES-INPUT.
020800         10  RES-BUFFER-US           PIC 9(03).
020900         10  RES-MAX-OCCUP-PCT       PIC 9(03)V9(01).
021000     05  RES-RESULT.
021100         10  RES-SYNC-DETECTED       PIC X(01).
021200             88  RES-SYNC-YES            VALUE "J".
021300             88  RES-SYNC-NO             VALUE "N".
021400         10  RES-SYNC-RISK           PIC X(08).
021500         10  RES-LATENCY-DETECTED    PIC X(01).
021600             88  RES-LATENCY-YES         VALUE "J".
021700             88  RES-LATENCY-NO          VALUE "N".
021800         10  RES-LATENCY-RISK        PIC X(08).
021900         10  RES-BUFFER-DETECTED     PIC X(01).
022000             88  RES-BUFFER-YES          VALUE "J".
022100             88  RES-BUFFER-NO           VALUE "N".
022200         10  RES-BUFFER-ISSUE        PIC X(20).
022300         10  RES-BUFFER-RISK         PIC X(08).
022400         10  RES-BUFFER-SUGGEST-US   PIC 9(03).
022500         10  RES-OVERALL-RISK        PIC X(08).
022600         10  RES-DETECT-COUNT        PIC 9(01).
022700     05  FILLER                      PIC X(06).
022800
022900 01  DEC-LINK-REC.
023000     05  DEC-LINK-HDR.
023100         10  DEC-RC              PIC S9(04) COMP.
023200     05  DEC-INPUT.
023300         10  DEC-PEAK-CAP-GBPS       PIC 9(04)V9(04).
023400         10  DEC-OPTIMAL-CAP-GBPS    PIC 9(04)V9(04).
023500         10  DEC-REDUCTION-PCT       PIC 9(03)V9(01).
023600         10  DEC-OVERALL-RISK        PIC X(08).
023700     05  DEC-RESULT.
023800         10  DEC-ACTION              PIC X(20).
023900         10  DEC-RISK-LEVEL          PIC X(08).
024000         10  DEC-CURRENT-RATE        PIC X(04).
024100     05  FILLER                      PIC X(10).
024200
024300 01  SUS-LINK-REC.
024400     05  SUS-LINK-HDR.
024500         10  SUS-RC              PIC S9(04) COMP.
024600         10  SUS-ACCUMULATE      PIC X(01).
024700             88  SUS-ACCUM-YES       VALUE "J".
024800             88  SUS-ACCUM-NO        VALUE "N".
024900         10  SUS-LAST-LINK       PIC X(01).
025000             88  SUS-IS-LAST-LINK    VALUE "J".
025100     05  SUS-INPUT.
025200         10  SUS-PEAK-CAP-GBPS       PIC 9(04)V9(04).
025300         10  SUS-OPTIMAL-CAP-GBPS    PIC 9(04)V9(04).
025400     05  SUS-RESULT.
025500         10  SUS-OPTIC-WITHOUT       PIC X(04).
025600         10  SUS-OPTIC-WITH          PIC X(04).
025700         10  SUS-COST-WITHOUT-USD    PIC 9(06).
025800         10  SUS-COST-WITH-USD       PIC 9(06).
025900         10  SUS-SAVINGS-USD         PIC S9(06).
026000         10  SUS-SAVINGS-PCT         PIC 9(03)V9(01).
026100         10  SUS-POWER-SAVINGS-W     PIC S9(02)V9(01).
026200         10  SUS-ANNUAL-ENERGY-KWH   PIC S9(05)V9(01).
026300         10  SUS-ANNUAL-CO2-KG       PIC S9(05)V9(01).
026400     05  SUS-NETWORK-TOTALS.
026500         10  SUS-NW-LINK-COUNT       PIC 9(03).
026600         10  SUS-NW-SAVINGS-USD      PIC S9(07).
026700         10  SUS-NW-ENERGY-KWH       PIC S9(07)V9(01).
026800         10  SUS-NW-CO2-KG           PIC S9(07)V9(01).
026900         10  SUS-NW-CO2-TONS         PIC S9(05)V9(03).
027000     05  FILLER                      PIC X(12).
027100
027200 PROCEDURE DIVISION USING RPT-LINK-REC, OPT-LINK-REC,
027300                          RES-LINK-REC, DEC-LINK-REC,
027400                          SUS-LINK-REC.
027500
027600******************************************************************
027700* Steuerungs-Section
027800******************************************************************
027900 A100-STEUERUNG SECTION.
028000 A100-00.
028100     IF  SHOW-VERSION
028200         DISPLAY K-MODUL " -- Betriebsbericht (U7)"
028300         STOP RUN
028400     END-IF
028500
028600     PERFORM C000-INIT
028700     PERFORM B100-VERARBEITUNG
028800     EXIT PROGRAM
028900     .
029000 A100-99.
029100     EXIT.
029200
029300******************************************************************
029400* Verarbeitung -- je nach RPT-FUNCTION eine Zeile aufbauen         *
029500******************************************************************
029600 B100-VERARBEITUNG SECTION.
029700 B100-00.
029800     MOVE ZERO  TO RPT-RC
029900     MOVE SPACE TO RPT-PRINT-LINE
030000
030100     EVALUATE TRUE
030200         WHEN RPT-FN-HEADER
030300             PERFORM C100-KOPFZEILE
030400         WHEN RPT-FN-LINK-BLOCK
030500             PERFORM C200-LINKBLOCK-ZEILE
030600         WHEN RPT-FN-TOTALS
030700             PERFORM C300-SUMMENZEILE
030800         WHEN OTHER
030900             SET RPT-NO-MORE-LINES TO TRUE
031000     END-EVALUATE
031100     IF  NOT RPT-NO-MORE-LINES
031200         ADD 1 TO C4-ZEILEN-ERZEUGT
031300     END-IF
031400     .
031500 B100-99.
031600     EXIT.
031700
031800******************************************************************
031900* Seitenkopf -- 3 Zeilen, dann RPT-NO-MORE-LINES                  *
032000******************************************************************
032100 C100-KOPFZEILE SECTION.
032200 C100-00.
032300     EVALUATE RPT-LINE-NO
032400         WHEN 1
032500             STRING "5G-FRONTHAUL KAPAZITAETSOPTIMIERUNG -- "
032600                     DELIMITED BY SIZE,
032700                     "BETRIEBSBERICHT (U7)"
032800                     DELIMITED BY SIZE
032900                 INTO RPT-PRINT-LINE
033000         WHEN 2
033100             MOVE SPACE TO RPT-PRINT-LINE
033200         WHEN 3
033300             STRING "LINK  ENTSCHEIDUNG          RISIKO   "
033400                     DELIMITED BY SIZE,
033500                     "PEAK   OPTIMAL  REDUKT%  PUFFER"
033600                     DELIMITED BY SIZE
033700                 INTO RPT-PRINT-LINE
033800         WHEN OTHER
033900             SET RPT-NO-MORE-LINES TO TRUE
034000     END-EVALUATE
034100     .
034200 C100-99.
034300     EXIT.
034400
034500******************************************************************
034600* Linkblock -- 5 Zeilen je Link, dann RPT-NO-MORE-LINES            *
034700******************************************************************
034800 C200-LINKBLOCK-ZEILE SECTION.
034900 C200-00.
035000     EVALUATE RPT-LINE-NO
035100         WHEN 1
035200             PERFORM C210-BADGE-ERMITTELN
035300             MOVE RPT-CUR-LINK-IX TO D-LINK
035400             STRING "LINK "         DELIMITED BY SIZE,
035500                     D-LINK          DELIMITED BY SIZE,
035600                     "  "            DELIMITED BY SIZE,
035700                     W-BADGE         DELIMITED BY SIZE
035800                 INTO RPT-PRINT-LINE
035900         WHEN 2
036000             MOVE DEC-PEAK-CAP-GBPS    TO D-GBPS
036100             MOVE DEC-OPTIMAL-CAP-GBPS TO D-GBPS2
036200             MOVE DEC-REDUCTION-PCT    TO D-PCT1
036300             MOVE OPT-BUFFER-US        TO D-BUF
036400             STRING "  PEAK="          DELIMITED BY SIZE,
036500                     D-GBPS            DELIMITED BY SIZE,
036600                     " OPTIMAL="       DELIMITED BY SIZE,
036700                     D-GBPS2           DELIMITED BY SIZE,
036800                     " REDUKT%="       DELIMITED BY SIZE,
036900                     D-PCT1            DELIMITED BY SIZE,
037000                     " PUFFER="        DELIMITED BY SIZE,
037100                     D-BUF             DELIMITED BY SIZE,
037200                     "US MODUS="       DELIMITED BY SIZE,
037300                     OPT-SHAPING-MODE  DELIMITED BY SIZE,
037400                     " RATE="          DELIMITED BY SIZE,
037500                     DEC-CURRENT-RATE  DELIMITED BY SIZE,
037600                     " RISIKO="        DELIMITED BY SIZE,
037700                     DEC-RISK-LEVEL    DELIMITED BY SIZE
037800                 INTO RPT-PRINT-LINE
037900         WHEN 3
038000             MOVE SUS-COST-WITHOUT-USD TO D-KOSTEN
038100             MOVE SUS-SAVINGS-USD      TO D-KOSTEN2
038200             MOVE SUS-POWER-SAVINGS-W  TO D-WATT
038300             MOVE SUS-ANNUAL-ENERGY-KWH TO D-KWH
038400             MOVE SUS-ANNUAL-CO2-KG    TO D-CO2KG
038500             STRING "  OPTIK OHNE="    DELIMITED BY SIZE,
038600                     SUS-OPTIC-WITHOUT DELIMITED BY SIZE,
038700                     "(USD="           DELIMITED BY SIZE,
038800                     D-KOSTEN          DELIMITED BY SIZE,
038900                     ") MIT="          DELIMITED BY SIZE,
039000                     SUS-OPTIC-WITH    DELIMITED BY SIZE,
039100                     " EINSPARUNG USD="
039200                                       DELIMITED BY SIZE,
039300                     D-KOSTEN2         DELIMITED BY SIZE,
039400                     " LEISTUNG-W="    DELIMITED BY SIZE,
039500                     D-WATT            DELIMITED BY SIZE,
039600                     " KWH/JAHR="      DELIMITED BY SIZE,
039700                     D-KWH             DELIMITED BY SIZE,
039800                     " CO2-KG/JAHR="   DELIMITED BY SIZE,
039900                     D-CO2KG           DELIMITED BY SIZE
040000                 INTO RPT-PRINT-LINE
040100         WHEN 4
040200             PERFORM C220-NEXT-STEP-ERMITTELN
040300             STRING "  " DELIMITED BY SIZE,
040400                     W-NEXT-STEP       DELIMITED BY SIZE
040500                 INTO RPT-PRINT-LINE
040600         WHEN 5
040700             MOVE SPACE TO RPT-PRINT-LINE
040800         WHEN OTHER
040900             SET RPT-NO-MORE-LINES TO TRUE
041000     END-EVALUATE
041100     .
041200 C200-99.
041300     EXIT.
041400
041500******************************************************************
041600* Entscheidungs-Badge aus DEC-ACTION ableiten                     *
041700******************************************************************
041800 C210-BADGE-ERMITTELN SECTION.
041900 C210-00.
042000     EVALUATE DEC-ACTION
042100         WHEN "ENABLE-SHAPING"
042200             MOVE "NO UPGRADE REQUIRED" TO W-BADGE
042300         WHEN "CONDITIONAL-SHAPING"
042400             MOVE "MONITOR REQUIRED"    TO W-BADGE
042500         WHEN "UPGRADE-REQUIRED"
042600             MOVE "UPGRADE REQUIRED"    TO W-BADGE
042700         WHEN "UPGRADE-RECOMMENDED"
042800             MOVE "UPGRADE RECOMMENDED" TO W-BADGE
042900         WHEN OTHER
043000             MOVE "UNBEKANNT"           TO W-BADGE
043100     END-EVALUATE
043200     .
043300 C210-99.
043400     EXIT.
043500
043600******************************************************************
043700* Empfehlungstext je Entscheidung -- feste Formulierungen          *
043800******************************************************************
043900 C220-NEXT-STEP-ERMITTELN SECTION.
044000 C220-00.
044100     EVALUATE DEC-ACTION
044200         WHEN "ENABLE-SHAPING"
044300             MOVE "NAECHSTER SCHRITT: TRAFFIC-SHAPING AKTIVIEREN"
044400               TO W-NEXT-STEP
044500         WHEN "CONDITIONAL-SHAPING"
044600             STRING "NAECHSTER SCHRITT: SHAPING BEI BEDARF, "
044700                                   DELIMITED BY SIZE,
044800                    "RISIKO PRUEFEN"
044900                                   DELIMITED BY SIZE
045000                 INTO W-NEXT-STEP
045100         WHEN "UPGRADE-REQUIRED"
045200             MOVE "NAECHSTER SCHRITT: OPTIK-AUSBAU UNVERZUEGLICH"
045300               TO W-NEXT-STEP
045400         WHEN "UPGRADE-RECOMMENDED"
045500             MOVE "NAECHSTER SCHRITT: OPTIK-AUSBAU MITTELFRISTIG"
045600               TO W-NEXT-STEP
045700         WHEN OTHER
045800             MOVE "NAECHSTER SCHRITT: KEINE EMPFEHLUNG"
045900               TO W-NEXT-STEP
046000     END-EVALUATE
046100     .
046200 C220-99.
046300     EXIT.
046400
046500******************************************************************
046600* Executive-/Netzwerksummen -- 3 Zeilen, dann RPT-NO-MORE-LINES   *
046700******************************************************************
046800 C300-SUMMENZEILE SECTION.
046900 C300-00.
047000     EVALUATE RPT-LINE-NO
047100         WHEN 1
047200             STRING "EXECUTIVE-ZUSAMMENFASSUNG"
047300                                   DELIMITED BY SIZE
047400                 INTO RPT-PRINT-LINE
047500         WHEN 2
047600             MOVE GS-LINKS-ANALYSIERT     TO D-ANZ
047700             MOVE GS-ANZ-ENABLE-SHAPING   TO D-ANZ2
047800             MOVE GS-ANZ-CONDITIONAL      TO D-ANZ3
047900             MOVE GS-ANZ-UPGRADE          TO D-ANZ4
048000             STRING "  LINKS ANALYSIERT="  DELIMITED BY SIZE,
048100                     D-ANZ                 DELIMITED BY SIZE,
048200                     " OHNE UPGRADE="      DELIMITED BY SIZE,
048300                     D-ANZ2                DELIMITED BY SIZE,
048400                     " ZU BEOBACHTEN="     DELIMITED BY SIZE,
048500                     D-ANZ3                DELIMITED BY SIZE,
048600                     " UPGRADE="           DELIMITED BY SIZE,
048700                     D-ANZ4                DELIMITED BY SIZE
048800                 INTO RPT-PRINT-LINE
048900         WHEN 3
049000             MOVE GS-SAVINGS-USD          TO D-KOSTEN
049100             MOVE GS-ENERGY-KWH           TO D-KWH
049200             MOVE GS-CO2-TONS             TO D-CO2T
049300             STRING "  NETZWEITE EINSPARUNG USD="
049400                                   DELIMITED BY SIZE,
049500                     D-KOSTEN              DELIMITED BY SIZE,
049600                     " KWH/JAHR="          DELIMITED BY SIZE,
049700                     D-KWH                 DELIMITED BY SIZE,
049800                     " CO2-TONNEN/JAHR="   DELIMITED BY SIZE,
049900                     D-CO2T                DELIMITED BY SIZE
050000                 INTO RPT-PRINT-LINE
050100         WHEN OTHER
050200             DISPLAY "FHCRPT0M: " C4-ZEILEN-ERZEUGT
050300                     " Druckzeilen insgesamt erzeugt"
050400             SET RPT-NO-MORE-LINES TO TRUE
050500     END-EVALUATE
050600     .
050700 C300-99.
050800     EXIT.
050900
051000******************************************************************
051100* Initialisierung von Feldern                                      *
051200******************************************************************
051300 C000-INIT SECTION.
051400 C000-00.
051500     INITIALIZE SCHALTER
051600     .
051700 C000-99.
051800     EXIT.
051900
052000******************************************************************
052100* TIMESTAMP erstellen (fuer eventuelle Diagnoseausgaben)          *
052200******************************************************************
052300 U200-TIMESTAMP SECTION.
052400 U200-00.
052500     ENTER TAL "TIME" USING TAL-TIME
052600     MOVE CORR TAL-TIME TO TAL-TIME-D
052700     .
052800 U200-99.
052900     EXIT.
053000
053100******************************************************************
053200* ENDE Source-Programm
053300******************************************************************

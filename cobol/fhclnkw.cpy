000100******************************************************************
000200* FHCLNKW  --  Gemeinsame Arbeitstabellen Fronthaul-Kapazitaet    *
000300*               ------------------------------------------------ *
000400* Diese Tabellen liegen EXTERNAL, weil sie von FHCDRV0O gefuellt  *
000500* und von den Fachmodulen FHCTEL0M/FHCOPT0M/FHCRES0M gelesen      *
000600* werden, ohne sie komplett ueber LINK-REC zu schieben (analog    *
000700* zum SRC-LINES-BUFFER Verfahren der Sourceverwaltung).           *
000800* Bei Tabellenvergroesserung (mehr als 24 Zellen, mehr Samples)   *
000900* MAX-ZELLEN / MAX-SAMPLES / MAX-SYMBOLE anpassen und alle        *
001000* Programme neu uebersetzen, die FHCLNKW einbinden!               *
001100*------------------------------------------------------------------
001200* Vers. | Datum    | von | Kommentar                             *
001300*-------|----------|-----|---------------------------------------*
001400*A.00.00|2019-06-11| kl  | Neuerstellung fuer FHCO-1              *
001500*A.00.01|2019-08-20| rh  | Korrelationsmatrix ergaenzt (FHCO-6)   *
001600*A.00.02|2020-02-14| kl  | Burst-Rolling-Fenster als Tabelle      *
001700*                        | statt Einzelfeld (FHCO-11)             *
001800*A.01.00|2021-05-03| mb  | MAX-SYMBOLE 1400 -> 2800 (FHCO-22,     *
001900*                        | Standort mit 200 Slots/Zelle)          *
002000*A.01.01|2024-09-30| kl  | FHC-GESAMT-SUMMEN auf IS EXTERNAL      *
002100*                        | umgestellt und Zaehlfelder auf COMP,   *
002200*                        | da sonst FHCRPT0M die von FHCSUS0M     *
002300*                        | akkumulierten Werte nicht sieht        *
002400*                        | (FHCO-31)                              *
002500*A.01.02|2008-11-06| ts  | LNKW-SCHEMA-VERSION ergaenzt, damit     *
002600*                        | FHCDRV0O bei einer Tabellenaenderung    *
002700*                        | (siehe Hinweis oben) erkennt, ob alle   *
002800*                        | Fachmodule neu uebersetzt wurden        *
002900*                        | (FHCO-34)                              *
003000******************************************************************
003100
003200 77          LNKW-SCHEMA-VERSION PIC 9(02)          VALUE 04.
003300
003400 01          FHC-GRENZEN.
003500     05      MAX-ZELLEN          PIC S9(04) COMP VALUE 24.
003600     05      MAX-LINKS           PIC S9(04) COMP VALUE 24.
003700     05      MAX-SAMPLES         PIC S9(04) COMP VALUE 500.
003800     05      MAX-SYMBOLE         PIC S9(04) COMP VALUE 2800.
003900     05      MAX-SLOTS           PIC S9(04) COMP VALUE 200.
004000     05      SYMBOLE-JE-SLOT     PIC S9(04) COMP VALUE 14.
004100
004200******************************************************************
004300* Rohdaten und Verlust-Ereignisse je Zelle und Sample (U1.1)      *
004400******************************************************************
004500 01          PS-ZELLTAB IS EXTERNAL.
004600     05      PS-ZELLE OCCURS 24.
004700         10  PS-SAMPLE-ANZ       PIC S9(04) COMP VALUE ZERO.
004800         10  PS-SAMPLE OCCURS 500.
004900             15  PS-T-LOSS           PIC S9(09).
005000             15  PS-T-LOSS-EVENT     PIC 9(01).
005100                 88  PS-KEIN-VERLUST     VALUE 0.
005200                 88  PS-VERLUST          VALUE 1.
005300
005400******************************************************************
005500* Rohdaten je Zelle und Symbol, daraus abgeleitete Slot-Rate      *
005600* (U1.3, U1.4)                                                   *
005700******************************************************************
005800 01          TP-ZELLTAB IS EXTERNAL.
005900     05      TP-ZELLE OCCURS 24.
006000         10  TP-SYMBOL-ANZ       PIC S9(04) COMP VALUE ZERO.
006100         10  TP-SLOT-ANZ         PIC S9(04) COMP VALUE ZERO.
006200         10  TP-SYMBOL OCCURS 2800.
006300             15  TP-T-BITS           PIC 9(12).
006400             15  TP-T-RATE-GBPS      PIC 9(04)V9(04).
006500         10  TP-SLOT OCCURS 200.
006600             15  TP-S-BITS           PIC 9(13).
006700             15  TP-S-RATE-GBPS      PIC 9(04)V9(04).
006800
006900******************************************************************
007000* Burststatistik je Zelle (U1.4) -- ein Eintrag je Zelle,         *
007100* Feldlayout wie BURST-STATS-ENTRY in FHCRECW                     *
007200******************************************************************
007300 01          BS-ZELLTAB IS EXTERNAL.
007400     05      BS-ZELLE OCCURS 24.
007500         10  BS-PEAK-GBPS        PIC 9(04)V9(04).
007600         10  BS-AVG-GBPS         PIC 9(04)V9(04).
007700         10  BS-PAPR             PIC 9(05)V9(02).
007800         10  BS-BURST-COUNT      PIC 9(07).
007900         10  BS-BURST-RATIO      PIC 9V9(04).
008000
008100******************************************************************
008200* Korrelationsmatrix der binaeren Verlust-Serien (U1.2)           *
008300******************************************************************
008400 01          KORR-MATRIX IS EXTERNAL.
008500     05      KORR-ZEILE OCCURS 24.
008600         10  KORR-SPALTE OCCURS 24    PIC S9V9(04).
008700
008800******************************************************************
008900* Entdeckte Links (U1.2) -- Feldlayout wie LINK-TOPO-ENTRY in     *
009000* FHCRECW, hier als Tabelle ueber alle Links                     *
009100******************************************************************
009200 01          LINK-TOPO-TAB IS EXTERNAL.
009300     05      LT-ANZ              PIC S9(04) COMP VALUE ZERO.
009400     05      LT-EINTRAG OCCURS 24.
009500         10  LT-LINK-ID          PIC 9(02).
009600         10  LT-CELL-COUNT       PIC 9(02).
009700         10  LT-CELL-IDS         PIC 9(02) OCCURS 24 TIMES.
009800
009900******************************************************************
010000* Link-Traffic (Summe der Slot-Raten der Mitgliedszellen, U1.5)   *
010100* und der davon abgeleiteten binaeren Burst-Serie je Mitglied     *
010200* (fuer die Synchronbursterkennung in FHCRES0M, U3)               *
010300******************************************************************
010400 01          LINK-TRAFFIC-TAB IS EXTERNAL.
010500     05      LTT-LINK OCCURS 24.
010600         10  LTT-SLOT-ANZ        PIC S9(04) COMP VALUE ZERO.
010700         10  LTT-SLOT-RATE   OCCURS 200 PIC 9(04)V9(04).
010800         10  LTT-PEAK-GBPS       PIC 9(04)V9(04).
010900         10  LTT-AVG-GBPS        PIC 9(04)V9(04).
011000         10  LTT-PAPR            PIC 9(05)V9(02).
011100         10  LTT-MEMBER OCCURS 24.
011200             15  LTT-MEMBER-BURST-BIN OCCURS 200 PIC 9(01).
011300
011400******************************************************************
011500* Netzweite Summierung fuer U5 / U7 -- liegt EXTERNAL, weil        *
011600* FHCSUS0M sie je Link fortschreibt und FHCRPT0M sie erst beim     *
011700* letzten Link (RPT-FN-TOTALS) ausliest; FHCDRV0O selbst setzt     *
011800* sie in C000-INIT einmalig auf Null zurueck.                      *
011900******************************************************************
012000 01          FHC-GESAMT-SUMMEN IS EXTERNAL.
012100     05      GS-LINKS-ANALYSIERT     PIC S9(04) COMP VALUE ZERO.
012200     05      GS-ANZ-ENABLE-SHAPING   PIC S9(04) COMP VALUE ZERO.
012300     05      GS-ANZ-CONDITIONAL      PIC S9(04) COMP VALUE ZERO.
012400     05      GS-ANZ-UPGRADE          PIC S9(04) COMP VALUE ZERO.
012500     05      GS-SAVINGS-USD          PIC S9(07) VALUE ZERO.
012600     05      GS-ENERGY-KWH           PIC S9(07)V9(01) VALUE ZERO.
012700     05      GS-CO2-KG               PIC S9(07)V9(01) VALUE ZERO.
012800     05      GS-CO2-TONS             PIC S9(05)V9(03) VALUE ZERO.

000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700* Fronthaul-Kapazitaetsoptimierung -- Fachmodule
000800?SEARCH  =FHCTEL0M
000900?SEARCH  =FHCOPT0M
001000?SEARCH  =FHCRES0M
001100?SEARCH  =FHCDEC0M
001200?SEARCH  =FHCSUS0M
001300?SEARCH  =FHCRPT0M
001400
001500?NOLMAP, SYMBOLS, INSPECT
001600?SAVE ALL
001700?SAVEABEND
001800?LINES 66
001900?CHECK 3
002000
002100 IDENTIFICATION DIVISION.
002200
002300 PROGRAM-ID.     FHCDRV0O.
002400 AUTHOR.         K. LOHMANN.
002500 INSTALLATION.   WSOFT RECHENZENTRUM ABT. NETZPLANUNG.
002600 DATE-WRITTEN.   14 SEP 1987.
002700 DATE-COMPILED.
002800 SECURITY.       NUR ZUR INTERNEN VERWENDUNG NETZPLANUNG.
002900
003000******************************************************************
003100* Letzte Aenderung :: 2025-09-08
003200* Letzte Version   :: A.02.05
003300* Kurzbeschreibung :: Steuerprogramm Kapazitaetsoptimierung
003400*                     Fronthaul-Strecken (frueher: Kapazitaets-
003500*                     planung Standleitungen, Programm NPK0100)
003600* Auftrag          :: FHCO-1 FHCO-8 FHCO-11 FHCO-19 FHCO-22
003700*                     FHCO-27 FHCO-31 FHCO-38
003800*----------------------------------------------------------------*
003900* Vers. | Datum    | von | Kommentar                             *
004000*-------|----------|-----|---------------------------------------*
004100*A.00.00|1987-09-14| hg  | Neuerstellung als NPK0100 --           *
004200*       |          |     | Kapazitaetsplanung Standleitungen      *
004300*       |          |     | (T1/E1), Nachtlauf gegen Zaehlerdatei  *
004400*A.00.01|1989-02-03| hg  | Auslastungsschwellwert parametrierbar  *
004500*A.01.00|1991-11-19| ps  | Sammelbericht auf 132 Spalten           *
004600*       |          |     | umgestellt (vorher 80-Spalten-Belege)  *
004700*A.01.01|1994-06-08| ps  | Fehlerbehandlung Zaehlerdatei defekt    *
004800*A.02.00|1998-01-12| kl  | Auslauf NPK0100, Datenbestand nur noch *
004900*       |          |     | Archiv - keine produktiven Strecken    *
005000*       |          |     | mehr auf Standleitungsbasis            *
005100*A.02.01|1998-11-30| kl  | Jahr-2000-Umstellung: Seitenkopf zeigte *
005200*       |          |     | Laufdatum bisher zweistellig (D-NUM4)  *
005300*       |          |     | ueber TAL-JHJJ MOD 100 -- jetzt volles *
005400*       |          |     | 4-stelliges Jahr aus TAL-TIME (FHCO-2) *
005500*A.00.00|2019-06-11| kl  | Programm fuer FHCO-1 neu aufgesetzt    *
005600*       |          |     | unter PROGRAM-ID FHCDRV0O -- steuert   *
005700*       |          |     | jetzt die Kapazitaetsoptimierung der   *
005800*       |          |     | 5G-Fronthaul-Strecken; Skelett und     *
005900*       |          |     | Namensgebung von NPK0100 uebernommen   *
006000*A.00.01|2019-07-02| kl  | Sustainability-Baustein FHCSUS0M        *
006100*       |          |     | eingehaengt (FHCO-8)                   *
006200*A.00.02|2019-11-25| rh  | Fehlerbehandlung PKTSTAT/THRUPUT nach   *
006300*       |          |     | Vorbild FHCO-14 (Ueberlauf Slot-Tab.)  *
006400*A.01.00|2020-02-14| kl  | Aufruf FHCRPT0M auf Zeile-fuer-Zeile    *
006500*       |          |     | umgestellt (FHCO-11)                   *
006600*A.01.01|2021-05-03| mb  | MAX-SYMBOLE aus FHCLNKW jetzt 2800      *
006700*       |          |     | (FHCO-22, Standort mit 200 Slots/Zelle)*
006800*A.02.00|2023-01-20| jw  | THRUPUT optional -- Job laeuft auch     *
006900*       |          |     | ohne Symbolstatistik weiter (FHCO-27)  *
007000*A.02.01|2024-01-08| jw  | Was-waere-wenn Baustein FHCSIM0M vom    *
007100*       |          |     | Operator-Menue getrennt aufgerufen,     *
007200*       |          |     | hier entfernt (FHCO-30)                *
007300*A.02.02|2024-09-30| kl  | FHC-GESAMT-SUMMEN jetzt IS EXTERNAL --  *
007400*       |          |     | Executive-Zeile in FHCRPT0M zeigte      *
007500*       |          |     | sonst immer Nullen (FHCO-31)            *
007600*A.02.03|2025-03-11| rh  | E110-EXEC-ZAEHLEN zaehlte kein einziges *
007700*       |          |     | UPGRADE-Ergebnis mit -- DEC-ACTION aus  *
007800*       |          |     | FHCDEC0M liefert Bindestrich-Werte,     *
007900*       |          |     | E110 pruefte noch auf Leerzeichen und   *
008000*       |          |     | auf "UPGRADE OPTICS" statt der beiden   *
008100*       |          |     | tatsaechlichen Werte (FHCO-33)          *
008200*A.02.04|2025-06-19| mb  | D110-PS-SATZ/D210-TP-SATZ indizierten   *
008300*       |          |     | Zelle+1 statt Zelle -- Zelle 1 fiel auf *
008400*       |          |     | Zelle 2, Zelle 24 lief aus der Tabelle. *
008500*       |          |     | Ausserdem PS-T-LOSS mit falschem        *
008600*       |          |     | Vorzeichen auf TX-RX gerechnet, und     *
008700*       |          |     | TP-T-RATE-GBPS um Faktor 1000 zu hoch   *
008800*       |          |     | (ueberfluessiges *1000 am Ende der      *
008900*       |          |     | Rate-COMPUTE). Alle vier nach Vorgabe   *
009000*       |          |     | Netzplanung korrigiert (FHCO-41).       *
009100*A.02.05|2025-09-08| ts  | B100-VERARBEITUNG auf nummerierten       *
009200*       |          |     | Absatzbereich B100-01 bis B100-03       *
009300*       |          |     | umgestellt (PERFORM ... THRU) mit       *
009400*       |          |     | GO TO B100-99 beim FHCTEL0M-Abbruch,     *
009500*       |          |     | statt der bisherigen IF-Abfrage vor      *
009600*       |          |     | dem Berichtsteil. Ausserdem Anzeige der  *
009700*       |          |     | Satzformat-Versionen (FHCRECW/FHCLNKW)   *
009800*       |          |     | im Versionslauf (FHCO-44).                *
009900*----------------------------------------------------------------*
010000*
010100* Programmbeschreibung
010200* --------------------
010300* Steuerprogramm des naechtlichen FHCO-Laufs. Liest die Rohdaten-
010400* dateien PKTSTAT (Verlustzaehler je Zelle/Sample) und THRUPUT
010500* (Symbolzaehler je Zelle/Symbol) ein, ruft FHCTEL0M fuer die
010600* Telemetrie- und Topologieauswertung (U1), und durchlaeuft dann
010700* je entdecktem Link die Fachmodule FHCOPT0M (Shaping/Kapazitaet,
010800* U2), FHCRES0M (Resilienz, U3), FHCDEC0M (Entscheidungslogik,
010900* U4) und FHCSUS0M (Sustainability, U5). Den Abschluss bildet der
011000* Betriebsbericht (U7) auf RPTFILE, Zeile fuer Zeile von FHCRPT0M
011100* geliefert.
011200*
011300******************************************************************
011400
011500 ENVIRONMENT DIVISION.
011600 CONFIGURATION SECTION.
011700 SPECIAL-NAMES.
011800     SWITCH-15 IS ANZEIGE-VERSION
011900         ON STATUS IS SHOW-VERSION
012000     C01 IS TOP-OF-FORM
012100     CLASS NUMERISCH IS "0123456789".
012200
012300 INPUT-OUTPUT SECTION.
012400 FILE-CONTROL.
012500     SELECT PKTSTAT   ASSIGN TO "PKTSTAT"
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS  IS FILE-STATUS.
012800     SELECT THRUPUT   ASSIGN TO "THRUPUT"
012900         ORGANIZATION IS LINE SEQUENTIAL
013000         FILE STATUS  IS FILE-STATUS.
013100     SELECT RPTFILE   ASSIGN TO "RPTFILE"
013200         ORGANIZATION IS LINE SEQUENTIAL
013300         FILE STATUS  IS FILE-STATUS.
013400
013500 DATA DIVISION.
013600 FILE SECTION.
013700
013800 FD  PKTSTAT
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD.
014100 01  PKTSTAT-SATZ                PIC X(66).
014200
014300 FD  THRUPUT
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD.
014600 01  THRUPUT-SATZ                PIC X(60).
014700
014800 FD  RPTFILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD.
015100 01  RPTFILE-SATZ                PIC X(132).
015200
015300 WORKING-STORAGE SECTION.
015400 77          C9-SAETZE-GESAMT    PIC S9(09) COMP VALUE ZERO.
015500*--------------------------------------------------------------------*
015600* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
015700*--------------------------------------------------------------------*
015800 01          COMP-FELDER.
015900     05      C4-PS-COUNT         PIC S9(04) COMP.
016000     05      C4-TP-COUNT         PIC S9(04) COMP.
016100     05      C4-CELL-IX          PIC S9(04) COMP.
016200     05      C4-CELL-IX2         PIC S9(04) COMP.
016300     05      C4-LINK-IX          PIC S9(04) COMP.
016400     05      C4-EXEC-IX          PIC S9(04) COMP.
016500
016600     05      C4-X.
016700      10                         PIC X VALUE LOW-VALUE.
016800      10     C4-X2               PIC X.
016900     05      C4-NUM REDEFINES C4-X
017000                                 PIC S9(04) COMP.
017100
017200     05      C9-PS-ANZ           PIC S9(09) COMP.
017300     05      C9-TP-ANZ           PIC S9(09) COMP.
017400
017500*--------------------------------------------------------------------*
017600* Display-Felder: Praefix D                                         *
017700*--------------------------------------------------------------------*
017800 01          DISPLAY-FELDER.
017900     05      D-NUM1              PIC  9.
018000     05      D-NUM2              PIC  9(02).
018100     05      D-NUM3              PIC  9(03).
018200     05      D-NUM4              PIC -9(04).
018300     05      D-NUM6              PIC  9(06).
018400     05      D-NUM9              PIC  9(09).
018500
018600*--------------------------------------------------------------------*
018700* Felder mit konstantem Inhalt: Praefix K                            *
018800*--------------------------------------------------------------------*
018900 01          KONSTANTE-FELDER.
019000     05      K-MODUL             PIC X(08)          VALUE "FHCDRV0O".
019100     05      K-SYMBOL-DAUER-US   PIC 9V9(03)         VALUE 35.700.
019200     05      K-SYMBOLE-JE-SLOT   PIC 9(02)           VALUE 14.
019300
019400*--------------------------------------------------------------------*
019500* Conditional-Felder                                                *
019600*--------------------------------------------------------------------*
019700 01          SCHALTER.
019800     05      FILE-STATUS         PIC X(02).
019900          88 FILE-OK                         VALUE "00".
020000          88 FILE-NOK                        VALUE "01" THRU "99".
020100     05      REC-STAT REDEFINES  FILE-STATUS.
020200        10   FILE-STATUS1        PIC X.
020300          88 FILE-EOF                        VALUE "1".
020400          88 FILE-INVALID                    VALUE "2".
020500          88 FILE-PERMERR                    VALUE "3".
020600        10                       PIC X.
020700
020800     05      PS-STATUS           PIC X(02).
020900          88 PS-EOF                          VALUE "10".
021000     05      TP-STATUS           PIC X(02).
021100          88 TP-EOF                          VALUE "10".
021200     05      TP-VORHANDEN        PIC X(01)   VALUE "J".
021300          88 TP-DATEI-DA                     VALUE "J".
021400          88 TP-DATEI-FEHLT                  VALUE "N".
021500
021600     05      PRG-STATUS          PIC 9.
021700          88 PRG-OK                          VALUE ZERO.
021800          88 PRG-NOK                         VALUE 1 THRU 9.
021900          88 PRG-ENDE                        VALUE 1.
022000          88 PRG-ABBRUCH                     VALUE 2.
022100
022200*--------------------------------------------------------------------*
022300* weitere Arbeitsfelder                                             *
022400*--------------------------------------------------------------------*
022500 01          WORK-FELDER.
022600     05      W-DUMMY             PIC X(02).
022700 01          ZEILE               PIC X(132) VALUE SPACES.
022800
022900*--------------------------------------------------------------------*
023000* Datum-Uhrzeitfelder (fuer TAL-Routine) -- Laufdatum Seitenkopf     *
023100*--------------------------------------------------------------------*
023200 01          TAL-TIME.
023300     05      TAL-JHJJMMTT.
023400      10     TAL-JHJJ            PIC S9(04) COMP.
023500      10     TAL-MM              PIC S9(04) COMP.
023600      10     TAL-TT              PIC S9(04) COMP.
023700     05      TAL-HHMI.
023800      10     TAL-HH              PIC S9(04) COMP.
023900      10     TAL-MI              PIC S9(04) COMP.
024000     05      TAL-SS              PIC S9(04) COMP.
024100     05      TAL-HS              PIC S9(04) COMP.
024200     05      TAL-MS              PIC S9(04) COMP.
024300
024400 01          TAL-TIME-D.
024500     05      TAL-JHJJMMTT-D.
024600        10   TAL-JHJJ-D          PIC  9(04).
024700        10   TAL-MM-D            PIC  9(02).
024800        10   TAL-TT-D            PIC  9(02).
024900     05      TAL-HHMI-D.
025000        10   TAL-HH-D            PIC  9(02).
025100        10   TAL-MI-D            PIC  9(02).
025200     05      TAL-SS-D            PIC  9(02).
025300     05      TAL-HS-D            PIC  9(02).
025400     05      TAL-MS-D            PIC  9(02).
025500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
025600     05      TAL-TIME-N16        PIC  9(16).
025700     05      TAL-TIME-REST       PIC  9(02).
025800
025900*--------------------------------------------------------------------*
026000* Laufdatum fuer Seitenkopf FHCRPT0M -- Praefix RD                   *
026100*--------------------------------------------------------------------*
026200 01          RUN-DATUM.
026300     05      RD-TT               PIC 9(02).
026400     05      FILLER              PIC X VALUE ".".
026500     05      RD-MM               PIC 9(02).
026600     05      FILLER              PIC X VALUE ".".
026700     05      RD-JJJJ              PIC 9(04).
026800
026900*--------------------------------------------------------------------*
027000* Copybooks: Satzbeschreibungen und Arbeitstabellen des Jobs         *
027100*--------------------------------------------------------------------*
027200     COPY    FHCRECW OF "=FHCOLIB".
027300     COPY    FHCLNKW OF "=FHCOLIB".
027400
027500 PROCEDURE DIVISION.
027600
027700******************************************************************
027800* Steuerungs-Section
027900******************************************************************
028000 A100-STEUERUNG SECTION.
028100 A100-00.
028200     IF  SHOW-VERSION
028300         DISPLAY K-MODUL " -- FHCO Kapazitaetsoptimierung"
028400         DISPLAY "SATZFORMAT-VERSIONEN: FHCRECW="
028500                 RECW-SCHEMA-VERSION " FHCLNKW=" LNKW-SCHEMA-VERSION
028600         STOP RUN
028700     END-IF
028800
028900     PERFORM B000-VORLAUF
029000     IF  PRG-ABBRUCH
029100         CONTINUE
029200     ELSE
029300         PERFORM B100-VERARBEITUNG
029400     END-IF
029500
029600     PERFORM B090-ENDE
029700     STOP RUN
029800     .
029900 A100-99.
030000     EXIT.
030100
030200******************************************************************
030300* Vorlauf: Tabellen initialisieren, Dateien oeffnen                *
030400******************************************************************
030500 B000-VORLAUF SECTION.
030600 B000-00.
030700     PERFORM C000-INIT
030800     PERFORM U200-TIMESTAMP
030900
031000     OPEN INPUT  PKTSTAT
031100     IF  FILE-NOK
031200         DISPLAY "FHCDRV0O: PKTSTAT nicht lesbar, RC="
031300                 FILE-STATUS
031400         SET PRG-ABBRUCH TO TRUE
031500     END-IF
031600
031700     IF  NOT PRG-ABBRUCH
031800         OPEN INPUT THRUPUT
031900         IF  FILE-NOK
032000             DISPLAY "FHCDRV0O: THRUPUT fehlt, ohne Symbol-"
032100             DISPLAY "  statistik weiterverarbeitet, RC="
032200                     FILE-STATUS
032300             SET TP-DATEI-FEHLT TO TRUE
032400         END-IF
032500     END-IF
032600
032700     IF  NOT PRG-ABBRUCH
032800         OPEN OUTPUT RPTFILE
032900         IF  FILE-NOK
033000             DISPLAY "FHCDRV0O: RPTFILE kann nicht angelegt "
033100             DISPLAY "  werden, RC=" FILE-STATUS
033200             SET PRG-ABBRUCH TO TRUE
033300         END-IF
033400     END-IF
033500     .
033600 B000-99.
033700     EXIT.
033800
033900******************************************************************
034000* Verarbeitung: Zellen laden, Telemetrie, je Link die Fachmodule,  *
034100* Betriebsbericht                                                  *
034200******************************************************************
034300 B100-VERARBEITUNG SECTION.
034400 B100-00.
034500     PERFORM B100-01 THRU B100-99
034600     .
034700 B100-01.
034800     PERFORM D100-LOAD-PKTSTAT
034900     IF  TP-DATEI-DA
035000         PERFORM D200-LOAD-THRUPUT
035100     END-IF
035200     .
035300 B100-02.
035400     INITIALIZE TEL-LINK-REC
035500     CALL "FHCTEL0M" USING TEL-LINK-REC
035600     IF  TEL-RC NOT = ZERO
035700         MOVE TEL-RC TO D-NUM4
035800         DISPLAY "FHCDRV0O: FHCTEL0M meldet RC=" D-NUM4
035900         SET PRG-ABBRUCH TO TRUE
036000         GO TO B100-99
036100     END-IF
036200     .
036300 B100-03.
036400     PERFORM F100-RPT-HEADER
036500     PERFORM E100-LINKS-VERARBEITEN
036600             VARYING C4-LINK-IX FROM 1 BY 1
036700             UNTIL C4-LINK-IX > LT-ANZ
036800     PERFORM F300-RPT-TOTALS
036900     .
037000 B100-99.
037100     EXIT.
037200
037300******************************************************************
037400* Einlesen PKTSTAT -- Verlustzaehler je Zelle und Sample (U1.1)    *
037500******************************************************************
037600 D100-LOAD-PKTSTAT SECTION.
037700 D100-00.
037800     MOVE ZERO TO C4-PS-COUNT C9-PS-ANZ
037900     READ PKTSTAT INTO PS-RECORD
038000         AT END SET PS-EOF TO TRUE
038100     END-READ
038200     PERFORM D110-PS-SATZ UNTIL PS-EOF
038300     .
038400 D100-99.
038500     EXIT.
038600
038700 D110-PS-SATZ SECTION.
038800 D110-00.
038900     ADD 1 TO C9-PS-ANZ
039000     ADD 1 TO C9-SAETZE-GESAMT
039100     MOVE PS-CELL-ID TO C4-CELL-IX
039200     IF  C4-CELL-IX > 0 AND C4-CELL-IX NOT > MAX-ZELLEN
039300         ADD 1 TO PS-SAMPLE-ANZ (C4-CELL-IX)
039400         MOVE PS-SAMPLE-ANZ (C4-CELL-IX) TO C4-CELL-IX2
039500         IF  C4-CELL-IX2 NOT > MAX-SAMPLES
039600             COMPUTE PS-T-LOSS (C4-CELL-IX C4-CELL-IX2) =
039700                     (PS-TX-COUNT - PS-RX-COUNT) + PS-TOO-LATE
039800             IF  PS-T-LOSS (C4-CELL-IX C4-CELL-IX2) > 0
039900                 SET PS-VERLUST (C4-CELL-IX C4-CELL-IX2) TO TRUE
040000             ELSE
040100                 SET PS-KEIN-VERLUST (C4-CELL-IX C4-CELL-IX2)
040200                     TO TRUE
040300             END-IF
040400         END-IF
040500     END-IF
040600
040700     READ PKTSTAT INTO PS-RECORD
040800         AT END SET PS-EOF TO TRUE
040900     END-READ
041000     .
041100 D110-99.
041200     EXIT.
041300
041400******************************************************************
041500* Einlesen THRUPUT -- Symbolzaehler je Zelle und Symbol (U1.3)     *
041600******************************************************************
041700 D200-LOAD-THRUPUT SECTION.
041800 D200-00.
041900     MOVE ZERO TO C4-TP-COUNT C9-TP-ANZ
042000     READ THRUPUT INTO TP-RECORD
042100         AT END SET TP-EOF TO TRUE
042200     END-READ
042300     PERFORM D210-TP-SATZ UNTIL TP-EOF
042400     .
042500 D200-99.
042600     EXIT.
042700
042800 D210-TP-SATZ SECTION.
042900 D210-00.
043000     ADD 1 TO C9-TP-ANZ
043100     ADD 1 TO C9-SAETZE-GESAMT
043200     MOVE TP-CELL-ID TO C4-CELL-IX
043300     IF  C4-CELL-IX > 0 AND C4-CELL-IX NOT > MAX-ZELLEN
043400         ADD 1 TO TP-SYMBOL-ANZ (C4-CELL-IX)
043500         MOVE TP-SYMBOL-ANZ (C4-CELL-IX) TO C4-CELL-IX2
043600         IF  C4-CELL-IX2 NOT > MAX-SYMBOLE
043700             MOVE TP-BITS TO TP-T-BITS (C4-CELL-IX C4-CELL-IX2)
043800             COMPUTE TP-T-RATE-GBPS (C4-CELL-IX C4-CELL-IX2)
043900                 ROUNDED =
044000                 TP-BITS / (K-SYMBOL-DAUER-US * 1000)
044100         END-IF
044200     END-IF
044300
044400     READ THRUPUT INTO TP-RECORD
044500         AT END SET TP-EOF TO TRUE
044600     END-READ
044700     .
044800 D210-99.
044900     EXIT.
045000
045100******************************************************************
045200* Je entdecktem Link: Kapazitaet, Resilienz, Entscheidung,         *
045300* Sustainability und Berichtszeilen                                *
045400******************************************************************
045500 E100-LINKS-VERARBEITEN SECTION.
045600 E100-00.
045700     INITIALIZE OPT-LINK-REC RES-LINK-REC
045800                DEC-LINK-REC SUS-LINK-REC
045900
046000     MOVE C4-LINK-IX                 TO OPT-CUR-LINK-IX
046100     CALL "FHCOPT0M" USING OPT-LINK-REC
046200
046300     MOVE C4-LINK-IX                 TO RES-CUR-LINK-IX
046400     MOVE LT-CELL-COUNT (C4-LINK-IX) TO RES-CELL-COUNT
046500     MOVE OPT-BUFFER-US              TO RES-BUFFER-US
046600     MOVE OPT-MAX-OCCUP-PCT          TO RES-MAX-OCCUP-PCT
046700     CALL "FHCRES0M" USING RES-LINK-REC
046800
046900     MOVE OPT-PEAK-CAP-GBPS       TO DEC-PEAK-CAP-GBPS
047000     MOVE OPT-OPTIMAL-CAP-GBPS    TO DEC-OPTIMAL-CAP-GBPS
047100     MOVE OPT-REDUCTION-PCT       TO DEC-REDUCTION-PCT
047200     MOVE RES-OVERALL-RISK        TO DEC-OVERALL-RISK
047300     CALL "FHCDEC0M" USING DEC-LINK-REC
047400
047500     MOVE OPT-PEAK-CAP-GBPS       TO SUS-PEAK-CAP-GBPS
047600     MOVE OPT-OPTIMAL-CAP-GBPS    TO SUS-OPTIMAL-CAP-GBPS
047700     SET SUS-ACCUM-YES TO TRUE
047800     IF  C4-LINK-IX = LT-ANZ
047900         SET SUS-IS-LAST-LINK TO TRUE
048000     END-IF
048100     CALL "FHCSUS0M" USING SUS-LINK-REC
048200
048300     PERFORM E110-EXEC-ZAEHLEN
048400     PERFORM F200-RPT-LINK-BLOCK
048500     .
048600 E100-99.
048700     EXIT.
048800
048900******************************************************************
049000* Executive-Kennzahlen mitzaehlen (fuer U7 Executive-Summary)      *
049100******************************************************************
049200 E110-EXEC-ZAEHLEN SECTION.
049300 E110-00.
049400     ADD 1 TO GS-LINKS-ANALYSIERT
049500     EVALUATE DEC-ACTION
049600         WHEN "ENABLE-SHAPING"
049700             ADD 1 TO GS-ANZ-ENABLE-SHAPING
049800         WHEN "CONDITIONAL-SHAPING"
049900             ADD 1 TO GS-ANZ-CONDITIONAL
050000         WHEN "UPGRADE-REQUIRED"
050100         WHEN "UPGRADE-RECOMMENDED"
050200             ADD 1 TO GS-ANZ-UPGRADE
050300         WHEN OTHER
050400             CONTINUE
050500     END-EVALUATE
050600     .
050700 E110-99.
050800     EXIT.
050900
051000******************************************************************
051100* Berichtskopf -- FHCRPT0M zeilenweise rufen bis RPT-NO-MORE-LINES *
051200******************************************************************
051300 F100-RPT-HEADER SECTION.
051400 F100-00.
051500     INITIALIZE RPT-LINK-REC
051600     SET RPT-FN-HEADER TO TRUE
051700     MOVE ZERO TO RPT-LINE-NO
051800     PERFORM F110-RPT-ZEILE UNTIL RPT-NO-MORE-LINES
051900     .
052000 F100-99.
052100     EXIT.
052200
052300 F110-RPT-ZEILE SECTION.
052400 F110-00.
052500     ADD 1 TO RPT-LINE-NO
052600     MOVE RUN-DATUM TO RPT-PRINT-LINE (109:10)
052700     CALL "FHCRPT0M" USING RPT-LINK-REC,
052800                           OPT-LINK-REC, RES-LINK-REC,
052900                           DEC-LINK-REC, SUS-LINK-REC
053000     IF  RPT-MORE-LINES
053100         WRITE RPTFILE-SATZ FROM RPT-PRINT-LINE
053200     END-IF
053300     .
053400 F110-99.
053500     EXIT.
053600
053700******************************************************************
053800* Berichtsblock je Link -- FHCRPT0M zeilenweise rufen               *
053900******************************************************************
054000 F200-RPT-LINK-BLOCK SECTION.
054100 F200-00.
054200     MOVE C4-LINK-IX TO RPT-CUR-LINK-IX
054300     SET RPT-FN-LINK-BLOCK TO TRUE
054400     MOVE ZERO TO RPT-LINE-NO
054500     PERFORM F110-RPT-ZEILE UNTIL RPT-NO-MORE-LINES
054600     .
054700 F200-99.
054800     EXIT.
054900
055000******************************************************************
055100* Executive-/Netzwerksummen -- FHCRPT0M zeilenweise rufen          *
055200******************************************************************
055300 F300-RPT-TOTALS SECTION.
055400 F300-00.
055500     SET RPT-FN-TOTALS TO TRUE
055600     MOVE ZERO TO RPT-LINE-NO
055700     PERFORM F110-RPT-ZEILE UNTIL RPT-NO-MORE-LINES
055800     .
055900 F300-99.
056000     EXIT.
056100
056200******************************************************************
056300* Ende: Dateien schliessen                                         *
056400******************************************************************
056500 B090-ENDE SECTION.
056600 B090-00.
056700     IF  PRG-ABBRUCH
056800         DISPLAY ">>> FHCDRV0O ABBRUCH !!! <<<"
056900     ELSE
057000         MOVE GS-LINKS-ANALYSIERT TO D-NUM3
057100         DISPLAY ">>> FHCDRV0O: " D-NUM3 " Links analysiert, "
057200                 C9-SAETZE-GESAMT " Rohdatensaetze gelesen, OK <<<"
057300     END-IF
057400
057500     IF  FILE-OK
057600         CLOSE PKTSTAT
057700     END-IF
057800     IF  TP-DATEI-DA
057900         CLOSE THRUPUT
058000     END-IF
058100     CLOSE RPTFILE
058200     .
058300 B090-99.
058400     EXIT.
058500
058600******************************************************************
058700* Initialisierung von Feldern und Tabellen                         *
058800******************************************************************
058900 C000-INIT SECTION.
059000 C000-00.
059100     INITIALIZE SCHALTER
059200     SET TP-DATEI-DA TO TRUE
059300     INITIALIZE PS-ZELLTAB
059400                TP-ZELLTAB
059500                BS-ZELLTAB
059600                KORR-MATRIX
059700                LINK-TOPO-TAB
059800                LINK-TRAFFIC-TAB
059900                FHC-GESAMT-SUMMEN
060000     .
060100 C000-99.
060200     EXIT.
060300
060400******************************************************************
060500* TIMESTAMP erstellen -- Laufdatum fuer Seitenkopf                 *
060600******************************************************************
060700 U200-TIMESTAMP SECTION.
060800 U200-00.
060900     ENTER TAL "TIME" USING TAL-TIME
061000     MOVE CORR TAL-TIME TO TAL-TIME-D
061100     MOVE TAL-TT-D    TO RD-TT
061200     MOVE TAL-MM-D    TO RD-MM
061300     MOVE TAL-JHJJ-D  TO RD-JJJJ
061400     .
061500 U200-99.
061600     EXIT.
061700
061800******************************************************************
061900* ENDE Source-Programm
062000******************************************************************

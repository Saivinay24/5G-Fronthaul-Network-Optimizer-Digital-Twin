000100******************************************************************
000200* FHCRECW  --  Satzbeschreibungen Fronthaul-Kapazitaetsjob (FHCO) *
000300*               ------------------------------------------------ *
000400* Diese Struktur wird von allen FHCxxx0-Programmen per            *
000500* COPY FHCRECW OF "=FHCOLIB" eingebunden. Sie enthaelt die        *
000600* Satzformate der beiden Eingabedateien (PKTSTAT, THRUPUT), das   *
000700* interne Slot-Format sowie die Ergebnissaetze, die per LINK-REC  *
000800* zwischen FHCDRV0O und den Fachmodulen FHCxxx0M ausgetauscht     *
000900* werden.                                                        *
001000*------------------------------------------------------------------
001100* Vers. | Datum    | von | Kommentar                             *
001200*-------|----------|-----|---------------------------------------*
001300*A.00.00|2019-06-11| kl  | Neuerstellung fuer FHCO-1              *
001400*A.00.01|2019-07-02| kl  | Sustainability-Satz ergaenzt (FHCO-8)  *
001500*A.00.02|2019-11-25| rh  | Slot-Tabelle auf 9(13) erweitert       *
001600*                        | (Ueberlauf bei Vollausbau, FHCO-14)    *
001700*A.01.00|1999-01-14| kl  | Jahr-2000-Umstellung Datumsfelder      *
001800*                        | JJJJMMTT durchgaengig gemacht (FHCO-19)*
001900*A.01.01|2003-03-19| mb  | CO2-Feld auf 5 Vorkomma erweitert      *
002000*                        | (Grossanlagen, FHCO-27)                *
002100*A.01.02|2008-08-14| ts  | RECW-SCHEMA-VERSION ergaenzt, damit die *
002200*                        | Fachmodule das Satzformat pruefen      *
002300*                        | koennen (FHCO-28)                      *
002400******************************************************************
002500
002600 77  RECW-SCHEMA-VERSION         PIC 9(02)          VALUE 02.
002700
002800******************************************************************
002900* Satz PKTSTAT  -- ein Satz je Zelle und Zeitstempel              *
003000******************************************************************
003100 01  PS-RECORD.
003200     05  PS-CELL-ID              PIC 9(02).
003300     05  PS-TIMESTAMP            PIC 9(07)V9(06).
003400     05  PS-TX-COUNT             PIC 9(09).
003500     05  PS-RX-COUNT             PIC 9(09).
003600     05  PS-TOO-LATE             PIC 9(09).
003700     05  FILLER                  PIC X(20).
003800
003900******************************************************************
004000* Satz THRUPUT  -- ein Satz je Zelle und Symbol                   *
004100******************************************************************
004200 01  TP-RECORD.
004300     05  TP-CELL-ID              PIC 9(02).
004400     05  TP-TIMESTAMP            PIC 9(07)V9(06).
004500     05  TP-BITS                 PIC 9(12).
004600     05  FILLER                  PIC X(30).
004700
004800******************************************************************
004900* LINK-REC an FHCTEL0M  -- Steuerblock U1 (Telemetrie/Topologie)  *
005000******************************************************************
005100 01  TEL-LINK-REC.
005200     05  TEL-LINK-HDR.
005300         10  TEL-RC              PIC S9(04) COMP.
005400*               00 = OK, 90 = keine Zelle mit Daten
005500         10  TEL-CELL-COUNT      PIC S9(04) COMP.
005600         10  TEL-SAMPLE-COUNT    PIC S9(04) COMP.
005700         10  TEL-SYMBOL-COUNT    PIC S9(04) COMP.
005800     05  FILLER                  PIC X(08).
005900
006000******************************************************************
006100* Die Satzformen BURST-STATS und TOPOLOGY (ein Eintrag je Zelle   *
006200* bzw. je Link) werden nicht hier, sondern als Arbeitstabelle     *
006300* BS-ZELLTAB / LINK-TOPO-TAB in FHCLNKW gefuehrt, da FHCTEL0M     *
006400* alle 24 Zellen in einem Lauf befuellt (kein Einzelsatzaustausch *
006500* per LINK-REC noetig).                                          *
006600******************************************************************
006700
006800******************************************************************
006900* LINK-REC an FHCOPT0M  -- Steuerblock U2 (Shaping/Optimierung)   *
007000******************************************************************
007100 01  OPT-LINK-REC.
007200     05  OPT-LINK-HDR.
007300         10  OPT-RC              PIC S9(04) COMP.
007400         10  OPT-CUR-LINK-IX     PIC S9(04) COMP.
007500         10  OPT-SAMPLE-COUNT    PIC S9(04) COMP.
007600     05  OPT-RESULT.
007700         10  OPT-PEAK-CAP-GBPS       PIC 9(04)V9(04).
007800         10  OPT-OPTIMAL-CAP-GBPS    PIC 9(04)V9(04).
007900         10  OPT-REDUCTION-PCT       PIC 9(03)V9(01).
008000         10  OPT-SHAPING-MODE        PIC X(10).
008100         10  OPT-BUFFER-US           PIC 9(03).
008200         10  OPT-LOSS-RATIO          PIC 9V9(06).
008300         10  OPT-MAX-OCCUP-PCT       PIC 9(03)V9(01).
008400         10  OPT-OVERFLOW-EVENTS     PIC 9(07).
008500     05  FILLER                      PIC X(10).
008600
008700******************************************************************
008800* LINK-REC an FHCRES0M  -- Steuerblock U3 (Resilienz)             *
008900******************************************************************
009000 01  RES-LINK-REC.
009100     05  RES-LINK-HDR.
009200         10  RES-RC              PIC S9(04) COMP.
009300         10  RES-CUR-LINK-IX     PIC S9(04) COMP.
009400         10  RES-CELL-COUNT      PIC S9(04) COMP.
009500     05  RES-INPUT.
009600         10  RES-BUFFER-US           PIC 9(03).
009700         10  RES-MAX-OCCUP-PCT       PIC 9(03)V9(01).
009800     05  RES-RESULT.
009900         10  RES-SYNC-DETECTED       PIC X(01).
010000             88  RES-SYNC-YES            VALUE "J".
010100             88  RES-SYNC-NO             VALUE "N".
010200         10  RES-SYNC-RISK           PIC X(08).
010300         10  RES-LATENCY-DETECTED    PIC X(01).
010400             88  RES-LATENCY-YES         VALUE "J".
010500             88  RES-LATENCY-NO          VALUE "N".
010600         10  RES-LATENCY-RISK        PIC X(08).
010700         10  RES-BUFFER-DETECTED     PIC X(01).
010800             88  RES-BUFFER-YES          VALUE "J".
010900             88  RES-BUFFER-NO           VALUE "N".
011000         10  RES-BUFFER-ISSUE        PIC X(20).
011100         10  RES-BUFFER-RISK         PIC X(08).
011200         10  RES-BUFFER-SUGGEST-US   PIC 9(03).
011300         10  RES-OVERALL-RISK        PIC X(08).
011400         10  RES-DETECT-COUNT        PIC 9(01).
011500     05  FILLER                      PIC X(06).
011600
011700******************************************************************
011800* LINK-REC an FHCDEC0M  -- Steuerblock U4 (Entscheidungslogik)    *
011900******************************************************************
012000 01  DEC-LINK-REC.
012100     05  DEC-LINK-HDR.
012200         10  DEC-RC              PIC S9(04) COMP.
012300     05  DEC-INPUT.
012400         10  DEC-PEAK-CAP-GBPS       PIC 9(04)V9(04).
012500         10  DEC-OPTIMAL-CAP-GBPS    PIC 9(04)V9(04).
012600         10  DEC-REDUCTION-PCT       PIC 9(03)V9(01).
012700         10  DEC-OVERALL-RISK        PIC X(08).
012800     05  DEC-RESULT.
012900         10  DEC-ACTION              PIC X(20).
013000         10  DEC-RISK-LEVEL          PIC X(08).
013100         10  DEC-CURRENT-RATE        PIC X(04).
013200     05  FILLER                      PIC X(10).
013300
013400******************************************************************
013500* LINK-REC an FHCSUS0M  -- Steuerblock U5 (Sustainability)        *
013600******************************************************************
013700 01  SUS-LINK-REC.
013800     05  SUS-LINK-HDR.
013900         10  SUS-RC              PIC S9(04) COMP.
014000         10  SUS-ACCUMULATE      PIC X(01).
014100             88  SUS-ACCUM-YES       VALUE "J".
014200             88  SUS-ACCUM-NO        VALUE "N".
014300         10  SUS-LAST-LINK       PIC X(01).
014400             88  SUS-IS-LAST-LINK    VALUE "J".
014500     05  SUS-INPUT.
014600         10  SUS-PEAK-CAP-GBPS       PIC 9(04)V9(04).
014700         10  SUS-OPTIMAL-CAP-GBPS    PIC 9(04)V9(04).
014800     05  SUS-RESULT.
014900         10  SUS-OPTIC-WITHOUT       PIC X(04).
015000         10  SUS-OPTIC-WITH          PIC X(04).
015100         10  SUS-COST-WITHOUT-USD    PIC 9(06).
015200         10  SUS-COST-WITH-USD       PIC 9(06).
015300         10  SUS-SAVINGS-USD         PIC S9(06).
015400         10  SUS-SAVINGS-PCT         PIC 9(03)V9(01).
015500         10  SUS-POWER-SAVINGS-W     PIC S9(02)V9(01).
015600         10  SUS-ANNUAL-ENERGY-KWH   PIC S9(05)V9(01).
015700         10  SUS-ANNUAL-CO2-KG       PIC S9(05)V9(01).
015800     05  SUS-NETWORK-TOTALS.
015900         10  SUS-NW-LINK-COUNT       PIC 9(03).
016000         10  SUS-NW-SAVINGS-USD      PIC S9(07).
016100         10  SUS-NW-ENERGY-KWH       PIC S9(07)V9(01).
016200         10  SUS-NW-CO2-KG           PIC S9(07)V9(01).
016300         10  SUS-NW-CO2-TONS         PIC S9(05)V9(03).
016400     05  FILLER                      PIC X(12).
016500
016600******************************************************************
016700* LINK-REC an FHCSIM0M  -- Steuerblock U6 (What-if-Simulator)     *
016800******************************************************************
016900 01  SIM-LINK-REC.
017000     05  SIM-LINK-HDR.
017100         10  SIM-RC              PIC S9(04) COMP.
017200         10  SIM-CUR-LINK-IX     PIC S9(04) COMP.
017300         10  SIM-SAMPLE-COUNT    PIC S9(04) COMP.
017400     05  SIM-INPUT.
017500         10  SIM-BUFFER-US           PIC 9(03).
017600         10  SIM-RATE-GBPS           PIC 9(04)V9(04).
017700         10  SIM-LOSS-LIMIT          PIC 9V9(06).
017800         10  SIM-PEAK-GBPS           PIC 9(04)V9(04).
017900     05  SIM-RESULT.
018000         10  SIM-ACTUAL-LOSS-PCT     PIC 9(03)V9(03).
018100         10  SIM-MEETS-TARGET        PIC X(01).
018200             88  SIM-MEETS-YES           VALUE "J".
018300             88  SIM-MEETS-NO            VALUE "N".
018400         10  SIM-CAP-REDUCTION-PCT   PIC S9(03)V9(01).
018500         10  SIM-MAX-OCCUP-PCT       PIC 9(03)V9(01).
018600         10  SIM-OVERFLOW-EVENTS     PIC 9(07).
018700         10  SIM-VERDICT-TEXT        PIC X(40).
018800     05  FILLER                      PIC X(08).
018900
019000******************************************************************
019100* LINK-REC an FHCRPT0M  -- Steuerblock U7 (Betriebsbericht)       *
019200* Das Modul wird je gewuenschter Druckzeile einmal gerufen        *
019300* (RPT-LINE-NO hochzaehlen), bis es RPT-NO-MORE-LINES meldet --   *
019400* so muss nie ein ganzer Textblock ueber die LINKAGE SECTION      *
019500* laufen.                                                        *
019600******************************************************************
019700 01  RPT-LINK-REC.
019800     05  RPT-LINK-HDR.
019900         10  RPT-RC              PIC S9(04) COMP.
020000             88  RPT-MORE-LINES      VALUE ZERO.
020100             88  RPT-NO-MORE-LINES   VALUE 99.
020200         10  RPT-FUNCTION        PIC X(01).
020300             88  RPT-FN-HEADER       VALUE "H".
020400             88  RPT-FN-LINK-BLOCK   VALUE "B".
020500             88  RPT-FN-TOTALS       VALUE "T".
020600         10  RPT-CUR-LINK-IX     PIC S9(04) COMP.
020700         10  RPT-LINE-NO         PIC S9(04) COMP.
020800     05  RPT-PRINT-LINE          PIC X(132).
020900     05  FILLER                  PIC X(06).
021000
021100******************************************************************
021200* Die Executive-/Netzwerk-Summen fuer U7 werden nicht hier,       *
021300* sondern als FHC-GESAMT-SUMMEN in FHCLNKW gefuehrt und beim      *
021400* letzten Link per RPT-FN-TOTALS an FHCRPT0M gemeldet.            *
021500******************************************************************

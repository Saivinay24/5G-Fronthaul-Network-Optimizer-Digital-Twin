000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     FHCDEC0M.
001300 AUTHOR.         K. LOHMANN.
001400 INSTALLATION.   WSOFT RECHENZENTRUM ABT. NETZPLANUNG.
001500 DATE-WRITTEN.   23 MAR 1988.
001600 DATE-COMPILED.
001700 SECURITY.       NUR ZUR INTERNEN VERWENDUNG NETZPLANUNG.
001800
001900******************************************************************
002000* Letzte Aenderung :: 2025-09-08
002100* Letzte Version   :: A.00.01
002200* Kurzbeschreibung :: Betreiberentscheidung je Link -- Optik-
002300*                     bedarf, Massnahme und Risikoeinstufung
002400* Auftrag          :: FHCO-4
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*G.00.01|1988-03-23| kl  | Neuerstellung als NPK0140 --           *
002900*       |          |     | Bandbreitenbedarf Standleitungsgruppe  *
003000*G.01.00|1998-12-04| hg  | Jahr-2000-Umstellung Zeitstempelfelder *
003100*A.00.00|2019-06-20| kl  | Fuer FHCO-4 neu aufgesetzt unter        *
003200*       |          |     | PROGRAM-ID FHCDEC0M -- Optikbedarf und  *
003300*       |          |     | Massnahmenentscheid fuer 5G-Fronthaul-  *
003400*       |          |     | Links; Skelett von NPK0140 uebernommen  *
003500*A.00.01|2025-09-08| ts  | Zaehler C4-STUFEN-GEPRUEFT ergaenzt --   *
003600*       |          |     | Diagnoseausgabe, wenn keine der vier     *
003700*       |          |     | Optikstufen die Sollrate erreicht und    *
003800*       |          |     | auf 100G defaultet wird (FHCO-44)        *
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Wird von FHCDRV0O je Link gerufen, nachdem FHCOPT0M (U2) und
004400* FHCRES0M (U3) ihre Ergebnisse geliefert haben.
004500* U4.1: Aktuell benoetigte Optik -- Sollrate = Spitzenkapazitaet
004600*       des Links mal 1,1 (10% Reserve); die erste Optikstufe aus
004700*       10G/25G/40G/100G, deren Nennrate die Sollrate erreicht,
004800*       gilt als aktuell verbaute Optik; sonst 100G.
004900* U4.2: Massnahmenentscheid in fester Reihenfolge:
005000*       Gesamtrisiko CRITICAL   -> UPGRADE-REQUIRED
005100*       Gesamtrisiko HIGH       -> CONDITIONAL-SHAPING
005200*       Reduktion > 50%         -> ENABLE-SHAPING
005300*       sonst                   -> UPGRADE-RECOMMENDED
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION
006200     CLASS NUMERISCH IS "0123456789".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 WORKING-STORAGE SECTION.
007100 77          C4-STUFEN-GEPRUEFT  PIC S9(04) COMP VALUE ZERO.
007200*--------------------------------------------------------------------*
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
007400*--------------------------------------------------------------------*
007500 01          COMP-FELDER.
007600     05      C4-I1               PIC S9(04) COMP.
007700
007800     05      C4-X.
007900      10                         PIC X VALUE LOW-VALUE.
008000      10     C4-X2               PIC X.
008100     05      C4-NUM REDEFINES C4-X
008200                                 PIC S9(04) COMP.
008300
008400*--------------------------------------------------------------------*
008500* Optikstufen-Tabelle (Praefix O) -- Nennraten aufsteigend         *
008600*--------------------------------------------------------------------*
008700 01          OPTIK-STUFEN-TAB.
008800     05      O-STUFE             OCCURS 4.
008900         10  O-BEZEICHNUNG       PIC X(04).
009000         10  O-NENNRATE-GBPS     PIC 9(04)V9(04).
009100 01          OPTIK-STUFEN-TAB-X REDEFINES OPTIK-STUFEN-TAB
009200                                 PIC X(32).
009300
009400*--------------------------------------------------------------------*
009500* Felder mit konstantem Inhalt: Praefix K                            *
009600*--------------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.
009800     05      K-MODUL             PIC X(08)   VALUE "FHCDEC0M".
009900     05      K-RESERVE-FAKTOR    PIC 9V9(01) VALUE 1.1.
010000     05      K-REDUKTION-GRENZE  PIC 9(03)V9(01) VALUE 050.0.
010100
010200*--------------------------------------------------------------------*
010300* Rechenfelder (Praefix W)                                          *
010400*--------------------------------------------------------------------*
010500 01          WORK-FELDER.
010600     05      W-SOLLRATE-GBPS     PIC 9(05)V9(04).
010700     05      W-DUMMY             PIC X(02).
010800
010900*--------------------------------------------------------------------*
011000* Conditional-Felder                                                *
011100*--------------------------------------------------------------------*
011200 01          SCHALTER.
011300     05      PRG-STATUS          PIC 9.
011400          88 PRG-OK                          VALUE ZERO.
011500          88 PRG-ABBRUCH                     VALUE 2.
011600     05      PRG-STATUS-X REDEFINES PRG-STATUS
011700                                 PIC X.
011800     05      SW-GEFUNDEN         PIC X(01).
011900          88 SW-OPTIK-GEFUNDEN                VALUE "J".
012000
012100*--------------------------------------------------------------------*
012200* Datum-Uhrzeitfelder (fuer TAL-Routine)                            *
012300*--------------------------------------------------------------------*
012400 01          TAL-TIME.
012500     05      TAL-JHJJMMTT.
012600      10     TAL-JHJJ            PIC S9(04) COMP.
012700      10     TAL-MM              PIC S9(04) COMP.
012800      10     TAL-TT              PIC S9(04) COMP.
012900     05      TAL-HHMI.
013000      10     TAL-HH              PIC S9(04) COMP.
013100      10     TAL-MI              PIC S9(04) COMP.
013200     05      TAL-SS              PIC S9(04) COMP.
013300     05      TAL-HS              PIC S9(04) COMP.
013400     05      TAL-MS              PIC S9(04) COMP.
013500
013600 01          TAL-TIME-D.
013700     05      TAL-JHJJMMTT-D.
013800        10   TAL-JHJJ-D          PIC  9(04).
013900        10   TAL-MM-D            PIC  9(02).
014000        10   TAL-TT-D            PIC  9(02).
014100     05      TAL-HHMI-D.
014200        10   TAL-HH-D            PIC  9(02).
014300        10   TAL-MI-D            PIC  9(02).
014400     05      TAL-SS-D            PIC  9(02).
014500     05      TAL-HS-D            PIC  9(02).
014600     05      TAL-MS-D            PIC  9(02).
014700 01          TAL-TIME-N REDEFINES TAL-TIME-D.
014800     05      TAL-TIME-N16        PIC  9(16).
014900     05      TAL-TIME-REST       PIC  9(02).
015000
015100*--------------------------------------------------------------------*
015200* Copybooks: Satzbeschreibungen des Jobs                            *
015300*--------------------------------------------------------------------*
015400     COPY    FHCRECW OF "=FHCOLIB".
015500
015600 LINKAGE SECTION.
015700 01  DEC-LINK-REC.
015800     05  DEC-LINK-HDR.
015900         10  DEC-RC              PIC S9(04) COMP.
016000     05  DEC-INPUT.
016100         10  DEC-PEAK-CAP-GBPS       PIC 9(04)V9(04).
016200         10  DEC-OPTIMAL-CAP-GBPS    PIC 9(04)V9(04).
016300         10  DEC-REDUCTION-PCT       PIC 9(03)V9(01).
016400         10  DEC-OVERALL-RISK        PIC X(08).
016500     05  DEC-RESULT.
016600         10  DEC-ACTION              PIC X(20).
016700         10  DEC-RISK-LEVEL          PIC X(08).
016800         10  DEC-CURRENT-RATE        PIC X(04).
016900     05  FILLER                      PIC X(10).
017000
017100 PROCEDURE DIVISION USING DEC-LINK-REC.
017200
017300******************************************************************
017400* Steuerungs-Section
017500******************************************************************
017600 A100-STEUERUNG SECTION.
017700 A100-00.
017800     IF  SHOW-VERSION
017900         DISPLAY K-MODUL " -- Betreiberentscheidung"
018000         STOP RUN
018100     END-IF
018200
018300     PERFORM B000-VORLAUF
018400     PERFORM B100-VERARBEITUNG
018500     PERFORM B090-ENDE
018600     EXIT PROGRAM
018700     .
018800 A100-99.
018900     EXIT.
019000
019100******************************************************************
019200* Vorlauf                                                          *
019300******************************************************************
019400 B000-VORLAUF SECTION.
019500 B000-00.
019600     PERFORM C000-INIT
019700     .
019800 B000-99.
019900     EXIT.
020000
020100******************************************************************
020200* Verarbeitung                                                     *
020300******************************************************************
020400 B100-VERARBEITUNG SECTION.
020500 B100-00.
020600     MOVE ZERO TO DEC-RC
020700     PERFORM C100-OPTIK-ERMITTELN
020800     PERFORM C200-MASSNAHME-ERMITTELN
020900     MOVE DEC-OVERALL-RISK TO DEC-RISK-LEVEL
021000     .
021100 B100-99.
021200     EXIT.
021300
021400******************************************************************
021500* U4.1  Aktuell benoetigte Optik -- Sollrate = Spitzenkapazitaet *
021600* mal 1,1 (10% Reserve); erste Stufe aus 10G/25G/40G/100G, deren *
021700* Nennrate die Sollrate erreicht; sonst 100G                     *
021800******************************************************************
021900 C100-OPTIK-ERMITTELN SECTION.
022000 C100-00.
022100     COMPUTE W-SOLLRATE-GBPS ROUNDED =
022200             DEC-PEAK-CAP-GBPS * K-RESERVE-FAKTOR
022300     MOVE "N" TO SW-GEFUNDEN
022400     MOVE "100G" TO DEC-CURRENT-RATE
022500     MOVE ZERO TO C4-STUFEN-GEPRUEFT
022600
022700     PERFORM C110-STUFE-PRUEFEN
022800             VARYING C4-I1 FROM 1 BY 1
022900             UNTIL C4-I1 > 4 OR SW-OPTIK-GEFUNDEN
023000     IF  NOT SW-OPTIK-GEFUNDEN
023100         DISPLAY "FHCDEC0M: " C4-STUFEN-GEPRUEFT
023200                 " Stufen geprueft, keine erreicht Sollrate, "
023300                 "Default 100G"
023400     END-IF
023500     .
023600 C100-99.
023700     EXIT.
023800
023900 C110-STUFE-PRUEFEN SECTION.
024000 C110-00.
024100     ADD 1 TO C4-STUFEN-GEPRUEFT
024200     IF  O-NENNRATE-GBPS (C4-I1) NOT < W-SOLLRATE-GBPS
024300         MOVE O-BEZEICHNUNG (C4-I1) TO DEC-CURRENT-RATE
024400         MOVE "J" TO SW-GEFUNDEN
024500     END-IF
024600     .
024700 C110-99.
024800     EXIT.
024900
025000******************************************************************
025100* U4.2  Massnahmenentscheid in fester Pruefreihenfolge             *
025200******************************************************************
025300 C200-MASSNAHME-ERMITTELN SECTION.
025400 C200-00.
025500     IF  DEC-OVERALL-RISK = "CRITICAL"
025600         MOVE "UPGRADE-REQUIRED" TO DEC-ACTION
025700     ELSE
025800         IF  DEC-OVERALL-RISK = "HIGH"
025900             MOVE "CONDITIONAL-SHAPING" TO DEC-ACTION
026000         ELSE
026100             IF  DEC-REDUCTION-PCT > K-REDUKTION-GRENZE
026200                 MOVE "ENABLE-SHAPING" TO DEC-ACTION
026300             ELSE
026400                 MOVE "UPGRADE-RECOMMENDED" TO DEC-ACTION
026500             END-IF
026600         END-IF
026700     END-IF
026800     .
026900 C200-99.
027000     EXIT.
027100
027200******************************************************************
027300* Ende: Rueckmeldung an FHCDRV0O                                   *
027400******************************************************************
027500 B090-ENDE SECTION.
027600 B090-00.
027700     CONTINUE
027800     .
027900 B090-99.
028000     EXIT.
028100
028200******************************************************************
028300* Initialisierung -- baut die Optikstufen-Tabelle auf               *
028400******************************************************************
028500 C000-INIT SECTION.
028600 C000-00.
028700     INITIALIZE SCHALTER DEC-RESULT WORK-FELDER
028800
028900     MOVE "10G "     TO O-BEZEICHNUNG (1)
029000     MOVE 0010.0000  TO O-NENNRATE-GBPS (1)
029100     MOVE "25G "     TO O-BEZEICHNUNG (2)
029200     MOVE 0025.0000  TO O-NENNRATE-GBPS (2)
029300     MOVE "40G "     TO O-BEZEICHNUNG (3)
029400     MOVE 0040.0000  TO O-NENNRATE-GBPS (3)
029500     MOVE "100G"     TO O-BEZEICHNUNG (4)
029600     MOVE 0100.0000  TO O-NENNRATE-GBPS (4)
029700     .
029800 C000-99.
029900     EXIT.
030000
030100******************************************************************
030200* TIMESTAMP erstellen (fuer eventuelle Diagnoseausgaben)           *
030300******************************************************************
030400 U200-TIMESTAMP SECTION.
030500 U200-00.
030600     ENTER TAL "TIME" USING TAL-TIME
030700     MOVE CORR TAL-TIME TO TAL-TIME-D
030800     .
030900 U200-99.
031000     EXIT.
031100
031200******************************************************************
031300* ENDE Source-Programm
031400******************************************************************

000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     FHCSUS0M.
001300 AUTHOR.         J. WENDLAND.
001400 INSTALLATION.   WSOFT RECHENZENTRUM ABT. NETZPLANUNG.
001500 DATE-WRITTEN.   02 NOV 1988.
001600 DATE-COMPILED.
001700 SECURITY.       NUR ZUR INTERNEN VERWENDUNG NETZPLANUNG.
001800
001900******************************************************************
002000* Letzte Aenderung :: 2025-09-08
002100* Letzte Version   :: A.00.01
002200* Kurzbeschreibung :: Einsparungsrechnung je Link (Hardware,
002300*                     Energie, CO2) und Fortschreibung der
002400*                     Netzsummen
002500* Auftrag          :: FHCO-8
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*G.00.00|1988-11-02| jw  | Neuerstellung als NPK0150 --           *
003000*       |          |     | Investitionsvergleich Buendelung/      *
003100*       |          |     | Ausbau Standleitungsgruppe             *
003200*G.01.00|1999-01-15| kl  | Jahr-2000-Umstellung Zeitstempelfelder *
003300*A.00.00|2019-07-02| kl  | Fuer FHCO-8 neu aufgesetzt unter        *
003400*       |          |     | PROGRAM-ID FHCSUS0M -- Einsparungs-     *
003500*       |          |     | rechnung Hardware/Energie/CO2 fuer      *
003600*       |          |     | 5G-Fronthaul-Links; Skelett von         *
003700*       |          |     | NPK0150 uebernommen                    *
003800*A.00.01|2025-09-08| ts  | Zaehler C4-DOWNGRADE-CNT ergaenzt --     *
003900*       |          |     | zaehlt Links, bei denen sich die         *
004000*       |          |     | Optikstufe durch Shaping veraendert;     *
004100*       |          |     | Ausgabe beim letzten Link (FHCO-44)      *
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* Wird von FHCDRV0O je Link gerufen, nachdem FHCOPT0M (U2) die
004700* Spitzen- und die optimierte Kapazitaet ermittelt hat.  Ermittelt
004800* je Link die ohne bzw. mit Shaping benoetigte Optikstufe, die
004900* Hardware-, Energie- und CO2-Einsparung, und schreibt die
005000* Netzsummen (FHC-GESAMT-SUMMEN, EXTERNAL) fort.  Beim letzten
005100* Link (SUS-LAST-LINK) werden die Netzsummen zusaetzlich in den
005200* eigenen Steuerblock uebernommen.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS NUMERISCH IS "0123456789".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 WORKING-STORAGE SECTION.
007000 77          C4-DOWNGRADE-CNT    PIC S9(04) COMP VALUE ZERO.
007100*--------------------------------------------------------------------*
007200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
007300*--------------------------------------------------------------------*
007400 01          COMP-FELDER.
007500     05      C4-I1               PIC S9(04) COMP.
007600
007700     05      C4-X.
007800      10                         PIC X VALUE LOW-VALUE.
007900      10     C4-X2               PIC X.
008000     05      C4-NUM REDEFINES C4-X
008100                                 PIC S9(04) COMP.
008200
008300*--------------------------------------------------------------------*
008400* Optikstufen-Tabelle (Praefix O) -- Nennrate, Anschaffungskosten  *
008500* und Leistungsaufnahme je Stufe, aufsteigend                      *
008600*--------------------------------------------------------------------*
008700 01          OPTIK-STUFEN-TAB.
008800     05      O-STUFE             OCCURS 4.
008900         10  O-BEZEICHNUNG       PIC X(04).
009000         10  O-NENNRATE-GBPS     PIC 9(04)V9(04).
009100         10  O-KOSTEN-USD        PIC 9(06).
009200         10  O-LEISTUNG-WATT     PIC 9(02)V9(01).
009300 01          OPTIK-STUFEN-TAB-X REDEFINES OPTIK-STUFEN-TAB
009400                                 PIC X(64).
009500
009600*--------------------------------------------------------------------*
009700* Felder mit konstantem Inhalt: Praefix K                            *
009800*--------------------------------------------------------------------*
009900 01          KONSTANTE-FELDER.
010000     05      K-MODUL             PIC X(08)   VALUE "FHCSUS0M".
010100     05      K-RESERVE-FAKTOR    PIC 9V9(01) VALUE 1.1.
010200     05      K-KWH-JAHR-FAKTOR   PIC 9(05)   VALUE 08760.
010300     05      K-CO2-FAKTOR        PIC 9V9(01) VALUE 0.5.
010400
010500*--------------------------------------------------------------------*
010600* Rechenfelder (Praefix W)                                          *
010700*--------------------------------------------------------------------*
010800 01          WORK-FELDER.
010900     05      W-SOLLRATE-GBPS     PIC 9(05)V9(04).
011000     05      W-KOSTEN-OHNE       PIC 9(06).
011100     05      W-KOSTEN-MIT        PIC 9(06).
011200     05      W-LEISTUNG-OHNE     PIC 9(02)V9(01).
011300     05      W-LEISTUNG-MIT      PIC 9(02)V9(01).
011400     05      W-DUMMY             PIC X(02).
011500
011600*--------------------------------------------------------------------*
011700* Conditional-Felder                                                *
011800*--------------------------------------------------------------------*
011900 01          SCHALTER.
012000     05      PRG-STATUS          PIC 9.
012100          88 PRG-OK                          VALUE ZERO.
012200          88 PRG-ABBRUCH                     VALUE 2.
012300     05      PRG-STATUS-X REDEFINES PRG-STATUS
012400                                 PIC X.
012500     05      SW-GEFUNDEN         PIC X(01).
012600          88 SW-OPTIK-GEFUNDEN                VALUE "J".
012700
012800*--------------------------------------------------------------------*
012900* Datum-Uhrzeitfelder (fuer TAL-Routine)                            *
013000*--------------------------------------------------------------------*
013100 01          TAL-TIME.
013200     05      TAL-JHJJMMTT.
013300      10     TAL-JHJJ            PIC S9(04) COMP.
013400      10     TAL-MM              PIC S9(04) COMP.
013500      10     TAL-TT              PIC S9(04) COMP.
013600     05      TAL-HHMI.
013700      10     TAL-HH              PIC S9(04) COMP.
013800      10     TAL-MI              PIC S9(04) COMP.
013900     05      TAL-SS              PIC S9(04) COMP.
014000     05      TAL-HS              PIC S9(04) COMP.
014100     05      TAL-MS              PIC S9(04) COMP.
014200
014300 01          TAL-TIME-D.
014400     05      TAL-JHJJMMTT-D.
014500        10   TAL-JHJJ-D          PIC  9(04).
014600        10   TAL-MM-D            PIC  9(02).
014700        10   TAL-TT-D            PIC  9(02).
014800     05      TAL-HHMI-D.
014900        10   TAL-HH-D            PIC  9(02).
015000        10   TAL-MI-D            PIC  9(02).
015100     05      TAL-SS-D            PIC  9(02).
015200     05      TAL-HS-D            PIC  9(02).
015300     05      TAL-MS-D            PIC  9(02).
015400 01          TAL-TIME-N REDEFINES TAL-TIME-D.
015500     05      TAL-TIME-N16        PIC  9(16).
015600     05      TAL-TIME-REST       PIC  9(02).
015700
015800*--------------------------------------------------------------------*
015900* Copybooks: Satzbeschreibungen des Jobs und Netzsummen (EXTERNAL) *
016000*--------------------------------------------------------------------*
016100     COPY    FHCRECW OF "=FHCOLIB".
016200     COPY    FHCLNKW OF "=FHCOLIB".
016300
016400 LINKAGE SECTION.
016500 01  SUS-LINK-REC.
016600     05  SUS-LINK-HDR.
016700         10  SUS-RC              PIC S9(04) COMP.
016800         10  SUS-ACCUMULATE      PIC X(01).
016900             88  SUS-ACCUM-YES       VALUE "J".
017000             88  SUS-ACCUM-NO        VALUE "N".
017100         10  SUS-LAST-LINK       PIC X(01).
017200             88  SUS-IS-LAST-LINK    VALUE "J".
017300     05  SUS-INPUT.
017400         10  SUS-PEAK-CAP-GBPS       PIC 9(04)V9(04).
017500         10  SUS-OPTIMAL-CAP-GBPS    PIC 9(04)V9(04).
017600     05  SUS-RESULT.
017700         10  SUS-OPTIC-WITHOUT       PIC X(04).
017800         10  SUS-OPTIC-WITH          PIC X(04).
017900         10  SUS-COST-WITHOUT-USD    PIC 9(06).
018000         10  SUS-COST-WITH-USD       PIC 9(06).
018100         10  SUS-SAVINGS-USD         PIC S9(06).
018200         10  SUS-SAVINGS-PCT         PIC 9(03)V9(01).
018300         10  SUS-POWER-SAVINGS-W     PIC S9(02)V9(01).
018400         10  SUS-ANNUAL-ENERGY-KWH   PIC S9(05)V9(01).
018500         10  SUS-ANNUAL-CO2-KG       PIC S9(05)V9(01).
018600     05  SUS-NETWORK-TOTALS.
018700         10  SUS-NW-LINK-COUNT       PIC 9(03).
018800         10  SUS-NW-SAVINGS-USD      PIC S9(07).
018900         10  SUS-NW-ENERGY-KWH       PIC S9(07)V9(01).
019000         10  SUS-NW-CO2-KG           PIC S9(07)V9(01).
019100         10  SUS-NW-CO2-TONS         PIC S9(05)V9(03).
019200     05  FILLER                      PIC X(12).
019300
019400 PROCEDURE DIVISION USING SUS-LINK-REC.
019500
019600******************************************************************
019700* Steuerungs-Section
019800******************************************************************
019900 A100-STEUERUNG SECTION.
020000 A100-00.
020100     IF  SHOW-VERSION
020200         DISPLAY K-MODUL " -- Sustainability"
020300         STOP RUN
020400     END-IF
020500
020600     PERFORM B000-VORLAUF
020700     PERFORM B100-VERARBEITUNG
020800     PERFORM B090-ENDE
020900     EXIT PROGRAM
021000     .
021100 A100-99.
021200     EXIT.
021300
021400******************************************************************
021500* Vorlauf                                                          *
021600******************************************************************
021700 B000-VORLAUF SECTION.
021800 B000-00.
021900     PERFORM C000-INIT
022000     .
022100 B000-99.
022200     EXIT.
022300
022400******************************************************************
022500* Verarbeitung                                                     *
022600******************************************************************
022700 B100-VERARBEITUNG SECTION.
022800 B100-00.
022900     MOVE ZERO TO SUS-RC
023000     PERFORM C100-OPTIK-OHNE
023100     PERFORM C110-OPTIK-MIT
023200     IF  SUS-OPTIC-WITH NOT = SUS-OPTIC-WITHOUT
023300         ADD 1 TO C4-DOWNGRADE-CNT
023400     END-IF
023500     PERFORM C200-KOSTEN-EINSPARUNG
023600     PERFORM C300-ENERGIE-EINSPARUNG
023700
023800     IF  SUS-ACCUM-YES
023900         PERFORM C400-NETZSUMMEN-FORTSCHREIBEN
024000     END-IF
024100     IF  SUS-IS-LAST-LINK
024200         DISPLAY "FHCSUS0M: " C4-DOWNGRADE-CNT
024300                 " Links mit geaenderter Optikstufe durch Shaping"
024400         PERFORM C410-NETZSUMMEN-UEBERNEHMEN
024500     END-IF
024600     .
024700 B100-99.
024800     EXIT.
024900
025000******************************************************************
025100* U5.1  Optikstufe ohne Shaping -- Sollrate = Spitzenkapazitaet     *
025200* mal 1,1; erste Stufe aus 10G/25G/40G/100G, deren Nennrate die    *
025300* Sollrate erreicht; sonst 100G                                    *
025400******************************************************************
025500 C100-OPTIK-OHNE SECTION.
025600 C100-00.
025700     COMPUTE W-SOLLRATE-GBPS ROUNDED =
025800             SUS-PEAK-CAP-GBPS * K-RESERVE-FAKTOR
025900     MOVE "N" TO SW-GEFUNDEN
026000     MOVE "100G" TO SUS-OPTIC-WITHOUT
026100     MOVE ZERO   TO W-KOSTEN-OHNE W-LEISTUNG-OHNE
026200
026300     PERFORM C101-STUFE-OHNE-PRUEFEN
026400             VARYING C4-I1 FROM 1 BY 1
026500             UNTIL C4-I1 > 4 OR SW-OPTIK-GEFUNDEN
026600     .
026700 C100-99.
026800     EXIT.
026900
027000 C101-STUFE-OHNE-PRUEFEN SECTION.
027100 C101-00.
027200     IF  O-NENNRATE-GBPS (C4-I1) NOT < W-SOLLRATE-GBPS
027300         MOVE O-BEZEICHNUNG (C4-I1) TO SUS-OPTIC-WITHOUT
027400         MOVE O-KOSTEN-USD (C4-I1)  TO W-KOSTEN-OHNE
027500         MOVE O-LEISTUNG-WATT (C4-I1) TO W-LEISTUNG-OHNE
027600         MOVE "J" TO SW-GEFUNDEN
027700     END-IF
027800     .
027900 C101-99.
028000     EXIT.
028100
028200******************************************************************
028300* U5.1  Optikstufe mit Shaping -- gleiche Regel, ausgehend von der  *
028400* optimierten Kapazitaet                                           *
028500******************************************************************
028600 C110-OPTIK-MIT SECTION.
028700 C110-00.
028800     COMPUTE W-SOLLRATE-GBPS ROUNDED =
028900             SUS-OPTIMAL-CAP-GBPS * K-RESERVE-FAKTOR
029000     MOVE "N" TO SW-GEFUNDEN
029100     MOVE "100G" TO SUS-OPTIC-WITH
029200     MOVE ZERO   TO W-KOSTEN-MIT W-LEISTUNG-MIT
029300
029400     PERFORM C111-STUFE-MIT-PRUEFEN
029500             VARYING C4-I1 FROM 1 BY 1
029600             UNTIL C4-I1 > 4 OR SW-OPTIK-GEFUNDEN
029700     .
029800 C110-99.
029900     EXIT.
030000
030100 C111-STUFE-MIT-PRUEFEN SECTION.
030200 C111-00.
030300     IF  O-NENNRATE-GBPS (C4-I1) NOT < W-SOLLRATE-GBPS
030400         MOVE O-BEZEICHNUNG (C4-I1) TO SUS-OPTIC-WITH
030500         MOVE O-KOSTEN-USD (C4-I1)  TO W-KOSTEN-MIT
030600         MOVE O-LEISTUNG-WATT (C4-I1) TO W-LEISTUNG-MIT
030700         MOVE "J" TO SW-GEFUNDEN
030800     END-IF
030900     .
031000 C111-99.
031100     EXIT.
031200
031300******************************************************************
031400* U5.2  Hardware-Einsparung: Differenz und Prozentsatz der          *
031500* Anschaffungskosten (0%, falls Kosten ohne Shaping 0 sind)         *
031600******************************************************************
031700 C200-KOSTEN-EINSPARUNG SECTION.
031800 C200-00.
031900     MOVE W-KOSTEN-OHNE TO SUS-COST-WITHOUT-USD
032000     MOVE W-KOSTEN-MIT  TO SUS-COST-WITH-USD
032100     COMPUTE SUS-SAVINGS-USD = W-KOSTEN-OHNE - W-KOSTEN-MIT
032200
032300     IF  W-KOSTEN-OHNE = ZERO
032400         MOVE ZERO TO SUS-SAVINGS-PCT
032500     ELSE
032600         COMPUTE SUS-SAVINGS-PCT ROUNDED =
032700                 (SUS-SAVINGS-USD / W-KOSTEN-OHNE) * 100
032800     END-IF
032900     .
033000 C200-99.
033100     EXIT.
033200
033300******************************************************************
033400* U5.3  Energie-/CO2-Einsparung: Leistungsdifferenz, Jahres-kWh    *
033500* (W/1000 * 8760), Jahres-CO2 (kWh * 0,5)                          *
033600******************************************************************
033700 C300-ENERGIE-EINSPARUNG SECTION.
033800 C300-00.
033900     COMPUTE SUS-POWER-SAVINGS-W =
034000             W-LEISTUNG-OHNE - W-LEISTUNG-MIT
034100
034200     COMPUTE SUS-ANNUAL-ENERGY-KWH ROUNDED =
034300             (SUS-POWER-SAVINGS-W / 1000) * K-KWH-JAHR-FAKTOR
034400
034500     COMPUTE SUS-ANNUAL-CO2-KG ROUNDED =
034600             SUS-ANNUAL-ENERGY-KWH * K-CO2-FAKTOR
034700     .
034800 C300-99.
034900     EXIT.
035000
035100******************************************************************
035200* Netzsummen (FHC-GESAMT-SUMMEN, EXTERNAL) je Link fortschreiben   *
035300* -- FHCRPT0M liest sie beim Abschlussbericht (RPT-FN-TOTALS)       *
035400******************************************************************
035500 C400-NETZSUMMEN-FORTSCHREIBEN SECTION.
035600 C400-00.
035700     ADD SUS-SAVINGS-USD       TO GS-SAVINGS-USD
035800     ADD SUS-ANNUAL-ENERGY-KWH TO GS-ENERGY-KWH
035900     ADD SUS-ANNUAL-CO2-KG     TO GS-CO2-KG
036000     COMPUTE GS-CO2-TONS ROUNDED = GS-CO2-KG / 1000
036100     .
036200 C400-99.
036300     EXIT.
036400
036500******************************************************************
036600* Beim letzten Link: Netzsummen zusaetzlich in den eigenen          *
036700* Steuerblock uebernehmen                                          *
036800******************************************************************
036900 C410-NETZSUMMEN-UEBERNEHMEN SECTION.
037000 C410-00.
037100     MOVE GS-LINKS-ANALYSIERT TO SUS-NW-LINK-COUNT
037200     MOVE GS-SAVINGS-USD      TO SUS-NW-SAVINGS-USD
037300     MOVE GS-ENERGY-KWH       TO SUS-NW-ENERGY-KWH
037400     MOVE GS-CO2-KG           TO SUS-NW-CO2-KG
037500     MOVE GS-CO2-TONS         TO SUS-NW-CO2-TONS
037600     .
037700 C410-99.
037800     EXIT.
037900
038000******************************************************************
038100* Ende: Rueckmeldung an FHCDRV0O                                   *
038200******************************************************************
038300 B090-ENDE SECTION.
038400 B090-00.
038500     CONTINUE
038600     .
038700 B090-99.
038800     EXIT.
038900
039000******************************************************************
039100* Initialisierung -- baut die Optikstufen-Tabelle mit Kosten und   *
039200* Leistungsaufnahme je Stufe auf                                   *
039300******************************************************************
039400 C000-INIT SECTION.
039500 C000-00.
039600     INITIALIZE SCHALTER SUS-RESULT WORK-FELDER
039700
039800     MOVE "10G "     TO O-BEZEICHNUNG (1)
039900     MOVE 0010.0000  TO O-NENNRATE-GBPS (1)
040000     MOVE 000500     TO O-KOSTEN-USD (1)
040100     MOVE 02.5       TO O-LEISTUNG-WATT (1)
040200     MOVE "25G "     TO O-BEZEICHNUNG (2)
040300     MOVE 0025.0000  TO O-NENNRATE-GBPS (2)
040400     MOVE 001500     TO O-KOSTEN-USD (2)
040500     MOVE 03.5       TO O-LEISTUNG-WATT (2)
040600     MOVE "40G "     TO O-BEZEICHNUNG (3)
040700     MOVE 0040.0000  TO O-NENNRATE-GBPS (3)
040800     MOVE 005000     TO O-KOSTEN-USD (3)
040900     MOVE 05.0       TO O-LEISTUNG-WATT (3)
041000     MOVE "100G"     TO O-BEZEICHNUNG (4)
041100     MOVE 0100.0000  TO O-NENNRATE-GBPS (4)
041200     MOVE 015000     TO O-KOSTEN-USD (4)
041300     MOVE 08.0       TO O-LEISTUNG-WATT (4)
041400     .
041500 C000-99.
041600     EXIT.
041700
041800******************************************************************
041900* TIMESTAMP erstellen (fuer eventuelle Diagnoseausgaben)           *
042000******************************************************************
042100 U200-TIMESTAMP SECTION.
042200 U200-00.
042300     ENTER TAL "TIME" USING TAL-TIME
042400     MOVE CORR TAL-TIME TO TAL-TIME-D
042500     .
042600 U200-99.
042700     EXIT.
042800
042900******************************************************************
043000* ENDE Source-Programm
043100******************************************************************

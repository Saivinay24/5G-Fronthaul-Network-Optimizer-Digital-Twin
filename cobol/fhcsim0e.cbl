000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     FHCSIM0M.
001300 AUTHOR.         J. WENDLAND.
001400 INSTALLATION.   WSOFT RECHENZENTRUM ABT. NETZPLANUNG.
001500 DATE-WRITTEN.   19 JUL 1989.
001600 DATE-COMPILED.
001700 SECURITY.       NUR ZUR INTERNEN VERWENDUNG NETZPLANUNG.
001800
001900******************************************************************
002000* Letzte Aenderung :: 2025-09-08
002100* Letzte Version   :: A.02.02
002200* Kurzbeschreibung :: Was-waere-wenn-Simulator -- ein Leaky-
002300*                     Bucket-Lauf mit vom Anwender vorgegebener
002400*                     Kapazitaet und Puffergroesse
002500* Auftrag          :: FHCO-30
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*G.00.00|1989-07-19| jw  | Neuerstellung als NPK0160 --           *
003000*       |          |     | Simulationsrechnung Standleitungs-     *
003100*       |          |     | ausbau (interaktiv, Bildschirmdialog)  *
003200*G.01.00|1999-02-08| kl  | Jahr-2000-Umstellung Zeitstempelfelder *
003300*A.00.00|2019-08-14| kl  | Fuer FHCO-8-Nachfolgeprojekt neu        *
003400*       |          |     | aufgesetzt unter PROGRAM-ID FHCSIM0M -- *
003500*       |          |     | Was-waere-wenn-Rechner fuer 5G-         *
003600*       |          |     | Fronthaul-Links; Skelett von NPK0160    *
003700*       |          |     | uebernommen; zunaechst noch aus         *
003800*       |          |     | FHCDRV0O mitgerufen                    *
003900*A.02.01|2024-01-08| jw  | Aus dem naechtlichen Lauf FHCDRV0O       *
004000*       |          |     | herausgenommen und dem Operator-Menue   *
004100*       |          |     | zugeordnet -- Simulation ist Was-waere- *
004200*       |          |     | wenn-Werkzeug, kein Bestandteil des     *
004300*       |          |     | Nachtlaufs (FHCO-30)                    *
004400*A.02.02|2025-09-08| ts  | Zaehler C4-SIM-AUFRUFE ergaenzt --       *
004500*       |          |     | Diagnoseausgabe je Aufruf ohne Slotdaten*
004600*       |          |     | des angefragten Links (FHCO-44)          *
004700*----------------------------------------------------------------*
004800*
004900* Programmbeschreibung
005000* --------------------
005100* Wird ueber das Operator-Menue mit einer Linknummer, einer
005200* Puffergroesse, einer Testkapazitaet und einer Verlustgrenze
005300* aufgerufen (SIM-LINK-REC).  Simuliert die Slotserie des Links
005400* (LINK-TRAFFIC-TAB, EXTERNAL, von FHCTEL0M gefuellt) mit einem
005500* Leaky-Bucket bei fester Testkapazitaet (statt der Bisektion aus
005600* FHCOPT0M) und meldet Verlustquote, Zielerreichung, Kapazitaets-
005700* aenderung gegenueber der Spitzenlast, maximale Pufferauslastung,
005800* Ueberlaufereignisse und einen Empfehlungstext zurueck.
005900*
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     CLASS NUMERISCH IS "0123456789".
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 WORKING-STORAGE SECTION.
007600 77          C4-SIM-AUFRUFE      PIC S9(04) COMP VALUE ZERO.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-SLOT-IX          PIC S9(04) COMP.
008200     05      C4-OVERFLOW-CNT     PIC S9(04) COMP.
008300
008400     05      C4-X.
008500      10                         PIC X VALUE LOW-VALUE.
008600      10     C4-X2               PIC X.
008700     05      C4-NUM REDEFINES C4-X
008800                                 PIC S9(04) COMP.
008900
009000*--------------------------------------------------------------------*
009100* Felder mit konstantem Inhalt: Praefix K                            *
009200*--------------------------------------------------------------------*
009300 01          KONSTANTE-FELDER.
009400     05      K-MODUL             PIC X(08)      VALUE "FHCSIM0M".
009500     05      K-SLOT-DAUER-S      PIC 9V9(07)     VALUE 0.0004998.
009600
009700*--------------------------------------------------------------------*
009800* Bucket-Felder (Praefix B) -- wie in FHCOPT0M, gleiches            *
009900* Leaky-Bucket-Verfahren, hier nur ein einziger Lauf                 *
010000*--------------------------------------------------------------------*
010100 01          BUCKET-FELDER.
010200     05      B-MAXBUF-BITS       PIC 9(18)V9(02).
010300     05      B-LEAK-BITS         PIC 9(18)V9(02).
010400     05      B-BUFFER-BITS       PIC 9(18)V9(02).
010500     05      B-IN-BITS           PIC 9(18)V9(02).
010600     05      B-DELTA-BITS        PIC S9(18)V9(02).
010700     05      B-LOSS-BITS         PIC 9(18)V9(02).
010800     05      B-TOTAL-IN-BITS     PIC 9(18)V9(02).
010900     05      B-MAX-OCCUP-BITS    PIC 9(18)V9(02).
011000     05      B-LOSS-RATIO        PIC 9V9(06).
011100     05      B-OCCUP-PCT         PIC 9(03)V9(01).
011200
011300*--------------------------------------------------------------------*
011400* Conditional-Felder                                                *
011500*--------------------------------------------------------------------*
011600 01          SCHALTER.
011700     05      PRG-STATUS          PIC 9.
011800          88 PRG-OK                          VALUE ZERO.
011900          88 PRG-ABBRUCH                     VALUE 2.
012000     05      PRG-STATUS-X REDEFINES PRG-STATUS
012100                                 PIC X.
012200
012300*--------------------------------------------------------------------*
012400* weitere Arbeitsfelder                                             *
012500*--------------------------------------------------------------------*
012600 01          WORK-FELDER.
012700     05      W-DUMMY             PIC X(02).
012800
012900*--------------------------------------------------------------------*
013000* Datum-Uhrzeitfelder (fuer TAL-Routine)                            *
013100*--------------------------------------------------------------------*
013200 01          TAL-TIME.
013300     05      TAL-JHJJMMTT.
013400      10     TAL-JHJJ            PIC S9(04) COMP.
013500      10     TAL-MM              PIC S9(04) COMP.
013600      10     TAL-TT              PIC S9(04) COMP.
013700     05      TAL-HHMI.
013800      10     TAL-HH              PIC S9(04) COMP.
013900      10     TAL-MI              PIC S9(04) COMP.
014000     05      TAL-SS              PIC S9(04) COMP.
014100     05      TAL-HS              PIC S9(04) COMP.
014200     05      TAL-MS              PIC S9(04) COMP.
014300
014400 01          TAL-TIME-D.
014500     05      TAL-JHJJMMTT-D.
014600        10   TAL-JHJJ-D          PIC  9(04).
014700        10   TAL-MM-D            PIC  9(02).
014800        10   TAL-TT-D            PIC  9(02).
014900     05      TAL-HHMI-D.
015000        10   TAL-HH-D            PIC  9(02).
015100        10   TAL-MI-D            PIC  9(02).
015200     05      TAL-SS-D            PIC  9(02).
015300     05      TAL-HS-D            PIC  9(02).
015400     05      TAL-MS-D            PIC  9(02).
015500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
015600     05      TAL-TIME-N16        PIC  9(16).
015700     05      TAL-TIME-REST       PIC  9(02).
015800
015900*--------------------------------------------------------------------*
016000* Copybooks: Satzbeschreibungen des Jobs und Arbeitstabellen         *
016100*--------------------------------------------------------------------*
016200     COPY    FHCRECW OF "=FHCOLIB".
016300     COPY    FHCLNKW OF "=FHCOLIB".
016400
016500 LINKAGE SECTION.
016600 01  SIM-LINK-REC.
016700     05  SIM-LINK-HDR.
016800         10  SIM-RC              PIC S9(04) COMP.
016900         10  SIM-CUR-LINK-IX     PIC S9(04) COMP.
017000         10  SIM-SAMPLE-COUNT    PIC S9(04) COMP.
017100     05  SIM-INPUT.
017200         10  SIM-BUFFER-US           PIC 9(03).
017300         10  SIM-RATE-GBPS           PIC 9(04)V9(04).
017400         10  SIM-LOSS-LIMIT          PIC 9V9(06).
017500         10  SIM-PEAK-GBPS           PIC 9(04)V9(04).
017600     05  SIM-RESULT.
017700         10  SIM-ACTUAL-LOSS-PCT     PIC 9(03)V9(03).
017800         10  SIM-MEETS-TARGET        PIC X(01).
017900             88  SIM-MEETS-YES           VALUE "J".
018000             88  SIM-MEETS-NO            VALUE "N".
018100         10  SIM-CAP-REDUCTION-PCT   PIC S9(03)V9(01).
018200         10  SIM-MAX-OCCUP-PCT       PIC 9(03)V9(01).
018300         10  SIM-OVERFLOW-EVENTS     PIC 9(07).
018400         10  SIM-VERDICT-TEXT        PIC X(40).
018500     05  FILLER                      PIC X(08).
018600
018700 PROCEDURE DIVISION USING SIM-LINK-REC.
018800
018900******************************************************************
019000* Steuerungs-Section
019100******************************************************************
019200 A100-STEUERUNG SECTION.
019300 A100-00.
019400     IF  SHOW-VERSION
019500         DISPLAY K-MODUL " -- Was-waere-wenn-Simulator"
019600         STOP RUN
019700     END-IF
019800
019900     PERFORM B000-VORLAUF
020000     PERFORM B100-VERARBEITUNG
020100     PERFORM B090-ENDE
020200     EXIT PROGRAM
020300     .
020400 A100-99.
020500     EXIT.
020600
020700******************************************************************
020800* Vorlauf                                                          *
020900******************************************************************
021000 B000-VORLAUF SECTION.
021100 B000-00.
021200     PERFORM C000-INIT
021300     .
021400 B000-99.
021500     EXIT.
021600
021700******************************************************************
021800* Verarbeitung                                                     *
021900******************************************************************
022000 B100-VERARBEITUNG SECTION.
022100 B100-00.
022200     ADD 1 TO C4-SIM-AUFRUFE
022300     MOVE ZERO TO SIM-RC
022400     MOVE LTT-SLOT-ANZ (SIM-CUR-LINK-IX) TO SIM-SAMPLE-COUNT
022500
022600     IF  SIM-SAMPLE-COUNT = ZERO
022700         DISPLAY "FHCSIM0M: Aufruf " C4-SIM-AUFRUFE
022800                 " ohne Slotdaten, RC=90"
022900         MOVE 90 TO SIM-RC
023000     ELSE
023100         PERFORM C100-LEAKY-BUCKET
023200         PERFORM C200-KAPAZITAETSAENDERUNG
023300         PERFORM C300-EMPFEHLUNG
023400     END-IF
023500     .
023600 B100-99.
023700     EXIT.
023800
023900******************************************************************
024000* Leaky-Bucket-Simulation der Slotserie des Links bei vorgegebener *
024100* Testkapazitaet (SIM-RATE-GBPS) und Puffergroesse (SIM-BUFFER-US) *
024200* -- gleiches Verfahren wie FHCOPT0M C320-LEAKY-BUCKET             *
024300******************************************************************
024400 C100-LEAKY-BUCKET SECTION.
024500 C100-00.
024600     COMPUTE B-MAXBUF-BITS ROUNDED =
024700             SIM-RATE-GBPS * 1000000000 * SIM-BUFFER-US / 1000000
024800     COMPUTE B-LEAK-BITS ROUNDED =
024900             SIM-RATE-GBPS * 1000000000 * K-SLOT-DAUER-S
025000
025100     MOVE ZERO TO B-BUFFER-BITS B-LOSS-BITS B-TOTAL-IN-BITS
025200                  B-MAX-OCCUP-BITS
025300     MOVE ZERO TO C4-OVERFLOW-CNT
025400
025500     PERFORM C110-SLOT-SCHRITT
025600             VARYING C4-SLOT-IX FROM 1 BY 1
025700             UNTIL C4-SLOT-IX > SIM-SAMPLE-COUNT
025800
025900     IF  B-TOTAL-IN-BITS = ZERO
026000         MOVE ZERO TO B-LOSS-RATIO
026100     ELSE
026200         COMPUTE B-LOSS-RATIO ROUNDED =
026300                 B-LOSS-BITS / B-TOTAL-IN-BITS
026400     END-IF
026500
026600     IF  B-MAXBUF-BITS = ZERO
026700         MOVE ZERO TO B-OCCUP-PCT
026800     ELSE
026900         COMPUTE B-OCCUP-PCT ROUNDED =
027000                 (B-MAX-OCCUP-BITS / B-MAXBUF-BITS) * 100
027100     END-IF
027200
027300     COMPUTE SIM-ACTUAL-LOSS-PCT ROUNDED = B-LOSS-RATIO * 100
027400     MOVE B-OCCUP-PCT     TO SIM-MAX-OCCUP-PCT
027500     MOVE C4-OVERFLOW-CNT TO SIM-OVERFLOW-EVENTS
027600
027700     IF  B-LOSS-RATIO NOT > SIM-LOSS-LIMIT
027800         SET SIM-MEETS-YES TO TRUE
027900     ELSE
028000         SET SIM-MEETS-NO TO TRUE
028100     END-IF
028200     .
028300 C100-99.
028400     EXIT.
028500
028600 C110-SLOT-SCHRITT SECTION.
028700 C110-00.
028800     COMPUTE B-IN-BITS ROUNDED =
028900             LTT-SLOT-RATE (SIM-CUR-LINK-IX C4-SLOT-IX)
029000                 * 1000000000 * K-SLOT-DAUER-S
029100     ADD B-IN-BITS TO B-TOTAL-IN-BITS
029200
029300     COMPUTE B-DELTA-BITS = B-IN-BITS - B-LEAK-BITS
029400     COMPUTE B-BUFFER-BITS = B-BUFFER-BITS + B-DELTA-BITS
029500
029600     IF  B-BUFFER-BITS < ZERO
029700         MOVE ZERO TO B-BUFFER-BITS
029800     END-IF
029900
030000     IF  B-BUFFER-BITS > B-MAXBUF-BITS
030100         COMPUTE B-LOSS-BITS =
030200                 B-LOSS-BITS + (B-BUFFER-BITS - B-MAXBUF-BITS)
030300         MOVE B-MAXBUF-BITS TO B-BUFFER-BITS
030400         ADD 1 TO C4-OVERFLOW-CNT
030500     END-IF
030600
030700     IF  B-BUFFER-BITS > B-MAX-OCCUP-BITS
030800         MOVE B-BUFFER-BITS TO B-MAX-OCCUP-BITS
030900     END-IF
031000     .
031100 C110-99.
031200     EXIT.
031300
031400******************************************************************
031500* Kapazitaetsaenderung gegenueber der Spitzenlast des Links:       *
031600* Reduktion% = (1 - Testrate/Spitzenlast) * 100 (kann negativ      *
031700* werden, wenn die Testrate ueber der beobachteten Spitze liegt)   *
031800******************************************************************
031900 C200-KAPAZITAETSAENDERUNG SECTION.
032000 C200-00.
032100     IF  SIM-PEAK-GBPS = ZERO
032200         MOVE ZERO TO SIM-CAP-REDUCTION-PCT
032300     ELSE
032400         COMPUTE SIM-CAP-REDUCTION-PCT ROUNDED =
032500                 (1 - (SIM-RATE-GBPS / SIM-PEAK-GBPS)) * 100
032600     END-IF
032700     .
032800 C200-99.
032900     EXIT.
033000
033100******************************************************************
033200* Empfehlungstext -- tragfaehig, wenn die Verlustgrenze            *
033300* eingehalten wird, sonst nicht tragfaehig                         *
033400******************************************************************
033500 C300-EMPFEHLUNG SECTION.
033600 C300-00.
033700     IF  SIM-MEETS-YES
033800         MOVE "TESTKAPAZITAET TRAGFAEHIG -- VERLUSTGRENZE"
033900             TO SIM-VERDICT-TEXT
034000     ELSE
034100         MOVE "TESTKAPAZITAET NICHT TRAGFAEHIG -- ZU KLEIN"
034200             TO SIM-VERDICT-TEXT
034300     END-IF
034400     .
034500 C300-99.
034600     EXIT.
034700
034800******************************************************************
034900* Ende: Rueckmeldung an das Operator-Menue                        *
035000******************************************************************
035100 B090-ENDE SECTION.
035200 B090-00.
035300     CONTINUE
035400     .
035500 B090-99.
035600     EXIT.
035700
035800******************************************************************
035900* Initialisierung von Feldern                                      *
036000******************************************************************
036100 C000-INIT SECTION.
036200 C000-00.
036300     INITIALIZE SCHALTER SIM-RESULT BUCKET-FELDER
036400     .
036500 C000-99.
036600     EXIT.
036700
036800******************************************************************
036900* TIMESTAMP erstellen (fuer eventuelle Diagnoseausgaben)           *
037000******************************************************************
037100 U200-TIMESTAMP SECTION.
037200 U200-00.
037300     ENTER TAL "TIME" USING TAL-TIME
037400     MOVE CORR TAL-TIME TO TAL-TIME-D
037500     .
037600 U200-99.
037700     EXIT.
037800
037900******************************************************************
038000* ENDE Source-Programm
038100******************************************************************

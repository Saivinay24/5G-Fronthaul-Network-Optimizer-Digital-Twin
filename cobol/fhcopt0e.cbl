000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     FHCOPT0M.
001300 AUTHOR.         K. LOHMANN.
001400 INSTALLATION.   WSOFT RECHENZENTRUM ABT. NETZPLANUNG.
001500 DATE-WRITTEN.   03 OCT 1987.
001600 DATE-COMPILED.
001700 SECURITY.       NUR ZUR INTERNEN VERWENDUNG NETZPLANUNG.
001800
001900******************************************************************
002000* Letzte Aenderung :: 2025-09-08
002100* Letzte Version   :: A.01.02
002200* Kurzbeschreibung :: Adaptive Formung und Kapazitaetsoptimierung
002300*                     je Fronthaul-Link (Leaky-Bucket-Simulation,
002400*                     Bisektionssuche der minimalen Kapazitaet)
002500* Auftrag          :: FHCO-2 FHCO-9 FHCO-16
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1987-10-03| hg  | Neuerstellung als NPK0120 --           *
003000*       |          |     | Kapazitaetsreserve Standleitungsgruppe *
003100*A.01.00|1998-11-30| kl  | Jahr-2000-Umstellung Zeitstempelfelder *
003200*A.00.00|2019-06-11| kl  | Fuer FHCO-2 neu aufgesetzt unter        *
003300*       |          |     | PROGRAM-ID FHCOPT0M -- Shapingmodus,    *
003400*       |          |     | Leaky-Bucket und Bisektion fuer 5G-     *
003500*       |          |     | Fronthaul-Links; Skelett von NPK0120    *
003600*       |          |     | uebernommen                             *
003700*A.00.01|2019-09-02| rh  | Leaky-Bucket-Simulation auf Slotserie   *
003800*       |          |     | des Links umgestellt (FHCO-9)           *
003900*A.01.00|2021-05-03| mb  | Bisektion exakt 20 Iterationen fest     *
004000*       |          |     | verdrahtet (Hausvorgabe FHCO-16)        *
004100*A.01.01|2025-06-19| mb  | C400-ERGEBNIS-UEBERNEHMEN verstiess     *
004200*       |          |     | gegen die Absatznummerierung (Absatz    *
004300*       |          |     | C400-01, Endeabsatz C400-99 kollidierte *
004400*       |          |     | mit C400-SIMWERTE-SICHERN) -- Section   *
004500*       |          |     | auf C410-ERGEBNIS-UEBERNEHMEN/C410-00/  *
004600*       |          |     | C410-99 umnummeriert (FHCO-42)          *
004700*A.01.02|2025-09-08| ts  | Zaehler C4-ITER-ACCEPTED ergaenzt --     *
004800*       |          |     | zaehlt Bisektionsstufen unter dem        *
004900*       |          |     | Verlustlimit; Diagnoseausgabe, wenn      *
005000*       |          |     | keine einzige Stufe passt und der Link   *
005100*       |          |     | auf Spitzenkapazitaet laeuft (FHCO-44)   *
005200*----------------------------------------------------------------*
005300*
005400* Programmbeschreibung
005500* --------------------
005600* Wird von FHCDRV0O je entdecktem Link gerufen, nachdem FHCTEL0M
005700* die Slot-Verkehrsreihe LTT-SLOT-RATE (FHCLNKW) fuer den Link
005800* (OPT-CUR-LINK-IX) gefuellt hat.
005900* U2.1: PAPR des Links -> Shapingmodus -> Buffergroesse (us).
006000* U2.2: Basiskapazitaet = Spitzenwert der Verkehrsreihe.
006100* U2.3: Bisektionssuche, genau 20 Iterationen, low=Mittelwert,
006200*       high=Spitze; je Iteration Leaky-Bucket bei Kapazitaet=mid;
006300*       Verlustquote <= 1% -> mid merken, high=mid; sonst low=mid.
006400* U2.4: Reduktion % = (1 - optimal/peak) * 100, Simulationswerte
006500*       der zuletzt akzeptierten Kapazitaet werden uebernommen.
006600*
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     SWITCH-15 IS ANZEIGE-VERSION
007300         ON STATUS IS SHOW-VERSION
007400     CLASS NUMERISCH IS "0123456789".
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 WORKING-STORAGE SECTION.
008300 77          C4-ITER-ACCEPTED    PIC S9(04) COMP VALUE ZERO.
008400*--------------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
008600*--------------------------------------------------------------------*
008700 01          COMP-FELDER.
008800     05      C4-SLOT-IX          PIC S9(04) COMP.
008900     05      C4-ITER             PIC S9(04) COMP VALUE ZERO.
009000     05      C4-ITER-MAX         PIC S9(04) COMP VALUE 20.
009100     05      C4-OVERFLOW-CNT     PIC S9(07) COMP.
009200
009300     05      C4-X.
009400      10                         PIC X VALUE LOW-VALUE.
009500      10     C4-X2               PIC X.
009600     05      C4-NUM REDEFINES C4-X
009700                                 PIC S9(04) COMP.
009800
009900     05      C9-ANZ              PIC S9(09) COMP.
010000
010100*--------------------------------------------------------------------*
010200* Display-Felder: Praefix D                                         *
010300*--------------------------------------------------------------------*
010400 01          DISPLAY-FELDER.
010500     05      D-NUM4              PIC -9(04).
010600
010700*--------------------------------------------------------------------*
010800* Felder mit konstantem Inhalt: Praefix K                            *
010900*--------------------------------------------------------------------*
011000 01          KONSTANTE-FELDER.
011100     05      K-MODUL             PIC X(08)      VALUE "FHCOPT0M".
011200     05      K-SLOT-DAUER-S      PIC 9V9(07)     VALUE 0.0004998.
011300     05      K-LOSS-LIMIT        PIC 9V9(04)     VALUE 0.0100.
011400     05      K-BUFFER-MIN        PIC 9(03)       VALUE 070.
011500     05      K-BUFFER-STD        PIC 9(03)       VALUE 143.
011600     05      K-BUFFER-MAX        PIC 9(03)       VALUE 200.
011700     05      K-PAPR-MODERAT      PIC 9(03)       VALUE 010.
011800     05      K-PAPR-AGGRESSIV    PIC 9(03)       VALUE 100.
011900
012000*--------------------------------------------------------------------*
012100* Rechenfelder Bisektion und Leaky-Bucket (Praefix B) -- grosse      *
012200* Bitmengen, Verlustquote 6 Dezimalstellen, Kapazitaeten 4          *
012300* Dezimalstellen (Vorgabe BUSINESS RULES U2)                        *
012400*--------------------------------------------------------------------*
012500 01          BUCKET-FELDER.
012600     05      B-LOW-GBPS          PIC 9(04)V9(04).
012700     05      B-HIGH-GBPS         PIC 9(04)V9(04).
012800     05      B-MID-GBPS          PIC 9(04)V9(04).
012900     05      B-ANSWER-GBPS       PIC 9(04)V9(04).
013000
013100     05      B-IN-BITS           PIC 9(18)V9(02).
013200     05      B-LEAK-BITS         PIC 9(18)V9(02).
013300     05      B-MAXBUF-BITS       PIC 9(18)V9(02).
013400     05      B-BUFFER-BITS       PIC 9(18)V9(02).
013500     05      B-LOSS-BITS         PIC 9(18)V9(02).
013600     05      B-TOTAL-IN-BITS     PIC 9(18)V9(02).
013700     05      B-MAX-OCCUP-BITS    PIC 9(18)V9(02).
013800     05      B-DELTA-BITS        PIC S9(18)V9(02).
013900
014000     05      B-LOSS-RATIO        PIC 9V9(06).
014100     05      B-OCCUP-PCT         PIC 9(03)V9(01).
014200     05      B-ACCEPTED          PIC X(01)   VALUE "N".
014300          88 B-MID-ACCEPTED         VALUE "J".
014400
014500*--------------------------------------------------------------------*
014600* Conditional-Felder                                                *
014700*--------------------------------------------------------------------*
014800 01          SCHALTER.
014900     05      PRG-STATUS          PIC 9.
015000          88 PRG-OK                          VALUE ZERO.
015100          88 PRG-ABBRUCH                     VALUE 2.
015200     05      PRG-STATUS-X REDEFINES PRG-STATUS
015300                                 PIC X.
015400
015500*--------------------------------------------------------------------*
015600* weitere Arbeitsfelder                                             *
015700*--------------------------------------------------------------------*
015800 01          WORK-FELDER.
015900     05      W-DUMMY             PIC X(02).
016000
016100*--------------------------------------------------------------------*
016200* Datum-Uhrzeitfelder (fuer TAL-Routine)                            *
016300*--------------------------------------------------------------------*
016400 01          TAL-TIME.
016500     05      TAL-JHJJMMTT.
016600      10     TAL-JHJJ            PIC S9(04) COMP.
016700      10     TAL-MM              PIC S9(04) COMP.
016800      10     TAL-TT              PIC S9(04) COMP.
016900     05      TAL-HHMI.
017000      10     TAL-HH              PIC S9(04) COMP.
017100      10     TAL-MI              PIC S9(04) COMP.
017200     05      TAL-SS              PIC S9(04) COMP.
017300     05      TAL-HS              PIC S9(04) COMP.
017400     05      TAL-MS              PIC S9(04) COMP.
017500
017600 01          TAL-TIME-D.
017700     05      TAL-JHJJMMTT-D.
017800        10   TAL-JHJJ-D          PIC  9(04).
017900        10   TAL-MM-D            PIC  9(02).
018000        10   TAL-TT-D            PIC  9(02).
018100     05      TAL-HHMI-D.
018200        10   TAL-HH-D            PIC  9(02).
018300        10   TAL-MI-D            PIC  9(02).
018400     05      TAL-SS-D            PIC  9(02).
018500     05      TAL-HS-D            PIC  9(02).
018600     05      TAL-MS-D            PIC  9(02).
018700 01          TAL-TIME-N REDEFINES TAL-TIME-D.
018800     05      TAL-TIME-N16        PIC  9(16).
018900     05      TAL-TIME-REST       PIC  9(02).
019000
019100*--------------------------------------------------------------------*
019200* Copybooks: Satzbeschreibungen und Arbeitstabellen des Jobs         *
019300*--------------------------------------------------------------------*
019400     COPY    FHCRECW OF "=FHCOLIB".
019500     COPY    FHCLNKW OF "=FHCOLIB".
019600
019700 LINKAGE SECTION.
019800 01     OPT-LINK-REC.
019900    05  OPT-LINK-HDR.
020000        10  OPT-RC              PIC S9(04) COMP.
020100        10  OPT-CUR-LINK-IX     PIC S9(04) COMP.
020200        10  OPT-SAMPLE-COUNT    PIC S9(04) COMP.
020300    05  OPT-RESULT.
020400        10  OPT-PEAK-CAP-GBPS       PIC 9(04)V9(04).
020500        10  OPT-OPTIMAL-CAP-GBPS    PIC 9(04)V9(04).
020600        10  OPT-REDUCTION-PCT       PIC 9(03)V9(01).
020700        10  OPT-SHAPING-MODE        PIC X(10).
020800        10  OPT-BUFFER-US           PIC 9(03).
020900        10  OPT-LOSS-RATIO          PIC 9V9(06).
021000        10  OPT-MAX-OCCUP-PCT       PIC 9(03)V9(01).
021100        10  OPT-OVERFLOW-EVENTS     PIC 9(07).
021200    05  FILLER                      PIC X(10).
021300
021400 PROCEDURE DIVISION USING OPT-LINK-REC.
021500
021600******************************************************************
021700* Steuerungs-Section
021800******************************************************************
021900 A100-STEUERUNG SECTION.
022000 A100-00.
022100     IF  SHOW-VERSION
022200         DISPLAY K-MODUL " -- Shaping/Optimierung"
022300         STOP RUN
022400     END-IF
022500
022600     PERFORM B000-VORLAUF
022700     PERFORM B100-VERARBEITUNG
022800     PERFORM B090-ENDE
022900     EXIT PROGRAM
023000     .
023100 A100-99.
023200     EXIT.
023300
023400******************************************************************
023500* Vorlauf                                                          *
023600******************************************************************
023700 B000-VORLAUF SECTION.
023800 B000-00.
023900     PERFORM C000-INIT
024000     .
024100 B000-99.
024200     EXIT.
024300
024400******************************************************************
024500* Verarbeitung                                                     *
024600******************************************************************
024700 B100-VERARBEITUNG SECTION.
024800 B100-00.
024900     MOVE OPT-CUR-LINK-IX TO C9-ANZ
025000     MOVE LTT-SLOT-ANZ (OPT-CUR-LINK-IX) TO OPT-SAMPLE-COUNT
025100
025200     IF  LTT-SLOT-ANZ (OPT-CUR-LINK-IX) = ZERO
025300         MOVE 90 TO OPT-RC
025400     ELSE
025500         MOVE ZERO TO OPT-RC
025600         PERFORM C100-SHAPING-MODE
025700         PERFORM C200-BASISKAPAZITAET
025800         PERFORM C300-BINARY-SEARCH
025900         PERFORM C410-ERGEBNIS-UEBERNEHMEN
026000     END-IF
026100     .
026200 B100-99.
026300     EXIT.
026400
026500******************************************************************
026600* U2.1  Shapingmodus nach PAPR des Links                          *
026700******************************************************************
026800 C100-SHAPING-MODE SECTION.
026900 C100-00.
027000     IF  LTT-PAPR (OPT-CUR-LINK-IX) < K-PAPR-MODERAT
027100         MOVE "MINIMAL   " TO OPT-SHAPING-MODE
027200         MOVE K-BUFFER-MIN TO OPT-BUFFER-US
027300     ELSE
027400         IF  LTT-PAPR (OPT-CUR-LINK-IX) < K-PAPR-AGGRESSIV
027500             MOVE "MODERATE  " TO OPT-SHAPING-MODE
027600             MOVE K-BUFFER-STD TO OPT-BUFFER-US
027700         ELSE
027800             MOVE "AGGRESSIVE" TO OPT-SHAPING-MODE
027900             MOVE K-BUFFER-MAX TO OPT-BUFFER-US
028000         END-IF
028100     END-IF
028200     .
028300 C100-99.
028400     EXIT.
028500
028600******************************************************************
028700* U2.2  Basiskapazitaet = Spitzenwert der Link-Verkehrsreihe        *
028800******************************************************************
028900 C200-BASISKAPAZITAET SECTION.
029000 C200-00.
029100     MOVE LTT-PEAK-GBPS (OPT-CUR-LINK-IX)   TO OPT-PEAK-CAP-GBPS
029200                                                B-HIGH-GBPS
029300     MOVE LTT-AVG-GBPS  (OPT-CUR-LINK-IX)   TO B-LOW-GBPS
029400     MOVE LTT-PEAK-GBPS (OPT-CUR-LINK-IX)   TO B-ANSWER-GBPS
029500     .
029600 C200-99.
029700     EXIT.
029800
029900******************************************************************
030000* U2.3  Bisektionssuche, exakt 20 Iterationen: mid=(low+high)/2,   *
030100* Leaky-Bucket bei Kapazitaet=mid; Verlustquote <= 1% -> mid       *
030200* merken und high=mid setzen, sonst low=mid setzen.                *
030300******************************************************************
030400 C300-BINARY-SEARCH SECTION.
030500 C300-00.
030600     MOVE ZERO TO C4-ITER-ACCEPTED
030700     PERFORM C310-ITERATION
030800             VARYING C4-ITER FROM 1 BY 1 UNTIL C4-ITER > C4-ITER-MAX
030900     IF  C4-ITER-ACCEPTED = ZERO
031000         DISPLAY "FHCOPT0M: keine Bisektionsstufe unter Limit, "
031100                 "Link " OPT-CUR-LINK-IX " auf Spitzenkapazitaet"
031200     END-IF
031300     .
031400 C300-99.
031500     EXIT.
031600
031700 C310-ITERATION SECTION.
031800 C310-00.
031900     COMPUTE B-MID-GBPS ROUNDED = (B-LOW-GBPS + B-HIGH-GBPS) / 2
032000     PERFORM C320-LEAKY-BUCKET
032100
032200     IF  B-LOSS-RATIO NOT > K-LOSS-LIMIT
032300         MOVE B-MID-GBPS TO B-ANSWER-GBPS
032400         MOVE B-MID-GBPS TO B-HIGH-GBPS
032500         SET B-MID-ACCEPTED TO TRUE
032600         ADD 1 TO C4-ITER-ACCEPTED
032700         PERFORM C400-SIMWERTE-SICHERN
032800     ELSE
032900         MOVE B-MID-GBPS TO B-LOW-GBPS
033000     END-IF
033100     .
033200 C310-99.
033300     EXIT.
033400
033500******************************************************************
033600* Leaky-Bucket-Simulation ueber die Slotserie des Links bei der     *
033700* Kapazitaet B-MID-GBPS und Buffer OPT-BUFFER-US.  Ein Simulations-*
033800* schritt je Slot der Reihe LTT-SLOT-RATE.                         *
033900******************************************************************
034000 C320-LEAKY-BUCKET SECTION.
034100 C320-00.
034200     MOVE ZERO TO B-BUFFER-BITS B-LOSS-BITS B-TOTAL-IN-BITS
034300                  B-MAX-OCCUP-BITS C4-OVERFLOW-CNT
034400
034500     COMPUTE B-MAXBUF-BITS ROUNDED =
034600             B-MID-GBPS * 1000000000 * OPT-BUFFER-US * 0.000001
034700
034800     COMPUTE B-LEAK-BITS ROUNDED =
034900             B-MID-GBPS * 1000000000 * K-SLOT-DAUER-S
035000
035100     PERFORM C321-SLOT-SCHRITT
035200             VARYING C4-SLOT-IX FROM 1 BY 1
035300             UNTIL C4-SLOT-IX > LTT-SLOT-ANZ (OPT-CUR-LINK-IX)
035400
035500     IF  B-TOTAL-IN-BITS > ZERO
035600         COMPUTE B-LOSS-RATIO ROUNDED =
035700                 B-LOSS-BITS / B-TOTAL-IN-BITS
035800     ELSE
035900         MOVE ZERO TO B-LOSS-RATIO
036000     END-IF
036100
036200     IF  B-MAXBUF-BITS > ZERO
036300         COMPUTE B-OCCUP-PCT ROUNDED =
036400                 B-MAX-OCCUP-BITS / B-MAXBUF-BITS * 100
036500     ELSE
036600         MOVE ZERO TO B-OCCUP-PCT
036700     END-IF
036800     .
036900 C320-99.
037000     EXIT.
037100
037200 C321-SLOT-SCHRITT SECTION.
037300 C321-00.
037400     COMPUTE B-IN-BITS ROUNDED =
037500             LTT-SLOT-RATE (OPT-CUR-LINK-IX C4-SLOT-IX)
037600             * 1000000000 * K-SLOT-DAUER-S
037700     ADD B-IN-BITS TO B-TOTAL-IN-BITS
037800
037900     COMPUTE B-DELTA-BITS = B-IN-BITS - B-LEAK-BITS
038000     COMPUTE B-BUFFER-BITS = B-BUFFER-BITS + B-DELTA-BITS
038100
038200     IF  B-BUFFER-BITS < ZERO
038300         MOVE ZERO TO B-BUFFER-BITS
038400     END-IF
038500
038600     IF  B-BUFFER-BITS > B-MAXBUF-BITS
038700         COMPUTE B-LOSS-BITS ROUNDED =
038800                 B-LOSS-BITS + (B-BUFFER-BITS - B-MAXBUF-BITS)
038900         MOVE B-MAXBUF-BITS TO B-BUFFER-BITS
039000         ADD 1 TO C4-OVERFLOW-CNT
039100     END-IF
039200
039300     IF  B-BUFFER-BITS > B-MAX-OCCUP-BITS
039400         MOVE B-BUFFER-BITS TO B-MAX-OCCUP-BITS
039500     END-IF
039600     .
039700 C321-99.
039800     EXIT.
039900
040000******************************************************************
040100* Simulationswerte der zuletzt akzeptierten Kapazitaet sichern -- *
040200* werden erst am Ende (C400) endgueltig in OPT-RESULT uebernommen *
040300* falls diese Iteration die letzte akzeptierte war.               *
040400******************************************************************
040500 C400-SIMWERTE-SICHERN SECTION.
040600 C400-00.
040700     MOVE B-LOSS-RATIO       TO OPT-LOSS-RATIO
040800     MOVE B-OCCUP-PCT        TO OPT-MAX-OCCUP-PCT
040900     MOVE C4-OVERFLOW-CNT    TO OPT-OVERFLOW-EVENTS
041000     .
041100 C400-99.
041200     EXIT.
041300
041400******************************************************************
041500* U2.4  Reduktion % und optimale Kapazitaet uebernehmen            *
041600******************************************************************
041700 C410-ERGEBNIS-UEBERNEHMEN SECTION.
041800 C410-00.
041900     MOVE B-ANSWER-GBPS TO OPT-OPTIMAL-CAP-GBPS
042000
042100     IF  OPT-PEAK-CAP-GBPS > ZERO
042200         COMPUTE OPT-REDUCTION-PCT ROUNDED =
042300                 (1 - (OPT-OPTIMAL-CAP-GBPS / OPT-PEAK-CAP-GBPS))
042400                 * 100
042500     ELSE
042600         MOVE ZERO TO OPT-REDUCTION-PCT
042700     END-IF
042800     .
042900 C410-99.
043000     EXIT.
043100
043200******************************************************************
043300* Ende: Rueckmeldung an FHCDRV0O                                   *
043400******************************************************************
043500 B090-ENDE SECTION.
043600 B090-00.
043700     CONTINUE
043800     .
043900 B090-99.
044000     EXIT.
044100
044200******************************************************************
044300* Initialisierung von Feldern                                      *
044400******************************************************************
044500 C000-INIT SECTION.
044600 C000-00.
044700     INITIALIZE SCHALTER BUCKET-FELDER
044800     .
044900 C000-99.
045000     EXIT.
045100
045200******************************************************************
045300* TIMESTAMP erstellen (fuer eventuelle Diagnoseausgaben)           *
045400******************************************************************
045500 U200-TIMESTAMP SECTION.
045600 U200-00.
045700     ENTER TAL "TIME" USING TAL-TIME
045800     MOVE CORR TAL-TIME TO TAL-TIME-D
045900     .
046000 U200-99.
046100     EXIT.
046200
046300******************************************************************
046400* ENDE Source-Programm
046500******************************************************************
